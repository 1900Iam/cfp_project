000100************************************************************
000200* LIVRO  :  PRODUTO
000300* TITULO :  LAYOUT DO CADASTRO MESTRE DE PRODUTOS
000400*------------------------------------------------------------
000500* DESCRICAO:
000600*   LAYOUT FISICO DO REGISTRO MESTRE DE PRODUTOS, LIDO E
000700*   GRAVADO NO ARQUIVO SEQUENCIAL "PRODUTOS.TXT" PELO MODULO
000800*   DE CARGA (SCV0200) E PELO GERADOR DE MASSA DE TESTE
000900*   (SCV0900). ASSIM COMO EM VENDEDOR.CPY, O ARQUIVO FISICO
001000*   E' TEXTO COM CAMPOS SEPARADOS POR ";" - O LAYOUT ABAIXO
001100*   E' A AREA DE TRABALHO JA QUEBRADA CAMPO A CAMPO APOS O
001200*   UNSTRING DA LINHA LIDA.
001300*------------------------------------------------------------
001400* HISTORICO DE ALTERACOES:
001500*   12/03/1990 - J.A.CARDOSO    - RQ-0151 - VERSAO INICIAL.     RQ-0151
001600*   19/07/1993 - R.TEIXEIRA     - RQ-0350 - PRECO UNITARIO      RQ-0350
001700*                PASSOU DE 7 PARA 9 DIGITOS INTEIROS            RQ-0350
001800*                (INFLACAO DE PRECOS).                         RQ-0350
001900*   23/02/1999 - L.B.ARAGAO     - RQ-0801 - REVISAO Y2K -       RQ-0801
002000*                LAYOUT NAO TEM CAMPO DE DATA, NADA A           RQ-0801
002100*                AJUSTAR.                                       RQ-0801
002200*   09/08/2004 - V.H.NOGUEIRA   - RQ-1108 - DOCUMENTADA A       RQ-1108
002300*                MASCARA DO CODIGO DO PRODUTO (PROD + 3         RQ-1108
002400*                DIGITOS).                                      RQ-1108
002500************************************************************
002600*------------------------------------------------------------
002700*    CHAVE UNICA DO PRODUTO. MASCARA: "PROD" + 3 DIGITOS,
002800*    POR EXEMPLO "PROD042".
002900*------------------------------------------------------------
003000     05  PRD-COD-PRODUTO              PIC X(07).
003100     05  PRD-COD-PRODUTO-R REDEFINES PRD-COD-PRODUTO.
003200         10  PRD-COD-PREFIXO          PIC X(04).
003300         10  PRD-COD-SEQUENCIA        PIC 9(03).
003400*------------------------------------------------------------
003500*    NOME DO PRODUTO PARA IMPRESSAO NOS RELATORIOS.
003600*------------------------------------------------------------
003700     05  PRD-NOME-PRODUTO             PIC X(40).
003800*------------------------------------------------------------
003900*    PRECO UNITARIO, SEMPRE GUARDADO COM 2 DECIMAIS
004000*    INTERNAMENTE AINDA QUE A CARGA VENHA COM ZERO DECIMAIS.
004100*    VALOR NEGATIVO NA CARGA E' TRATADO COMO ERRO DE
004200*    DIGITACAO DO FORNECEDOR E GRAVADO EM MODULO.
004300*------------------------------------------------------------
004400     05  PRD-PRECO-UNITARIO           PIC 9(09)V99.
004500*------------------------------------------------------------
004600*    FOLGA PARA CRESCIMENTO FUTURO DO LAYOUT.
004700*------------------------------------------------------------
004800     05  FILLER                       PIC X(10).
