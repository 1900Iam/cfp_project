000100************************************************************
000200* LIVRO  :  AREALIG
000300* TITULO :  AREA DE COMUNICACAO (COM-AREA) DO LOTE DE VENDAS
000400*------------------------------------------------------------
000500* DESCRICAO:
000600*   AREA UNICA COMPARTILHADA ENTRE O PROGRAMA PRINCIPAL DO
000700*   LOTE DE CONSOLIDACAO DE VENDAS (SCV0000) E OS MODULOS
000800*   QUE ELE CHAMA (SCV0100, SCV0200, SCV0300, SCV0400,
000900*   SCV0500). O PRINCIPAL DECLARA ESTA AREA NA WORKING-
001000*   STORAGE; OS MODULOS CHAMADOS RECEBEM A MESMA AREA NA
001100*   LINKAGE SECTION, USANDO-A COMO SE FOSSE UMA TABELA EM
001200*   MEMORIA (HASH) DE VENDEDORES E DE PRODUTOS, CONFORME O
001300*   ORIGINAL DO SISTEMA.
001400*------------------------------------------------------------
001500* HISTORICO DE ALTERACOES:
001600*   04/02/1992 - J.A.CARDOSO    - RQ-0301 - VERSAO INICIAL,     RQ-0301
001700*                COM TABELA DE VENDEDORES E CONTADORES DE       RQ-0301
001800*                LOTE.                                          RQ-0301
001900*   11/10/1994 - M.SILVA FILHO  - RQ-0388 - INCLUIDA A          RQ-0388
002000*                TABELA DE PRODUTOS E O ACUMULADOR DE           RQ-0388
002100*                UNIDADES VENDIDAS.                             RQ-0388
002200*   03/12/1998 - L.B.ARAGAO     - RQ-0800 - REVISAO Y2K GERAL   RQ-0800
002300*                DA AREA; NENHUM CAMPO DE DATA PRESENTE, SEM    RQ-0800
002400*                AJUSTE.                                        RQ-0800
002500*   18/06/2001 - R.TEIXEIRA     - RQ-0960 - AMPLIADA A TABELA   RQ-0960
002600*                DE VENDEDORES DE 200 PARA 500 OCORRENCIAS E    RQ-0960
002700*                A DE PRODUTOS DE 300 PARA 999 (CRESCIMENTO    RQ-0960
002800*                DA FORCA DE VENDAS E DO MIX DE PRODUTOS).       RQ-0960
002900*   27/03/2007 - V.H.NOGUEIRA   - RQ-1201 - INCLUIDOS OS        RQ-1201
003000*                CAMPOS DO MELHOR VENDEDOR E DO PRODUTO MAIS    RQ-1201
003100*                VENDIDO, USADOS NO RESUMO DE EXECUCAO DO        RQ-1201
003200*                LOTE.                                          RQ-1201
003210*   14/08/2015 - E.P.MOURAO     - RQ-1460 - INCLUIDAS AREAS     RQ-1460
003220*                FILLER DE CRESCIMENTO EM TODOS OS GRUPOS DA     RQ-1460
003230*                COM-AREA E NA SUA COLA, PARA PERMITIR NOVOS     RQ-1460
003240*                CAMPOS SEM QUEBRAR PROGRAMAS JA MONTADOS.        RQ-1460
003250*   02/03/2016 - E.P.MOURAO     - RQ-1465 - INCLUIDO O MARCADOR  RQ-1465
003260*                CA-FLAG-VEND-DESCONHECIDO, SEPARADO DO MARCADOR RQ-1465
003270*                DE ERRO DE ARQUIVO - O ARQUIVO DESCARTADO POR   RQ-1465
003280*                VENDEDOR NAO CADASTRADO NO CABECALHO NAO E'     RQ-1465
003290*                ERRO DE ARQUIVO, E' SITUACAO NORMAL DO LOTE.    RQ-1465
003300************************************************************
003400*------------------------------------------------------------
003500*    TABELA DE VENDEDORES EM MEMORIA - CHAVE: CA-VND-NUM-DOC.
003600*------------------------------------------------------------
003700     05  CA-QTD-VENDEDOR              PIC 9(04) COMP.
003800     05  CA-TAB-VENDEDOR OCCURS 500 TIMES.
003900         10  CA-VND-TIPO-DOC          PIC X(02).
004000         10  CA-VND-NUM-DOC           PIC 9(10).
004100         10  CA-VND-PRIM-NOMES        PIC X(30).
004200         10  CA-VND-ULT-NOMES         PIC X(30).
004300         10  CA-VND-TOTAL-RECEITA     PIC 9(13)V99.
004350         10  FILLER                   PIC X(05).
004400*------------------------------------------------------------
004500*    TABELA DE PRODUTOS EM MEMORIA - CHAVE: CA-PRD-COD-PRODUTO.
004600*------------------------------------------------------------
004700     05  CA-QTD-PRODUTO               PIC 9(04) COMP.
004800     05  CA-TAB-PRODUTO OCCURS 999 TIMES.
004900         10  CA-PRD-COD-PRODUTO       PIC X(07).
005000         10  CA-PRD-NOME-PRODUTO      PIC X(40).
005100         10  CA-PRD-PRECO-UNITARIO    PIC 9(09)V99.
005200         10  CA-PRD-QTD-VENDIDA       PIC 9(09) COMP.
005250         10  FILLER                   PIC X(05).
005300*------------------------------------------------------------
005400*    CONTADORES E TOTAIS GERAIS DO LOTE.
005500*------------------------------------------------------------
005600     05  CA-QTD-ARQ-VENDA-OK          PIC 9(05) COMP.
005700     05  CA-QTD-ARQ-VENDA-ERRO        PIC 9(05) COMP.
005800     05  CA-TOTAL-GERAL-RECEITA       PIC 9(13)V99.
005900     05  CA-TOTAL-GERAL-UNIDADES      PIC 9(09) COMP.
006000*------------------------------------------------------------
006100*    MARCADORES DE ABORTO E DE ERRO DE ARQUIVO.
006200*------------------------------------------------------------
006300     05  CA-FLAG-ABORTA               PIC X(01).
006400         88  CA-ABORTA-SIM            VALUE "S".
006500         88  CA-ABORTA-NAO            VALUE "N".
006600     05  CA-FLAG-ERRO-ARQUIVO         PIC X(01).
006700         88  CA-ERRO-ARQUIVO-SIM      VALUE "S".
006800         88  CA-ERRO-ARQUIVO-NAO      VALUE "N".
006820*    MARCADOR DE ARQUIVO DESCARTADO POR VENDEDOR NAO CADASTRADO
006830*    NO CABECALHO - NAO E' ERRO, O ARQUIVO E' CONTADO COMO OK
006840*    (VER P410-LE-CONTROLE EM SCV0000 E P210-TRATA-CABECALHO EM
006850*    SCV0300).
006860     05  CA-FLAG-VEND-DESCONHECIDO    PIC X(01).
006870         88  CA-VEND-DESCONHEC-SIM    VALUE "S".
006880         88  CA-VEND-DESCONHEC-NAO    VALUE "N".
006900*------------------------------------------------------------
007000*    MELHOR VENDEDOR E PRODUTO MAIS VENDIDO, PARA O RESUMO
007100*    DE EXECUCAO APRESENTADO NO CONSOLE AO FINAL DO LOTE.
007200*------------------------------------------------------------
007300     05  CA-MELHOR-VENDEDOR.
007400         10  CA-MV-PRIM-NOMES         PIC X(30).
007500         10  CA-MV-ULT-NOMES          PIC X(30).
007600         10  CA-MV-TOTAL-RECEITA      PIC 9(13)V99.
007650         10  FILLER                   PIC X(05).
007700     05  CA-MELHOR-PRODUTO.
007800         10  CA-MP-NOME-PRODUTO       PIC X(40).
007900         10  CA-MP-QTD-VENDIDA        PIC 9(09) COMP.
007950         10  FILLER                   PIC X(05).
008000*------------------------------------------------------------
008100*    AREA DE CRESCIMENTO FUTURO DA COM-AREA.
008200*------------------------------------------------------------
008300     05  FILLER                       PIC X(10).
