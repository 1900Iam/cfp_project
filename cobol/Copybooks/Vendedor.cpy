000100************************************************************
000200* LIVRO  :  VENDEDOR
000300* TITULO :  LAYOUT DO CADASTRO MESTRE DE VENDEDORES
000400*------------------------------------------------------------
000500* DESCRICAO:
000600*   LAYOUT FISICO DO REGISTRO MESTRE DE VENDEDORES, LIDO E
000700*   GRAVADO NO ARQUIVO SEQUENCIAL "VENDEDORES.TXT" PELO MODULO
000800*   DE CARGA (SCV0100) E PELO GERADOR DE MASSA DE TESTE
000900*   (SCV0900). O ARQUIVO FISICO E' TEXTO, CAMPOS SEPARADOS
001000*   POR ";" - O "REG-VENDEDOR" ABAIXO DESCREVE A AREA DE
001100*   TRABALHO JA QUEBRADA CAMPO A CAMPO APOS O UNSTRING DA
001200*   LINHA LIDA.
001300*------------------------------------------------------------
001400* HISTORICO DE ALTERACOES:
001500*   14/06/1989 - J.A.CARDOSO    - RQ-0147 - VERSAO INICIAL.      RQ-0147
001600*   02/09/1991 - M.SILVA FILHO  - RQ-0288 - INCLUIDO REDEFINES   RQ-0288
001700*                DO NUMERO DE DOCUMENTO POR FAIXA DE TIPO        RQ-0288
001800*                (CC/CE/TI).                                     RQ-0288
001900*   30/01/1995 - R.TEIXEIRA     - RQ-0402 - AMPLIADO ULT-NOMES   RQ-0402
002000*                DE 20 PARA 30 POSICOES (SOBRENOMES              RQ-0402
002100*                COMPOSTOS).                                     RQ-0402
002200*   17/11/1998 - L.B.ARAGAO     - RQ-0799 - REVISAO GERAL PARA   RQ-0799
002300*                A VIRADA DO ANO 2000 (Y2K) - NENHUM CAMPO DE     RQ-0799
002400*                DATA NESTE LAYOUT, NADA A CORRIGIR, REVISAO     RQ-0799
002500*                DOCUMENTADA.                                    RQ-0799
002600*   22/05/2003 - V.H.NOGUEIRA   - RQ-1055 - INCLUIDO COMENTARIO  RQ-1055
002700*                DE FAIXAS VALIDAS DE DOC-NUMBER POR TIPO DE      RQ-1055
002800*                DOCUMENTO.                                      RQ-1055
002900************************************************************
003100*------------------------------------------------------------
003200*    TIPO DE DOCUMENTO DO VENDEDOR. VALORES VALIDOS: CC
003300*    (CEDULA DE CIDADANIA), CE (CEDULA DE EXTRANJERIA), TI
003400*    (TARJETA DE IDENTIDAD).
003500*------------------------------------------------------------
003600     05  VND-TIPO-DOC                 PIC X(02).
003700         88  VND-TIPO-DOC-CC          VALUE "CC".
003800         88  VND-TIPO-DOC-CE          VALUE "CE".
003900         88  VND-TIPO-DOC-TI          VALUE "TI".
004000         88  VND-TIPO-DOC-VALIDO      VALUE "CC" "CE" "TI".
004100*------------------------------------------------------------
004200*    NUMERO DE DOCUMENTO - CHAVE UNICA DO VENDEDOR NA TABELA.
004300*    FAIXAS ESPERADAS (CONFORME VND-TIPO-DOC):
004400*      CC ....... 0010000000 A 0099999999
004500*      CE ....... 0001000000 A 0009999999
004600*      TI ....... 1000000000 A 1999999999
004700*------------------------------------------------------------
004800     05  VND-NUM-DOC                  PIC 9(10).
004900     05  VND-NUM-DOC-R REDEFINES VND-NUM-DOC.
005000         10  VND-NUM-DOC-1A-POS       PIC 9(01).
005100         10  VND-NUM-DOC-RESTANTE     PIC 9(09).
005200*------------------------------------------------------------
005300*    NOMES E SOBRENOMES - ATE DUAS PALAVRAS EM CADA CAMPO.
005400*------------------------------------------------------------
005500     05  VND-PRIM-NOMES               PIC X(30).
005600     05  VND-PRIM-NOMES-R REDEFINES VND-PRIM-NOMES.
005700         10  VND-1O-NOME              PIC X(15).
005800         10  VND-2O-NOME              PIC X(15).
005900     05  VND-ULT-NOMES                PIC X(30).
006000     05  VND-ULT-NOMES-R REDEFINES VND-ULT-NOMES.
006100         10  VND-1O-SOBRENOME         PIC X(15).
006200         10  VND-2O-SOBRENOME         PIC X(15).
006300*------------------------------------------------------------
006400*    FOLGA PARA CRESCIMENTO FUTURO DO LAYOUT SEM QUEBRAR OS
006500*    PROGRAMAS JA COMPILADOS CONTRA ESTE COPYBOOK.
006600*------------------------------------------------------------
006700     05  FILLER                       PIC X(08).
