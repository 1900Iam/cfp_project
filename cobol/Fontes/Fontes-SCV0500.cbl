000100*****************************************************************
000200* PROGRAMA . . : SCV0500
000300* TITULO . . . : RELATORIO DE PRODUTOS, RANQUEADO POR UNIDADES
000400*-----------------------------------------------------------------
000500 IDENTIFICATION DIVISION.
000600 PROGRAM-ID.    SCV0500.
000700 AUTHOR.        R. TEIXEIRA.
000800 INSTALLATION.  CIA MERCADO CENTRAL - CPD NUCLEO DE VENDAS.
000900 DATE-WRITTEN.  11/02/1995.
001000 DATE-COMPILED.
001100 SECURITY.      USO RESTRITO - DEPARTAMENTO COMERCIAL.
001200*-----------------------------------------------------------------
001300* PROPOSITO:
001400*   ORDENA A TABELA DE PRODUTOS EM MEMORIA, RECEBIDA NA AREA DE
001500*   LIGACAO, POR QUANTIDADE VENDIDA DECRESCENTE, E GRAVA O
001600*   RELATORIO DE PRODUTOS (CAMPOS SEPARADOS POR ";"). MESMO
001700*   PADRAO DE SORT COM PROCEDURE DE ENTRADA E DE SAIDA USADO NO
001800*   RELATORIO DE VENDEDORES (SCV0400).
001900*-----------------------------------------------------------------
002000* HISTORICO DE ALTERACOES:
002100*   11/02/1995 - R.TEIXEIRA    - RQ-0410 - VERSAO INICIAL,        RQ-0410
002200*                MODELADA NA MESMA TECNICA DE SORT COM            RQ-0410
002300*                PROCEDURE DE ENTRADA E DE SAIDA JA USADA NO       RQ-0410
002350*                RELATORIO DE VENDEDORES (SCV0400).                RQ-0410
002400*   17/11/1998 - L.B.ARAGAO    - RQ-0799 - REVISAO Y2K - SEM      RQ-0799
002500*                CAMPOS DE DATA NESTE MODULO, NADA A AJUSTAR.     RQ-0799 
002600*   14/03/2007 - V.H.NOGUEIRA  - RQ-1201 - PRODUTO SEM VENDAS     RQ-1201 
002700*                PASSOU A APARECER NO RELATORIO COM QUANTIDADE    RQ-1201
002800*                ZERO EM VEZ DE SER OMITIDO.                      RQ-1201
002850*   19/05/2016 - E.P.MOURAO    - RQ-1470 - STATUS DE ARQUIVO E     RQ-1470
002870*                MARCADOR DE FIM VOLTARAM PARA O NIVEL 77.         RQ-1470
002880*   23/05/2016 - E.P.MOURAO    - RQ-1475 - REFORCO DE COMENTARIOS  RQ-1475
002885*                NAS SECOES DE TRABALHO E NOS PARAGRAFOS, SEM      RQ-1475
002890*                MUDANCA DE LOGICA.                                RQ-1475
002892*   30/05/2016 - E.P.MOURAO    - RQ-1480 - RETIRADA A SECTION DE   RQ-1480
002894*                CONFIGURATION: A CLASS DIGITO-VALIDO NUNCA FOI    RQ-1480
002896*                TESTADA NO PROGRAMA - AS CONFERENCIAS DE DIGITO   RQ-1480
002898*                CONTINUAM PELA CLASSE NUMERIC PADRAO DA           RQ-1480
002899*                LINGUAGEM.                                        RQ-1480
002900*-----------------------------------------------------------------
003000 ENVIRONMENT DIVISION.
003500 INPUT-OUTPUT SECTION.
003600 FILE-CONTROL.
003700     SELECT REL-PRODUTO ASSIGN TO RELPROD
003800         ORGANIZATION   IS LINE SEQUENTIAL
003900         FILE STATUS    IS WS-FS-REL-PRODUTO.
004000*
004100     SELECT SORT-PRODUTO ASSIGN TO SORTPRD.
004200*
004300 DATA DIVISION.
004400 FILE SECTION.
004500 FD  REL-PRODUTO.
004600 01  REG-REL-PRODUTO               PIC X(100).
004700*
004800 SD  SORT-PRODUTO.
004900 01  REG-SORT-PRODUTO.
005000     05  SD-PRD-QTD-VENDIDA        PIC 9(09) COMP.
005100     05  SD-PRD-NOME-PRODUTO       PIC X(40).
005200     05  SD-PRD-PRECO-UNITARIO     PIC 9(09)V99.
005300     05  FILLER                    PIC X(05).
005400 01  REG-SORT-PRODUTO-R REDEFINES REG-SORT-PRODUTO
005500                                   PIC X(60).
005600*
005700 WORKING-STORAGE SECTION.
005800*
005850*    STATUS DE ARQUIVO NO NIVEL 77, PADRAO DA CASA PARA CAMPO     RQ-1470
005870*    ISOLADO DESTE TIPO.                                         RQ-1470
005900 77  WS-FS-REL-PRODUTO             PIC X(02).
006000     88  WS-FS-REL-PRODUTO-OK      VALUE "00".
006100*
006200 01  WS-CONTADORES.
006300     05  WS-SUB-PRD                PIC 9(04) COMP.
006400     05  WS-QTD-ESP-NOME           PIC 9(02) COMP.
006500     05  WS-TAM-NOME               PIC 9(02) COMP.
006550     05  FILLER                    PIC X(02).
006600*
006700 77  WS-FIM-SORT-PRODUTO           PIC X(01).
006900     88  FLAG-FIM-SORT-PRODUTO     VALUE "S".
007000*
007100 01  WS-REG-SORT-PRODUTO.
007200     05  WS-SD-PRD-QTD-VENDIDA     PIC 9(09) COMP.
007300     05  WS-SD-PRD-NOME-PRODUTO    PIC X(40).
007400     05  WS-SD-PRD-PRECO-UNITARIO  PIC 9(09)V99.
007500     05  FILLER                    PIC X(05).
007600 01  WS-REG-SORT-PRODUTO-R REDEFINES WS-REG-SORT-PRODUTO
007700                                   PIC X(60).
007800*
007900*-----------------------------------------------------------------
008000* MASCARAS DE EDICAO, SEM ZEROS A ESQUERDA, CONFORME O PADRAO
008100* DO RELATORIO: PRECO COM 2 DECIMAIS, QUANTIDADE SEM DECIMAIS.
008200*-----------------------------------------------------------------
008300 01  WS-PRECO-EDITADO               PIC Z(07)9.99.
008400 01  WS-PRECO-EDITADO-R REDEFINES WS-PRECO-EDITADO
008500                                   PIC X(10).
008600 01  WS-QTD-EDITADA                 PIC Z(08)9.
008700 01  WS-QTD-EDITADA-R REDEFINES WS-QTD-EDITADA
008800                                   PIC X(09).
008900 01  WS-QTD-ESP-PRECO                PIC 9(02) COMP.
009000 01  WS-QTD-ESP-QTD                  PIC 9(02) COMP.
009100*
009200 01  WS-LINHA-SAIDA                 PIC X(100).
009300*
009400 LINKAGE SECTION.
009500*
009600 01  AREA-LIGACAO.
009700     COPY "AreaLig.cpy".
009800*
009900 PROCEDURE DIVISION USING AREA-LIGACAO.
010000*-----------------------------------------------------------------
010100 MAIN-PROCEDURE.
010200*-----------------------------------------------------------------
010210*    ABRE O RELATORIO, GRAVA O CABECALHO E MANDA ORDENAR E        RQ-1475
010220*    IMPRIMIR A TABELA DE PRODUTOS RECEBIDA NA AREA DE LIGACAO.   RQ-1475
010300     PERFORM P100-INICIALIZA THRU P100-FIM.
010400*
010500     PERFORM P300-LISTA THRU P300-FIM.
010600*
010700     PERFORM P900-FIM.
010800*-----------------------------------------------------------------
010900 P100-INICIALIZA.
011000*-----------------------------------------------------------------
011100     OPEN OUTPUT REL-PRODUTO.
011200*
011300     IF NOT WS-FS-REL-PRODUTO-OK THEN
011400         DISPLAY "SCV0500 - NAO FOI POSSIVEL ABRIR O RELATORIO "
011500                 "DE PRODUTOS. FS: " WS-FS-REL-PRODUTO
011600         PERFORM P900-FIM
011700     END-IF.
011800*
011900     MOVE "NombreProducto;PrecioUnitario;CantidadVendida"
012000                                TO REG-REL-PRODUTO.
012100     WRITE REG-REL-PRODUTO.
012200*
012300 P100-FIM.
012400     EXIT.
012500*-----------------------------------------------------------------
012600 P300-LISTA.
012700*-----------------------------------------------------------------
012750*    SORT COM PROCEDURE DE ENTRADA E DE SAIDA, SEM ARQUIVO        RQ-1475
012760*    INTERMEDIARIO - MESMO PADRAO DO RELATORIO DE VENDEDORES      RQ-1475
012770*    (SCV0400).                                                   RQ-1475
012800     SORT SORT-PRODUTO
012900             ON DESCENDING KEY SD-PRD-QTD-VENDIDA
013000         INPUT  PROCEDURE IS P400-GRAVA-SORT THRU P400-FIM
013100         OUTPUT PROCEDURE IS P500-ESCREVE-REL THRU P500-FIM.
013200*
013300 P300-FIM.
013400     EXIT.
013500*-----------------------------------------------------------------
013600 P400-GRAVA-SORT.
013700*-----------------------------------------------------------------
013750*    PROCEDURE DE ENTRADA DO SORT: PERCORRE A TABELA DE           RQ-1475
013760*    PRODUTOS DA AREA DE LIGACAO, LIBERANDO UM REGISTRO DE SORT   RQ-1475
013770*    PARA CADA PRODUTO.                                           RQ-1475
013800     MOVE 1                     TO WS-SUB-PRD.
013900*
014000     PERFORM P410-RELEASE-PRODUTO THRU P410-FIM
014100         UNTIL WS-SUB-PRD GREATER CA-QTD-PRODUTO.
014200*
014300 P400-FIM.
014400     EXIT.
014500*-----------------------------------------------------------------
014600 P410-RELEASE-PRODUTO.
014700*-----------------------------------------------------------------
014800     MOVE SPACES                TO REG-SORT-PRODUTO-R.
014900*
015000     MOVE CA-PRD-QTD-VENDIDA(WS-SUB-PRD)
015100                                TO SD-PRD-QTD-VENDIDA.
015200     MOVE CA-PRD-NOME-PRODUTO(WS-SUB-PRD)
015300                                TO SD-PRD-NOME-PRODUTO.
015400     MOVE CA-PRD-PRECO-UNITARIO(WS-SUB-PRD)
015500                                TO SD-PRD-PRECO-UNITARIO.
015600*
015700     RELEASE REG-SORT-PRODUTO.
015800*
015900     ADD 1                      TO WS-SUB-PRD.
016000*
016100 P410-FIM.
016200     EXIT.
016300*-----------------------------------------------------------------
016400 P500-ESCREVE-REL.
016500*-----------------------------------------------------------------
016550*    PROCEDURE DE SAIDA DO SORT: RETORNA OS REGISTROS JA          RQ-1475
016560*    ORDENADOS POR QUANTIDADE VENDIDA DECRESCENTE E GRAVA UMA     RQ-1475
016570*    LINHA DO RELATORIO PARA CADA UM.                             RQ-1475
016600     MOVE "N"                   TO WS-FIM-SORT-PRODUTO.
016700*
016800     PERFORM P510-RETORNA-PRODUTO THRU P510-FIM
016900         UNTIL FLAG-FIM-SORT-PRODUTO.
017000*
017100 P500-FIM.
017200     EXIT.
017300*-----------------------------------------------------------------
017400 P510-RETORNA-PRODUTO.
017500*-----------------------------------------------------------------
017600     RETURN SORT-PRODUTO INTO WS-REG-SORT-PRODUTO
017700         AT END
017800             MOVE "S"            TO WS-FIM-SORT-PRODUTO
017900         NOT AT END
018000             PERFORM P520-GRAVA-LINHA THRU P520-FIM
018100     END-RETURN.
018200*
018300 P510-FIM.
018400     EXIT.
018500*-----------------------------------------------------------------
018600 P520-GRAVA-LINHA.
018700*-----------------------------------------------------------------
018800*    O NOME DO PRODUTO SO' TEM UMA PALAVRA EM GERAL, MAS PODE
018900*    VIR COM ESPACO NO MEIO (EX: "CAIXA DE FERRAMENTAS") - POR
019000*    ISSO A FOLGA A DIREITA E' DESCONTADA PELO TAMANHO, EM VEZ
019100*    DE USAR STRING DELIMITED BY SPACE.
019200     MOVE ZERO                  TO WS-QTD-ESP-NOME.
019300     INSPECT WS-SD-PRD-NOME-PRODUTO TALLYING WS-QTD-ESP-NOME
019400         FOR TRAILING SPACE.
019500     COMPUTE WS-TAM-NOME = 40 - WS-QTD-ESP-NOME.
019600     IF WS-TAM-NOME LESS THAN 1 THEN
019700         MOVE 1 TO WS-TAM-NOME
019800     END-IF.
019900*
020000     MOVE WS-SD-PRD-PRECO-UNITARIO TO WS-PRECO-EDITADO.
020100     MOVE ZERO                  TO WS-QTD-ESP-PRECO.
020200     INSPECT WS-PRECO-EDITADO-R TALLYING WS-QTD-ESP-PRECO
020300         FOR LEADING SPACE.
020400     ADD 1                      TO WS-QTD-ESP-PRECO.
020500*
020600     MOVE WS-SD-PRD-QTD-VENDIDA TO WS-QTD-EDITADA.
020700     MOVE ZERO                  TO WS-QTD-ESP-QTD.
020800     INSPECT WS-QTD-EDITADA-R   TALLYING WS-QTD-ESP-QTD
020900         FOR LEADING SPACE.
021000     ADD 1                      TO WS-QTD-ESP-QTD.
021100*
021200     MOVE SPACES                TO WS-LINHA-SAIDA.
021300     STRING WS-SD-PRD-NOME-PRODUTO(1:WS-TAM-NOME)
021400                                   DELIMITED BY SIZE
021500            ";"                    DELIMITED BY SIZE
021600            WS-PRECO-EDITADO-R(WS-QTD-ESP-PRECO:)
021700                                   DELIMITED BY SIZE
021800            ";"                    DELIMITED BY SIZE
021900            WS-QTD-EDITADA-R(WS-QTD-ESP-QTD:)
022000                                   DELIMITED BY SIZE
022100         INTO WS-LINHA-SAIDA.
022200*
022300     MOVE WS-LINHA-SAIDA        TO REG-REL-PRODUTO.
022400     WRITE REG-REL-PRODUTO.
022500*
022600 P520-FIM.
022700     EXIT.
022800*-----------------------------------------------------------------
022900 P900-FIM.
023000*-----------------------------------------------------------------
023100     CLOSE REL-PRODUTO.
023200     GOBACK.
023300 END PROGRAM SCV0500.
