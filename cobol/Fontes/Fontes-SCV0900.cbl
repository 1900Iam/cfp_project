000100*****************************************************************
000200* PROGRAMA . . : SCV0900
000300* TITULO . . . : GERADOR DE MASSA DE TESTE - VENDEDORES,
000400*                PRODUTOS E ARQUIVOS DE VENDA
000500*-----------------------------------------------------------------
000600 IDENTIFICATION DIVISION.
000700 PROGRAM-ID.    SCV0900.
000800 AUTHOR.        M. SILVA FILHO.
000900 INSTALLATION.  CIA MERCADO CENTRAL - CPD NUCLEO DE VENDAS.
001000 DATE-WRITTEN.  22/08/1994.
001100 DATE-COMPILED.
001200 SECURITY.      USO RESTRITO - DEPARTAMENTO COMERCIAL.
001300*-----------------------------------------------------------------
001400* PROPOSITO:
001500*   JOB DE APOIO PARA MONTAR UMA MASSA DE TESTE COMPLETA DO
001600*   SISTEMA DE CONTROLE DE VENDAS: GRAVA O MESTRE DE VENDEDORES
001700*   (VENDMSTR), O MESTRE DE PRODUTOS (PRODMSTR), UM ARQUIVO DE
001800*   VENDAS POR VENDEDOR E A LISTA DE CONTROLE (VENDCTL) QUE O
001900*   SCV0000 LE PARA SABER QUAIS ARQUIVOS DE VENDA PROCESSAR.
002000*   NAO LE NEM ESCREVE NADA FORA DESSES ARQUIVOS - NAO HA
002100*   CRIACAO DE DIRETORIO NEM VARREDURA DE DISCO AQUI, ISSO E'
002200*   TRATADO NA JCL DO JOB QUE CHAMA ESTE PROGRAMA.
002300*-----------------------------------------------------------------
002400* HISTORICO DE ALTERACOES:
002500*   22/08/1994 - M.SILVA FILHO - RQ-0290 - VERSAO INICIAL, COM    RQ-0290 
002600*                QUANTIDADE FIXA DE 15 VENDEDORES E 25 PRODUTOS.  RQ-0290 
002700*   17/11/1998 - L.B.ARAGAO    - RQ-0799 - REVISAO Y2K - SEM      RQ-0799 
002800*                CAMPOS DE DATA NESTE MODULO, NADA A AJUSTAR.     RQ-0799 
002900*   09/06/2001 - R.TEIXEIRA    - RQ-0912 - SEGUNDO NOME PROPRIO   RQ-0912 
003000*                PASSOU A SAIR EM 30% DOS VENDEDORES GERADOS,     RQ-0912 
003100*                EM VEZ DE NUNCA SAIR.                            RQ-0912 
003200*   22/05/2003 - V.H.NOGUEIRA  - RQ-1040 - PRECO DE PRODUTO       RQ-1040 
003300*                PASSOU A SER ARREDONDADO PARA O MILHAR MAIS      RQ-1040 
003400*                PROXIMO, EM VEZ DE GRAVADO CRU.                  RQ-1040 
003500*   03/04/2009 - E.P.MOURAO    - RQ-1355 - RESUMO DE GERACAO      RQ-1355
003600*                PASSOU A MOSTRAR A MEDIA DE LINHAS DE VENDA      RQ-1355
003700*                POR VENDEDOR.                                    RQ-1355
003710*   19/05/2016 - E.P.MOURAO    - RQ-1470 - STATUS DE ARQUIVO E    RQ-1470
003720*                MARCADORES DE UNICIDADE PASSARAM DO NIVEL 01     RQ-1470
003730*                PARA O NIVEL 77, PADRAO DA CASA PARA CAMPO       RQ-1470
003740*                ISOLADO DESTE TIPO.                              RQ-1470
003750*   30/05/2016 - E.P.MOURAO    - RQ-1480 - RETIRADA A SECTION DE   RQ-1480
003760*                CONFIGURATION: A CLASS DIGITO-VALIDO NUNCA FOI    RQ-1480
003770*                TESTADA NO PROGRAMA - AS CONFERENCIAS DE DIGITO   RQ-1480
003780*                CONTINUAM PELA CLASSE NUMERIC PADRAO DA           RQ-1480
003790*                LINGUAGEM.                                        RQ-1480
003800*-----------------------------------------------------------------
003900 ENVIRONMENT DIVISION.
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600     SELECT VEND-MESTRE ASSIGN TO VENDMSTR
004700         ORGANIZATION   IS LINE SEQUENTIAL
004800         FILE STATUS    IS WS-FS-VEND-MESTRE.
004900*
005000     SELECT PROD-MESTRE ASSIGN TO PRODMSTR
005100         ORGANIZATION   IS LINE SEQUENTIAL
005200         FILE STATUS    IS WS-FS-PROD-MESTRE.
005300*
005400     SELECT VEND-CONTROLE ASSIGN TO VENDCTL
005500         ORGANIZATION   IS LINE SEQUENTIAL
005600         FILE STATUS    IS WS-FS-VEND-CONTROLE.
005700*
005800*    14/09/1994 - M.SILVA FILHO - RQ-0290 - NOME DO ARQUIVO DE    RQ-0290 
005900*                 VENDA VARIA POR VENDEDOR, POR ISSO O ASSIGN E'  RQ-0290 
006000*                 DINAMICO, TOMADO DE WS-NOME-ARQ-VENDA - MESMA   RQ-0290 
006100*                 TECNICA USADA NA LEITURA PELO SCV0300.          RQ-0290 
006200     SELECT ARQ-VENDA ASSIGN TO WS-NOME-ARQ-VENDA
006300         ORGANIZATION   IS LINE SEQUENTIAL
006400         FILE STATUS    IS WS-FS-ARQ-VENDA.
006500*
006600 DATA DIVISION.
006700 FILE SECTION.
006800 FD  VEND-MESTRE.
006810*    LINHA DO MESTRE DE VENDEDORES NO MESMO FORMATO LIDO PELO      RQ-1475
006820*    SCV0100 (TIPODOC;NUMDOC;PRIMNOMES;ULTNOMES).                 RQ-1475
006900 01  REG-VEND-MESTRE                PIC X(80).
007000*
007100 FD  PROD-MESTRE.
007120*    LINHA DO MESTRE DE PRODUTOS NO MESMO FORMATO LIDO PELO        RQ-1475
007140*    SCV0200 (COD;NOME;PRECO).                                    RQ-1475
007200 01  REG-PROD-MESTRE                PIC X(80).
007300*
007400 FD  VEND-CONTROLE.
007420*    UMA LINHA POR ARQUIVO DE VENDA GERADO, NO MESMO FORMATO       RQ-1475
007440*    LIDO PELO SCV0000 (NOME DO ARQUIVO, SEM MASCARA).             RQ-1475
007500 01  REG-VEND-CONTROLE              PIC X(40).
007600*
007700 FD  ARQ-VENDA.
007720*    UM ARQUIVO POR VENDEDOR, NO MESMO FORMATO LIDO PELO SCV0300 - RQ-1475
007740*    CABECALHO COM TIPO E NUMERO DO DOCUMENTO, SEGUIDO DE UMA      RQ-1475
007760*    LINHA POR VENDA COM OS PARES COD;QTD.                        RQ-1475
007800 01  REG-ARQ-VENDA                  PIC X(100).
007900*
008000 WORKING-STORAGE SECTION.
008100*
008110*    STATUS DOS QUATRO ARQUIVOS DESTE GERADOR, NO NIVEL           RQ-1470
008120*    77, PADRAO DA CASA PARA CAMPO ISOLADO DESTE TIPO             RQ-1470
008130*    (VER TAMBEM SCV0100/SCV0200/SCV0300).                        RQ-1470
008140 77  WS-FS-VEND-MESTRE              PIC X(02).
008150     88  WS-FS-VEND-MESTRE-OK       VALUE "00".
008160 77  WS-FS-PROD-MESTRE              PIC X(02).
008170     88  WS-FS-PROD-MESTRE-OK       VALUE "00".
008180 77  WS-FS-VEND-CONTROLE            PIC X(02).
008190     88  WS-FS-VEND-CONTROLE-OK     VALUE "00".
008200 77  WS-FS-ARQ-VENDA                PIC X(02).
008210     88  WS-FS-ARQ-VENDA-OK         VALUE "00".
009000*
009100 01  WS-NOME-ARQ-VENDA              PIC X(40).
009200*
009300*-----------------------------------------------------------------
009400* PARAMETROS DE GERACAO (QUANTIDADE PADRAO - RQ-0290). A
009500* QUANTIDADE DE PRODUTOS NAO PODE PASSAR DO TAMANHO DA LISTA
009600* FIXA DE NOMES DE PRODUTO (25 ITENS).
009700*-----------------------------------------------------------------
009800 01  WS-PARAMETROS.
009810*    QUANTIDADE DE VENDEDORES A GERAR - FIXA NESTA VERSAO, MAS     RQ-1475
009820*    ISOLADA AQUI PARA FACILITAR SE UM DIA VIRAR PARAMETRO DE      RQ-1475
009830*    JCL.                                                         RQ-1475
009900     05  WS-QTD-VENDEDOR            PIC 9(04) COMP VALUE 15.
009910*    QUANTIDADE DE PRODUTOS - NUNCA PASSA DE 25 PORQUE A LISTA     RQ-1475
009920*    FIXA DE NOMES DE PRODUTO TEM SO 25 ITENS (VER WS-QTD-NOMES-   RQ-1475
009930*    PROD ABAIXO).                                                RQ-1475
010000     05  WS-QTD-PRODUTO             PIC 9(04) COMP VALUE 25.
010010*    TAMANHO DAS LISTAS FIXAS DE NOME QUE O SORTEIO USA COMO       RQ-1475
010020*    LIMITE SUPERIOR (VER P210-GERA-UM-VENDEDOR).                 RQ-1475
010100     05  WS-QTD-NOMES-PRIM          PIC 9(04) COMP VALUE 12.
010200     05  WS-QTD-NOMES-ULT          PIC 9(04) COMP VALUE 12.
010300     05  WS-QTD-NOMES-PROD          PIC 9(04) COMP VALUE 25.
010400     05  FILLER                     PIC X(04).
010500*
010600 01  WS-CONTADORES.
010610*    SUBSCRITOS DE PERCURSO DAS TABELAS DE VENDEDOR E PRODUTO      RQ-1475
010620*    GERADOS, E DE COMPARACAO CONTRA O QUE JA FOI GRAVADO.         RQ-1475
010700     05  WS-SUB-VND                 PIC 9(04) COMP.
010800     05  WS-SUB-PRD                 PIC 9(04) COMP.
010900     05  WS-SUB-AUX                 PIC 9(04) COMP.
010910*    SUBSCRITOS DE PERCURSO DAS LINHAS E DOS PARES COD;QTD DENTRO  RQ-1475
010920*    DE CADA ARQUIVO DE VENDA EM GERACAO.                         RQ-1475
011000     05  WS-SUB-LINHA               PIC 9(04) COMP.
011100     05  WS-SUB-PAR                 PIC 9(04) COMP.
011200     05  WS-QTD-LINHAS-VENDA        PIC 9(04) COMP.
011300     05  WS-QTD-PARES-LINHA         PIC 9(04) COMP.
011400     05  WS-TOTAL-LINHAS-GERADAS    PIC 9(07) COMP.
011500     05  WS-MEDIA-LINHAS            PIC 9(07) COMP.
011600     05  FILLER                     PIC X(04).
011700*
011710*    MARCADORES DE UNICIDADE DO SORTEIO, CADA UM NO               RQ-1470
011720*    SEU PROPRIO NIVEL 77, MESMO PADRAO DOS STATUS                RQ-1470
011725*    DE ARQUIVO ACIMA.                                            RQ-1470
011730 77  WS-DOC-REPETIDO                PIC X(01).
011740     88  FLAG-DOC-REPETIDO          VALUE "S".
011750 77  WS-SOBRENOME-REPETIDO          PIC X(01).
011760     88  FLAG-SOBRENOME-REPETIDO    VALUE "S".
011770 77  WS-PRODUTO-USADO               PIC X(01).
011780     88  FLAG-PRODUTO-USADO         VALUE "S".
011790 77  WS-COD-PROD-REPETIDO           PIC X(01).
011795     88  FLAG-COD-PROD-REPETIDO     VALUE "S".
011797 77  WS-PRODUTO-NA-LINHA            PIC X(01).
011799     88  FLAG-PRODUTO-NA-LINHA      VALUE "S".
013000*
013100*-----------------------------------------------------------------
013200* AREA DE TRABALHO PASSADA AO UTILITARIO DE SORTEIO (SCV0910).
013300*-----------------------------------------------------------------
013400 01  WS-PARAMS-SORTEIO.
013500     05  WS-LIMITE-INF              PIC 9(10).
013600     05  WS-LIMITE-SUP              PIC 9(10).
013700     05  WS-NUMERO-SORTEADO         PIC 9(10).
013800     05  FILLER                     PIC X(04).
013900*
014000*-----------------------------------------------------------------
014100* FAIXAS DE NUMERO DE DOCUMENTO POR TIPO (CONFORME A NORMA DO
014200* DEPARTAMENTO COMERCIAL PARA CADASTRO DE VENDEDORES).
014300*-----------------------------------------------------------------
014400 01  WS-TAB-FAIXA-DOC-DATA.
014500     05  FILLER PIC X(24) VALUE "CC0001000000000099999999".
014600     05  FILLER PIC X(01) VALUE SPACE.
014700     05  FILLER PIC X(24) VALUE "CE0000100000000009999999".
014800     05  FILLER PIC X(01) VALUE SPACE.
014900     05  FILLER PIC X(24) VALUE "TI0100000000000199999999".
015000 01  WS-TAB-FAIXA-DOC REDEFINES WS-TAB-FAIXA-DOC-DATA.
015100     05  WS-FAIXA-DOC OCCURS 3 TIMES.
015110*    WS-VA-IDX-TIPO, SORTEADO DE 1 A 3, INDEXA DIRETO NESTA        RQ-1475
015120*    TABELA PARA PEGAR O TIPO E A FAIXA DE NUMERO DO DOCUMENTO.    RQ-1475
015200         10  WS-FAIXA-TIPO          PIC X(02).
015300         10  WS-FAIXA-LIM-INF       PIC 9(10).
015400         10  WS-FAIXA-LIM-SUP       PIC 9(10).
015500         10  FILLER                 PIC X(01).
015600*
015700*-----------------------------------------------------------------
015800* LISTA FIXA DE PRIMEIROS NOMES (RQ-0290). CARREGADA NA TABELA
015900* POR REDEFINES, NO PADRAO DO DEPARTAMENTO PARA TABELAS DE
016000* REFERENCIA PEQUENAS QUE NAO MUDAM DE UM JOB PARA O OUTRO.
016100*-----------------------------------------------------------------
016200 01  WS-TAB-PRIM-NOMES-DATA.
016300     05  FILLER PIC X(14) VALUE "CARLOS        ".
016400     05  FILLER PIC X(14) VALUE "JOSE          ".
016500     05  FILLER PIC X(14) VALUE "LUIS          ".
016600     05  FILLER PIC X(14) VALUE "JUAN          ".
016700     05  FILLER PIC X(14) VALUE "PEDRO         ".
016800     05  FILLER PIC X(14) VALUE "MIGUEL        ".
016900     05  FILLER PIC X(14) VALUE "ANDRES        ".
017000     05  FILLER PIC X(14) VALUE "DIEGO         ".
017100     05  FILLER PIC X(14) VALUE "DANIEL        ".
017200     05  FILLER PIC X(14) VALUE "FELIPE        ".
017300     05  FILLER PIC X(14) VALUE "RICARDO       ".
017400     05  FILLER PIC X(14) VALUE "ALEJANDRO     ".
017500 01  WS-TAB-PRIM-NOMES REDEFINES WS-TAB-PRIM-NOMES-DATA.
017600     05  WS-PRIM-NOME OCCURS 12 TIMES PIC X(14).
017700*
017800*-----------------------------------------------------------------
017900* LISTA FIXA DE SOBRENOMES (RQ-0290).
018000*-----------------------------------------------------------------
018100 01  WS-TAB-SOBRENOMES-DATA.
018200     05  FILLER PIC X(14) VALUE "GOMEZ         ".
018300     05  FILLER PIC X(14) VALUE "RODRIGUEZ     ".
018400     05  FILLER PIC X(14) VALUE "MARTINEZ      ".
018500     05  FILLER PIC X(14) VALUE "LOPEZ         ".
018600     05  FILLER PIC X(14) VALUE "GARCIA        ".
018700     05  FILLER PIC X(14) VALUE "HERNANDEZ     ".
018800     05  FILLER PIC X(14) VALUE "PEREZ         ".
018900     05  FILLER PIC X(14) VALUE "SANCHEZ       ".
019000     05  FILLER PIC X(14) VALUE "RAMIREZ       ".
019100     05  FILLER PIC X(14) VALUE "TORRES        ".
019200     05  FILLER PIC X(14) VALUE "FLORES        ".
019300     05  FILLER PIC X(14) VALUE "DIAZ          ".
019400 01  WS-TAB-SOBRENOMES REDEFINES WS-TAB-SOBRENOMES-DATA.
019500     05  WS-SOBRENOME OCCURS 12 TIMES PIC X(14).
019600*
019700*-----------------------------------------------------------------
019800* LISTA FIXA DE NOMES DE PRODUTO (RQ-0290).
019900*-----------------------------------------------------------------
020000 01  WS-TAB-NOMES-PROD-DATA.
020100     05  FILLER PIC X(40) VALUE "ARROZ POR LIBRA".
020200     05  FILLER PIC X(40) VALUE "ACEITE VEGETAL BOTELLA".
020300     05  FILLER PIC X(40) VALUE "AZUCAR BLANCA POR LIBRA".
020400     05  FILLER PIC X(40) VALUE "SAL REFINADA PAQUETE".
020500     05  FILLER PIC X(40) VALUE "PASTA ALIMENTICIA PAQUETE".
020600     05  FILLER PIC X(40) VALUE "HARINA DE TRIGO PAQUETE".
020700     05  FILLER PIC X(40) VALUE "LECHE EN POLVO BOLSA".
020800     05  FILLER PIC X(40) VALUE "CAFE MOLIDO PAQUETE".
020900     05  FILLER PIC X(40) VALUE "CHOCOLATE DE MESA BARRA".
021000     05  FILLER PIC X(40) VALUE "GALLETAS DE SODA PAQUETE".
021100     05  FILLER PIC X(40) VALUE "JABON DE TOCADOR UNIDAD".
021200     05  FILLER PIC X(40) VALUE "DETERGENTE EN POLVO CAJA".
021300     05  FILLER PIC X(40) VALUE "PAPEL HIGIENICO PAQUETE".
021400     05  FILLER PIC X(40) VALUE "CEPILLO DE DIENTES UNIDAD".
021500     05  FILLER PIC X(40) VALUE "CREMA DENTAL TUBO".
021600     05  FILLER PIC X(40) VALUE "ATUN EN LATA UNIDAD".
021700     05  FILLER PIC X(40) VALUE "SARDINAS EN LATA UNIDAD".
021800     05  FILLER PIC X(40) VALUE "FRIJOL ROJO POR LIBRA".
021900     05  FILLER PIC X(40) VALUE "LENTEJA POR LIBRA".
022000     05  FILLER PIC X(40) VALUE "AVENA EN HOJUELAS PAQUETE".
022100     05  FILLER PIC X(40) VALUE "MANTEQUILLA BARRA".
022200     05  FILLER PIC X(40) VALUE "QUESO CAMPESINO LIBRA".
022300     05  FILLER PIC X(40) VALUE "HUEVOS DE GALLINA CUBETA".
022400     05  FILLER PIC X(40) VALUE "VELA DE PARAFINA UNIDAD".
022500     05  FILLER PIC X(40) VALUE "FOSFOROS CAJA".
022600 01  WS-TAB-NOMES-PROD REDEFINES WS-TAB-NOMES-PROD-DATA.
022700     05  WS-NOME-PROD OCCURS 25 TIMES PIC X(40).
022800*
022900*-----------------------------------------------------------------
023000* TABELA DE VENDEDORES GERADOS NESTA EXECUCAO (USADA PARA
023100* CONFERIR UNICIDADE DE DOCUMENTO E, DEPOIS, PARA GRAVAR UM
023200* ARQUIVO DE VENDA PARA CADA VENDEDOR DA LISTA).
023300*-----------------------------------------------------------------
023400 01  WS-TAB-VENDEDOR-GERADO.
023410*    TAMANHO FIXO DE 50 - BEM MAIOR QUE O WS-QTD-VENDEDOR PADRAO   RQ-1475
023420*    DE 15, PARA SOBRAR FOLGA SE O PARAMETRO SUBIR SEM RECOMPILAR. RQ-1475
023500     05  WS-VND-GERADO OCCURS 50 TIMES.
023600         10  WS-VND-G-TIPO-DOC      PIC X(02).
023700         10  WS-VND-G-NUM-DOC       PIC 9(10).
023800         10  WS-VND-G-PRIM-NOMES    PIC X(30).
023900         10  WS-VND-G-ULT-NOMES     PIC X(30).
024000         10  FILLER                 PIC X(04).
024100*
024200*-----------------------------------------------------------------
024300* TABELA DE PRODUTOS GERADOS NESTA EXECUCAO (USADA PARA CONFERIR
024400* UNICIDADE DE CODIGO E, DEPOIS, PARA SORTEAR PRODUTOS AO
024500* MONTAR AS LINHAS DE VENDA).
024600*-----------------------------------------------------------------
024700 01  WS-TAB-PRODUTO-GERADO.
024800     05  WS-PRD-GERADO OCCURS 25 TIMES.
024900         10  WS-PRD-G-COD-PRODUTO   PIC X(07).
025000         10  FILLER                 PIC X(03).
025100*
025200 01  WS-TAB-PRODUTO-USO-DATA        PIC X(25) VALUE SPACES.
025210*    MARCA "S" NO INDICE DO PRODUTO JA' USADO NA LINHA DE VENDA    RQ-1475
025220*    EM MONTAGEM - LIMPA A CADA LINHA NOVA (VER P420).            RQ-1475
025300 01  WS-TAB-PRODUTO-USO REDEFINES WS-TAB-PRODUTO-USO-DATA.
025400     05  WS-PRD-USADO OCCURS 25 TIMES PIC X(01).
025500*
025600 01  WS-TAB-NOME-PROD-USO-DATA      PIC X(25) VALUE SPACES.
025610*    MESMA IDEIA ACIMA, MAS PARA O SORTEIO SEM REPOSICAO DE NOME   RQ-1475
025620*    DE PRODUTO - ESTA SO' E' LIMPA UMA VEZ, NO INICIO DO JOB.     RQ-1475
025700 01  WS-TAB-NOME-PROD-USO REDEFINES WS-TAB-NOME-PROD-USO-DATA.
025800     05  WS-NOME-PROD-USADO OCCURS 25 TIMES PIC X(01).
025900*
026000*-----------------------------------------------------------------
026100* VARIAVEIS DE TRABALHO DA GERACAO DE UM VENDEDOR.
026200*-----------------------------------------------------------------
026300 01  WS-VENDEDOR-ATUAL.
026310*    INDICE SORTEADO NA TABELA DE FAIXAS (1=CC, 2=CE, 3=TI) E O    RQ-1475
026320*    TIPO DE DOCUMENTO DAI' DERIVADO.                             RQ-1475
026400     05  WS-VA-IDX-TIPO             PIC 9(04) COMP.
026500     05  WS-VA-TIPO-DOC             PIC X(02).
026600     05  WS-VA-NUM-DOC              PIC 9(10).
026610*    PRIMEIRO NOME SORTEADO E, QUANDO HOUVER SEGUNDO NOME          RQ-1475
026620*    (RQ-0912), O SEGUNDO INDICE E A CHANCE QUE O DECIDIU.         RQ-1475
026700     05  WS-VA-IDX-NOME-1           PIC 9(04) COMP.
026800     05  WS-VA-IDX-NOME-2           PIC 9(04) COMP.
026900     05  WS-VA-CHANCE-NOME-2        PIC 9(04) COMP.
027000     05  WS-VA-TEM-NOME-2           PIC X(01).
027100         88  FLAG-TEM-NOME-2        VALUE "S".
027200     05  WS-VA-PRIM-NOMES           PIC X(30).
027300     05  WS-VA-IDX-SOB-1            PIC 9(04) COMP.
027400     05  WS-VA-IDX-SOB-2            PIC 9(04) COMP.
027500     05  WS-VA-ULT-NOMES            PIC X(30).
027510*    ESPACOS A DIREITA E TAMANHO UTIL DE CADA BLOCO DE NOME,       RQ-1475
027520*    USADOS PARA CORTAR A FOLGA NA MONTAGEM DA LINHA DE SAIDA.     RQ-1475
027600     05  WS-VA-ESP-PRIM             PIC 9(02) COMP.
027700     05  WS-VA-ESP-ULT              PIC 9(02) COMP.
027800     05  WS-VA-TAM-PRIM             PIC 9(02) COMP.
027900     05  WS-VA-TAM-ULT              PIC 9(02) COMP.
028000     05  FILLER                     PIC X(04).
028100*
028200*-----------------------------------------------------------------
028300* VARIAVEIS DE TRABALHO DA GERACAO DE UM PRODUTO.
028400*-----------------------------------------------------------------
028500 01  WS-PRODUTO-ATUAL.
028510*    INDICE NA LISTA FIXA E NOME DE PRODUTO SORTEADOS SEM          RQ-1475
028520*    REPOSICAO (VER WS-TAB-NOME-PROD-USO-DATA).                   RQ-1475
028600     05  WS-PA-IDX-NOME             PIC 9(04) COMP.
028700     05  WS-PA-NOME-PRODUTO         PIC X(40).
028710*    SEQUENCIA DE 3 DIGITOS QUE COMPLETA O CODIGO "PROD" + 3       RQ-1475
028720*    DIGITOS, EM FORMA NUMERICA E EM FORMA TEXTO PARA O STRING.    RQ-1475
028800     05  WS-PA-SEQUENCIA            PIC 9(03).
028900     05  WS-PA-SEQUENCIA-TXT        PIC X(03).
029000     05  WS-PA-COD-PRODUTO          PIC X(07).
029010*    PRECO SORTEADO JA EM MILHARES E MULTIPLICADO POR 1000         RQ-1475
029020*    (RQ-1040) - NUNCA SAI UM PRECO QUEBRADO NO MEIO DO MILHAR.    RQ-1475
029100     05  WS-PA-MILHARES             PIC 9(04) COMP.
029200     05  WS-PA-PRECO                PIC 9(09).
029300     05  WS-PA-ESP-NOME             PIC 9(02) COMP.
029400     05  WS-PA-TAM-NOME             PIC 9(02) COMP.
029500     05  FILLER                     PIC X(04).
029600*
029700*-----------------------------------------------------------------
029800* VARIAVEIS DE TRABALHO DA GERACAO DE UM ARQUIVO DE VENDA.
029900*-----------------------------------------------------------------
030000 01  WS-VENDA-ATUAL.
030010*    PRODUTO E QUANTIDADE SORTEADOS PARA O PAR COD;QTD DA VEZ - A  RQ-1475
030020*    VISAO COM ZEROS A ESQUERDA SUPRIMIDOS (PIC Z) E A VISAO       RQ-1475
030030*    ALFANUMERICA (REDEFINES) SAO USADAS PARA TIRAR A FOLGA NA    RQ-1475
030040*    HORA DE MONTAR A LINHA.                                      RQ-1475
030100     05  WS-VN-IDX-PRD              PIC 9(04) COMP.
030200     05  WS-VN-QTD                  PIC 9(02).
030300     05  WS-VN-QTD-TXT               PIC Z(03)9.
030400     05  WS-VN-QTD-TXT-R REDEFINES WS-VN-QTD-TXT
030500                                    PIC X(04).
030600     05  WS-VN-ESP-QTD              PIC 9(02) COMP.
030700     05  FILLER                     PIC X(04).
030800*
030810*    LINHA EM MONTAGEM PARA QUALQUER UM DOS TRES ARQUIVOS DE       RQ-1475
030820*    SAIDA, E A COPIA USADA QUANDO A LINHA PRECISA SER REMONTADA   RQ-1475
030830*    COM MAIS UM PAR COD;QTD (VER P430-GERA-PAR).                 RQ-1475
030900 01  WS-LINHA-SAIDA                 PIC X(200).
031000 01  WS-LINHA-SAIDA-ANT             PIC X(200).
031100*
031200 PROCEDURE DIVISION.
031300*-----------------------------------------------------------------
031400 MAIN-PROCEDURE.
031500*-----------------------------------------------------------------
031510*    SEQUENCIA FIXA: PRIMEIRO OS MESTRES DE VENDEDOR E PRODUTO,    RQ-1475
031520*    DEPOIS OS ARQUIVOS DE VENDA (QUE PRECISAM DOS VENDEDORES JA   RQ-1475
031530*    GERADOS), POR FIM O RESUMO DA EXECUCAO.                      RQ-1475
031600     PERFORM P100-INICIALIZA THRU P100-FIM.
031700*
031800     PERFORM P200-GERA-VENDEDORES THRU P200-FIM.
031900*
032000     PERFORM P300-GERA-PRODUTOS THRU P300-FIM.
032100*
032200     PERFORM P400-GERA-VENDAS THRU P400-FIM.
032300*
032400     PERFORM P700-RESUMO-GERACAO THRU P700-FIM.
032500*
032600     PERFORM P900-FIM.
032700*-----------------------------------------------------------------
032800 P100-INICIALIZA.
032900*-----------------------------------------------------------------
032910*    ABRE OS TRES MESTRES DE SAIDA (OS ARQUIVOS DE VENDA SO' SAO   RQ-1475
032920*    ABERTOS MAIS ADIANTE, UM POR VEZ, EM P410).                  RQ-1475
033000     OPEN OUTPUT VEND-MESTRE.
033100     OPEN OUTPUT PROD-MESTRE.
033200     OPEN OUTPUT VEND-CONTROLE.
033300*
033310*    JOB DE APOIO - SEM TENTATIVA DE RECUPERACAO, ABORTA DIRETO SE RQ-1475
033320*    NAO CONSEGUIR ABRIR QUALQUER UM DOS TRES.                    RQ-1475
033400     IF NOT WS-FS-VEND-MESTRE-OK OR NOT WS-FS-PROD-MESTRE-OK
033500        OR NOT WS-FS-VEND-CONTROLE-OK THEN
033600         DISPLAY "SCV0900 - NAO FOI POSSIVEL ABRIR OS ARQUIVOS "
033700                 "DE SAIDA DA GERACAO"
033800         MOVE 16 TO RETURN-CODE
033900         STOP RUN
034000     END-IF.
034100*
034110*    AS MARCAS DE PRODUTO USADO PRECISAM COMECAR EM BRANCO A CADA  RQ-1475
034120*    EXECUCAO - SAO RELIDAS DENTRO DO LACO DE GERACAO DE LINHA DE  RQ-1475
034130*    VENDA (P420), NAO SO' AQUI.                                  RQ-1475
034200     MOVE ZERO                  TO WS-TOTAL-LINHAS-GERADAS.
034300     MOVE SPACES                TO WS-TAB-PRODUTO-USO-DATA
034400                                    WS-TAB-NOME-PROD-USO-DATA.
034500*
034600 P100-FIM.
034700     EXIT.
034800*-----------------------------------------------------------------
034900 P200-GERA-VENDEDORES.
035000*-----------------------------------------------------------------
035010*    CONTROLA A QUANTIDADE FIXA DE VENDEDORES (RQ-0290) - O       RQ-1475
035020*    TRABALHO DE CADA UM ESTA EM P210.                           RQ-1475
035100     MOVE 1                     TO WS-SUB-VND.
035200*
035300     PERFORM P210-GERA-UM-VENDEDOR THRU P210-FIM
035400         UNTIL WS-SUB-VND GREATER WS-QTD-VENDEDOR.
035500*
035600 P200-FIM.
035700     EXIT.
035800*-----------------------------------------------------------------
035900 P210-GERA-UM-VENDEDOR.
036000*-----------------------------------------------------------------
036100*    TIPO DE DOCUMENTO: SORTEIA UM INDICE DE 1 A 3 NA TABELA DE
036200*    FAIXAS (CC, CE, TI) E SORTEIA O NUMERO DENTRO DA FAIXA DO
036300*    TIPO ESCOLHIDO, REPETINDO ATE SAIR UM NUMERO AINDA NAO
036400*    USADO NESTA EXECUCAO (RQ-0290).
036500     MOVE 1                     TO WS-LIMITE-INF.
036600     MOVE 3                     TO WS-LIMITE-SUP.
036700     CALL "SCV0910" USING WS-LIMITE-INF WS-LIMITE-SUP
036800                          WS-NUMERO-SORTEADO.
036900     MOVE WS-NUMERO-SORTEADO    TO WS-VA-IDX-TIPO.
037000     MOVE WS-FAIXA-TIPO(WS-VA-IDX-TIPO) TO WS-VA-TIPO-DOC.
037100*
037200     MOVE "S"                   TO WS-DOC-REPETIDO.
037300     PERFORM P211-SORTEIA-DOC THRU P211-FIM
037400         UNTIL NOT FLAG-DOC-REPETIDO.
037500*
037600*    PRIMEIRO NOME, COM 30% DE CHANCE DE UM SEGUNDO NOME
037700*    DIFERENTE (RQ-0912).
037800     MOVE 1                     TO WS-LIMITE-INF.
037900     MOVE WS-QTD-NOMES-PRIM     TO WS-LIMITE-SUP.
038000     CALL "SCV0910" USING WS-LIMITE-INF WS-LIMITE-SUP
038100                          WS-NUMERO-SORTEADO.
038200     MOVE WS-NUMERO-SORTEADO    TO WS-VA-IDX-NOME-1.
038300*
038400     MOVE 1                     TO WS-LIMITE-INF.
038500     MOVE 100                   TO WS-LIMITE-SUP.
038600     CALL "SCV0910" USING WS-LIMITE-INF WS-LIMITE-SUP
038700                          WS-NUMERO-SORTEADO.
038800     MOVE WS-NUMERO-SORTEADO    TO WS-VA-CHANCE-NOME-2.
038900     MOVE "N"                   TO WS-VA-TEM-NOME-2.
039000     IF WS-VA-CHANCE-NOME-2 NOT GREATER 30 THEN
039100         MOVE "S"               TO WS-VA-TEM-NOME-2
039200     END-IF.
039300*
039400     MOVE SPACES                TO WS-VA-PRIM-NOMES.
039500     MOVE WS-PRIM-NOME(WS-VA-IDX-NOME-1) TO WS-VA-PRIM-NOMES.
039600*
039700     IF FLAG-TEM-NOME-2 THEN
039800         MOVE 1                 TO WS-LIMITE-INF
039900         MOVE WS-QTD-NOMES-PRIM TO WS-LIMITE-SUP
040000         MOVE WS-VA-IDX-NOME-1  TO WS-VA-IDX-NOME-2
040100         PERFORM P212-SORTEIA-NOME-2 THRU P212-FIM
040200             UNTIL WS-VA-IDX-NOME-2 NOT EQUAL WS-VA-IDX-NOME-1
040300         STRING WS-PRIM-NOME(WS-VA-IDX-NOME-1)
040400                                   DELIMITED BY SPACE
040500                " "               DELIMITED BY SIZE
040600                WS-PRIM-NOME(WS-VA-IDX-NOME-2)
040700                                   DELIMITED BY SPACE
040800             INTO WS-VA-PRIM-NOMES
040900     END-IF.
041000*
041100*    SOBRENOMES: SEMPRE DOIS, DIFERENTES ENTRE SI.
041200     MOVE 1                     TO WS-LIMITE-INF.
041300     MOVE WS-QTD-NOMES-ULT      TO WS-LIMITE-SUP.
041400     CALL "SCV0910" USING WS-LIMITE-INF WS-LIMITE-SUP
041500                          WS-NUMERO-SORTEADO.
041600     MOVE WS-NUMERO-SORTEADO    TO WS-VA-IDX-SOB-1.
041700*
041800     MOVE "S"                   TO WS-SOBRENOME-REPETIDO.
041900     PERFORM P213-SORTEIA-SOB-2 THRU P213-FIM
042000         UNTIL NOT FLAG-SOBRENOME-REPETIDO.
042100*
042200     STRING WS-SOBRENOME(WS-VA-IDX-SOB-1) DELIMITED BY SPACE
042300            " "                           DELIMITED BY SIZE
042400            WS-SOBRENOME(WS-VA-IDX-SOB-2) DELIMITED BY SPACE
042500         INTO WS-VA-ULT-NOMES.
042600*
042700*    GRAVA NA TABELA DE VENDEDORES GERADOS E NO MESTRE.
042800     MOVE WS-VA-TIPO-DOC      TO WS-VND-G-TIPO-DOC(WS-SUB-VND).
042900     MOVE WS-VA-NUM-DOC       TO WS-VND-G-NUM-DOC(WS-SUB-VND).
043000     MOVE WS-VA-PRIM-NOMES    TO WS-VND-G-PRIM-NOMES(WS-SUB-VND).
043100     MOVE WS-VA-ULT-NOMES     TO WS-VND-G-ULT-NOMES(WS-SUB-VND).
043200*
043300*    09/06/2001 - R.TEIXEIRA - RQ-0912 - O PRIMEIRO NOME PODE     RQ-0912 
043400*                 TRAZER UMA SEGUNDA PALAVRA, E O SOBRENOME       RQ-0912 
043500*                 SEMPRE TRAZ DUAS - POR ISSO A FOLGA A DIREITA   RQ-0912 
043600*                 E' DESCONTADA PELO TAMANHO, EM VEZ DE USAR      RQ-0912 
043700*                 STRING DELIMITED BY SPACE (QUE CORTARIA NO      RQ-0912 
043800*                 PRIMEIRO ESPACO).                               RQ-0912 
043900     MOVE ZERO                  TO WS-VA-ESP-PRIM WS-VA-ESP-ULT.
044000     INSPECT WS-VA-PRIM-NOMES TALLYING WS-VA-ESP-PRIM
044100         FOR TRAILING SPACE.
044200     INSPECT WS-VA-ULT-NOMES  TALLYING WS-VA-ESP-ULT
044300         FOR TRAILING SPACE.
044400     COMPUTE WS-VA-TAM-PRIM = 30 - WS-VA-ESP-PRIM.
044500     COMPUTE WS-VA-TAM-ULT  = 30 - WS-VA-ESP-ULT.
044600     IF WS-VA-TAM-PRIM LESS THAN 1 THEN
044700         MOVE 1 TO WS-VA-TAM-PRIM
044800     END-IF.
044900     IF WS-VA-TAM-ULT LESS THAN 1 THEN
045000         MOVE 1 TO WS-VA-TAM-ULT
045100     END-IF.
045200*
045300     MOVE SPACES                TO WS-LINHA-SAIDA.
045400     STRING WS-VA-TIPO-DOC      DELIMITED BY SIZE
045500            ";"                 DELIMITED BY SIZE
045600            WS-VA-NUM-DOC       DELIMITED BY SIZE
045700            ";"                 DELIMITED BY SIZE
045800            WS-VA-PRIM-NOMES(1:WS-VA-TAM-PRIM)
045900                                DELIMITED BY SIZE
046000            ";"                 DELIMITED BY SIZE
046100            WS-VA-ULT-NOMES(1:WS-VA-TAM-ULT)
046200                                DELIMITED BY SIZE
046300         INTO WS-LINHA-SAIDA.
046400     MOVE WS-LINHA-SAIDA        TO REG-VEND-MESTRE.
046500     WRITE REG-VEND-MESTRE.
046600*
046700     ADD 1                      TO WS-SUB-VND.
046800*
046900 P210-FIM.
047000     EXIT.
047100*-----------------------------------------------------------------
047200 P211-SORTEIA-DOC.
047300*-----------------------------------------------------------------
047310*    SORTEIA DENTRO DA FAIXA DO TIPO DE DOCUMENTO JA ESCOLHIDO E   RQ-1475
047320*    MANDA COMPARAR CONTRA O QUE JA FOI GRAVADO (P211B).          RQ-1475
047400     MOVE WS-FAIXA-LIM-INF(WS-VA-IDX-TIPO) TO WS-LIMITE-INF.
047500     MOVE WS-FAIXA-LIM-SUP(WS-VA-IDX-TIPO) TO WS-LIMITE-SUP.
047600     CALL "SCV0910" USING WS-LIMITE-INF WS-LIMITE-SUP
047700                          WS-NUMERO-SORTEADO.
047800     MOVE WS-NUMERO-SORTEADO    TO WS-VA-NUM-DOC.
047900*
048000     MOVE "N"                   TO WS-DOC-REPETIDO.
048100     MOVE 1                     TO WS-SUB-AUX.
048200     PERFORM P211B-COMPARA-DOC THRU P211B-FIM
048300         UNTIL WS-SUB-AUX GREATER WS-SUB-VND
048400            OR FLAG-DOC-REPETIDO.
048500*
048600 P211-FIM.
048700     EXIT.
048800*-----------------------------------------------------------------
048900 P211B-COMPARA-DOC.
049000*-----------------------------------------------------------------
049010*    COMPARA O NUMERO SORTEADO CONTRA CADA VENDEDOR JA GRAVADO     RQ-1475
049020*    NA TABELA - SO' VAI ATE WS-SUB-VND PORQUE OS DEMAIS ELEMENTOS RQ-1475
049030*    AINDA NAO FORAM OCUPADOS NESTA EXECUCAO.                      RQ-1475
049100     IF WS-SUB-AUX LESS WS-SUB-VND THEN
049200         IF WS-VND-G-NUM-DOC(WS-SUB-AUX) EQUAL WS-VA-NUM-DOC
049300             MOVE "S"           TO WS-DOC-REPETIDO
049400         END-IF
049500     END-IF.
049600     ADD 1                      TO WS-SUB-AUX.
049700*
049800 P211B-FIM.
049900     EXIT.
050000*-----------------------------------------------------------------
050100 P212-SORTEIA-NOME-2.
050200*-----------------------------------------------------------------
050210*    SORTEIA O SEGUNDO INDICE DE PRIMEIRO NOME - O PERFORM QUE     RQ-1475
050220*    CHAMA ESTE PARAGRAFO REPETE ENQUANTO SAIR IGUAL AO PRIMEIRO.  RQ-1475
050300     CALL "SCV0910" USING WS-LIMITE-INF WS-LIMITE-SUP
050400                          WS-NUMERO-SORTEADO.
050500     MOVE WS-NUMERO-SORTEADO    TO WS-VA-IDX-NOME-2.
050600*
050700 P212-FIM.
050800     EXIT.
050900*-----------------------------------------------------------------
051000 P213-SORTEIA-SOB-2.
051100*-----------------------------------------------------------------
051110*    SORTEIA O SEGUNDO SOBRENOME E JA MARCA SE REPETIU O           RQ-1475
051120*    PRIMEIRO, PARA O PERFORM EM P210 DECIDIR SE SORTEIA DE NOVO.  RQ-1475
051200     CALL "SCV0910" USING WS-LIMITE-INF WS-LIMITE-SUP
051300                          WS-NUMERO-SORTEADO.
051400     MOVE WS-NUMERO-SORTEADO    TO WS-VA-IDX-SOB-2.
051500*
051510*    OS DOIS SOBRENOMES PRECISAM SER DIFERENTES ENTRE SI.          RQ-1475
051600     MOVE "N"                   TO WS-SOBRENOME-REPETIDO.
051700     IF WS-VA-IDX-SOB-2 EQUAL WS-VA-IDX-SOB-1 THEN
051800         MOVE "S"               TO WS-SOBRENOME-REPETIDO
051900     END-IF.
052000*
052100 P213-FIM.
052200     EXIT.
052300*-----------------------------------------------------------------
052400 P300-GERA-PRODUTOS.
052500*-----------------------------------------------------------------
052510*    MESMA LOGICA DE P200, AGORA PARA A QUANTIDADE FIXA DE        RQ-1475
052520*    PRODUTOS - O TRABALHO DE CADA UM ESTA EM P310.               RQ-1475
052600     MOVE 1                     TO WS-SUB-PRD.
052700*
052800     PERFORM P310-GERA-UM-PRODUTO THRU P310-FIM
052900         UNTIL WS-SUB-PRD GREATER WS-QTD-PRODUTO.
053000*
053100 P300-FIM.
053200     EXIT.
053300*-----------------------------------------------------------------
053400 P310-GERA-UM-PRODUTO.
053500*-----------------------------------------------------------------
053600*    NOME DO PRODUTO: SEM REPOSICAO - SORTEIA UM INDICE DA
053700*    LISTA AINDA NAO MARCADO COMO USADO (RQ-0290).
053800     MOVE "S"                   TO WS-PRODUTO-USADO.
053900     PERFORM P311-SORTEIA-NOME-PROD THRU P311-FIM
054000         UNTIL NOT FLAG-PRODUTO-USADO.
054100     MOVE "S"                   TO WS-NOME-PROD-USADO(WS-PA-IDX-NOME).
054200     MOVE WS-NOME-PROD(WS-PA-IDX-NOME) TO WS-PA-NOME-PRODUTO.
054300*
054400*    CODIGO DO PRODUTO: "PROD" MAIS 3 DIGITOS, UNICO NESTA
054500*    EXECUCAO.
054600     MOVE "S"                   TO WS-COD-PROD-REPETIDO.
054700     PERFORM P312-SORTEIA-COD-PROD THRU P312-FIM
054800         UNTIL NOT FLAG-COD-PROD-REPETIDO.
054900*
055000*    PRECO: UNIFORME EM [15.000; 3.500.000), ARREDONDADO PARA O
055100*    MILHAR MAIS PROXIMO - SORTEADO JA' EM MILHARES (RQ-1040).
055200     MOVE 15                    TO WS-LIMITE-INF.
055300     MOVE 3499                  TO WS-LIMITE-SUP.
055400     CALL "SCV0910" USING WS-LIMITE-INF WS-LIMITE-SUP
055500                          WS-NUMERO-SORTEADO.
055600     MOVE WS-NUMERO-SORTEADO    TO WS-PA-MILHARES.
055700     COMPUTE WS-PA-PRECO = WS-PA-MILHARES * 1000.
055800*
055900     MOVE WS-PA-COD-PRODUTO   TO WS-PRD-G-COD-PRODUTO(WS-SUB-PRD).
056000*
056100*    O NOME DO PRODUTO TEM ESPACO NO MEIO (EX: "ARROZ POR
056200*    LIBRA") - A FOLGA A DIREITA E' DESCONTADA PELO TAMANHO,
056300*    EM VEZ DE USAR STRING DELIMITED BY SPACE.
056400     MOVE ZERO                  TO WS-PA-ESP-NOME.
056500     INSPECT WS-PA-NOME-PRODUTO TALLYING WS-PA-ESP-NOME
056600         FOR TRAILING SPACE.
056700     COMPUTE WS-PA-TAM-NOME = 40 - WS-PA-ESP-NOME.
056710*    TRAVA DE SEGURANCA - NENHUM NOME DA LISTA FIXA E' TODO        RQ-1475
056720*    ESPACO, MAS O TAMANHO NUNCA PODE FICAR ZERO OU NEGATIVO.      RQ-1475
056800     IF WS-PA-TAM-NOME LESS THAN 1 THEN
056900         MOVE 1 TO WS-PA-TAM-NOME
057000     END-IF.
057100*
057200     MOVE SPACES                TO WS-LINHA-SAIDA.
057300     STRING WS-PA-COD-PRODUTO   DELIMITED BY SIZE
057400            ";"                 DELIMITED BY SIZE
057500            WS-PA-NOME-PRODUTO(1:WS-PA-TAM-NOME)
057600                                DELIMITED BY SIZE
057700            ";"                 DELIMITED BY SIZE
057800            WS-PA-PRECO         DELIMITED BY SIZE
057900         INTO WS-LINHA-SAIDA.
058000     MOVE WS-LINHA-SAIDA        TO REG-PROD-MESTRE.
058100     WRITE REG-PROD-MESTRE.
058200*
058300     ADD 1                      TO WS-SUB-PRD.
058400*
058500 P310-FIM.
058600     EXIT.
058700*-----------------------------------------------------------------
058800 P311-SORTEIA-NOME-PROD.
058900*-----------------------------------------------------------------
058910*    TENTA UM INDICE NA LISTA FIXA E DEVOLVE SE JA FOI USADO, PARA RQ-1475
058920*    O PERFORM EM P310 SORTEAR DE NOVO.                           RQ-1475
059000     MOVE 1                     TO WS-LIMITE-INF.
059100     MOVE WS-QTD-NOMES-PROD     TO WS-LIMITE-SUP.
059200     CALL "SCV0910" USING WS-LIMITE-INF WS-LIMITE-SUP
059300                          WS-NUMERO-SORTEADO.
059400     MOVE WS-NUMERO-SORTEADO    TO WS-PA-IDX-NOME.
059500*
059510*    SO' FICA "N" SE O NOME SORTEADO AINDA NAO FOI MARCADO NA      RQ-1475
059520*    TABELA DE USO - DAI O PERFORM EM P310 SORTEIA DE NOVO.        RQ-1475
059600     MOVE "N"                   TO WS-PRODUTO-USADO.
059700     IF WS-NOME-PROD-USADO(WS-PA-IDX-NOME) EQUAL "S" THEN
059800         MOVE "S"               TO WS-PRODUTO-USADO
059900     END-IF.
060000*
060100 P311-FIM.
060200     EXIT.
060300*-----------------------------------------------------------------
060400 P312-SORTEIA-COD-PROD.
060500*-----------------------------------------------------------------
060510*    MONTA "PROD" + 3 DIGITOS (000-999) E MANDA COMPARAR CONTRA    RQ-1475
060520*    OS PRODUTOS JA GRAVADOS (P312B).                             RQ-1475
060600     MOVE 1                     TO WS-LIMITE-INF.
060700     MOVE 999                   TO WS-LIMITE-SUP.
060800     CALL "SCV0910" USING WS-LIMITE-INF WS-LIMITE-SUP
060900                          WS-NUMERO-SORTEADO.
061000     MOVE WS-NUMERO-SORTEADO    TO WS-PA-SEQUENCIA.
061100     MOVE WS-PA-SEQUENCIA       TO WS-PA-SEQUENCIA-TXT.
061200*
061300     STRING "PROD"              DELIMITED BY SIZE
061400            WS-PA-SEQUENCIA-TXT DELIMITED BY SIZE
061500         INTO WS-PA-COD-PRODUTO.
061600*
061700     MOVE "N"                   TO WS-COD-PROD-REPETIDO.
061800     MOVE 1                     TO WS-SUB-AUX.
061900     PERFORM P312B-COMPARA-COD THRU P312B-FIM
062000         UNTIL WS-SUB-AUX GREATER WS-SUB-PRD
062100            OR FLAG-COD-PROD-REPETIDO.
062200*
062300 P312-FIM.
062400     EXIT.
062500*-----------------------------------------------------------------
062600 P312B-COMPARA-COD.
062700*-----------------------------------------------------------------
062710*    MESMA LOGICA DE P211B, AGORA COMPARANDO CODIGO DE PRODUTO.   RQ-1475
062800     IF WS-SUB-AUX LESS WS-SUB-PRD THEN
062900         IF WS-PRD-G-COD-PRODUTO(WS-SUB-AUX) EQUAL
063000            WS-PA-COD-PRODUTO
063100             MOVE "S"           TO WS-COD-PROD-REPETIDO
063200         END-IF
063300     END-IF.
063400     ADD 1                      TO WS-SUB-AUX.
063500*
063600 P312B-FIM.
063700     EXIT.
063800*-----------------------------------------------------------------
063900 P400-GERA-VENDAS.
064000*-----------------------------------------------------------------
064010*    UM ARQUIVO DE VENDA POR VENDEDOR JA GRAVADO NO MESTRE -       RQ-1475
064020*    PRECISA RODAR DEPOIS DE P200, NUNCA ANTES.                   RQ-1475
064100     MOVE 1                     TO WS-SUB-VND.
064200*
064300     PERFORM P410-GERA-ARQUIVO-VENDA THRU P410-FIM
064400         UNTIL WS-SUB-VND GREATER WS-QTD-VENDEDOR.
064500*
064600 P400-FIM.
064700     EXIT.
064800*-----------------------------------------------------------------
064900 P410-GERA-ARQUIVO-VENDA.
065000*-----------------------------------------------------------------
065010*    MONTA O NOME "VENDEDOR_" + NUMERO DO DOCUMENTO, GRAVA O       RQ-1475
065020*    CABECALHO DO ARQUIVO E DEPOIS AS LINHAS DE VENDA (P420), E    RQ-1475
065030*    ANOTA O NOME GRAVADO NO ARQUIVO DE CONTROLE PARA O SCV0000    RQ-1475
065040*    SABER O QUE PROCESSAR.                                       RQ-1475
065100     MOVE SPACES                TO WS-NOME-ARQ-VENDA.
065200     STRING "VENDEDOR_"         DELIMITED BY SIZE
065300            WS-VND-G-NUM-DOC(WS-SUB-VND) DELIMITED BY SIZE
065400            ".TXT"              DELIMITED BY SIZE
065500         INTO WS-NOME-ARQ-VENDA.
065600*
065700     OPEN OUTPUT ARQ-VENDA.
065800*
065810*    DIFERENTE DE P100 - SE UM UNICO ARQUIVO DE VENDA NAO ABRIR,   RQ-1475
065820*    PULA SO' ESSE VENDEDOR E SEGUE GERANDO OS DEMAIS, EM VEZ DE   RQ-1475
065830*    ABORTAR O JOB TODO.                                          RQ-1475
065900     IF NOT WS-FS-ARQ-VENDA-OK THEN
066000         DISPLAY "SCV0900 - NAO FOI POSSIVEL CRIAR O ARQUIVO "
066100                 "DE VENDA " WS-NOME-ARQ-VENDA
066200         ADD 1                  TO WS-SUB-VND
066300         GO TO P410-FIM
066400     END-IF.
066500*
066600     MOVE SPACES                TO WS-LINHA-SAIDA.
066700     STRING WS-VND-G-TIPO-DOC(WS-SUB-VND) DELIMITED BY SIZE
066800            ";"                           DELIMITED BY SIZE
066900            WS-VND-G-NUM-DOC(WS-SUB-VND)  DELIMITED BY SIZE
067000         INTO WS-LINHA-SAIDA.
067100     MOVE WS-LINHA-SAIDA        TO REG-ARQ-VENDA.
067200     WRITE REG-ARQ-VENDA.
067300*
067400*    NUMERO DE LINHAS DE VENDA DO ARQUIVO: 10 A 29 (RQ-0290).
067500     MOVE 10                    TO WS-LIMITE-INF.
067600     MOVE 29                    TO WS-LIMITE-SUP.
067700     CALL "SCV0910" USING WS-LIMITE-INF WS-LIMITE-SUP
067800                          WS-NUMERO-SORTEADO.
067900     MOVE WS-NUMERO-SORTEADO    TO WS-QTD-LINHAS-VENDA.
068000     ADD WS-QTD-LINHAS-VENDA    TO WS-TOTAL-LINHAS-GERADAS.
068100*
068200     MOVE 1                     TO WS-SUB-LINHA.
068300     PERFORM P420-GERA-LINHA-VENDA THRU P420-FIM
068400         UNTIL WS-SUB-LINHA GREATER WS-QTD-LINHAS-VENDA.
068500*
068600     CLOSE ARQ-VENDA.
068700*
068800     MOVE WS-NOME-ARQ-VENDA     TO REG-VEND-CONTROLE.
068900     WRITE REG-VEND-CONTROLE.
069000*
069100     ADD 1                      TO WS-SUB-VND.
069200*
069300 P410-FIM.
069400     EXIT.
069500*-----------------------------------------------------------------
069600 P420-GERA-LINHA-VENDA.
069700*-----------------------------------------------------------------
069800*    CADA LINHA TRAZ DE 1 A 6 PRODUTOS DISTINTOS, COM QUANTIDADE
069900*    DE 1 A 25 CADA UM (RQ-0290).
070000     MOVE 1                     TO WS-LIMITE-INF.
070100     MOVE 6                     TO WS-LIMITE-SUP.
070200     CALL "SCV0910" USING WS-LIMITE-INF WS-LIMITE-SUP
070300                          WS-NUMERO-SORTEADO.
070400     MOVE WS-NUMERO-SORTEADO    TO WS-QTD-PARES-LINHA.
070500*
070600     MOVE SPACES                TO WS-TAB-PRODUTO-USO-DATA.
070700     MOVE SPACES                TO WS-LINHA-SAIDA.
070800*
070900     MOVE 1                     TO WS-SUB-PAR.
071000     PERFORM P430-GERA-PAR THRU P430-FIM
071100         UNTIL WS-SUB-PAR GREATER WS-QTD-PARES-LINHA.
071200*
071300     MOVE WS-LINHA-SAIDA        TO REG-ARQ-VENDA.
071400     WRITE REG-ARQ-VENDA.
071500*
071600     ADD 1                      TO WS-SUB-LINHA.
071700*
071800 P420-FIM.
071900     EXIT.
072000*-----------------------------------------------------------------
072100 P430-GERA-PAR.
072200*-----------------------------------------------------------------
072300*    PRODUTO DA VEZ, SEM REPETIR DENTRO DA MESMA LINHA.
072400     MOVE "S"                   TO WS-PRODUTO-NA-LINHA.
072500     PERFORM P431-SORTEIA-PRODUTO THRU P431-FIM
072600         UNTIL NOT FLAG-PRODUTO-NA-LINHA.
072700     MOVE "S" TO WS-PRD-USADO(WS-VN-IDX-PRD).
072800*
072900     MOVE 1                     TO WS-LIMITE-INF.
073000     MOVE 25                    TO WS-LIMITE-SUP.
073100     CALL "SCV0910" USING WS-LIMITE-INF WS-LIMITE-SUP
073200                          WS-NUMERO-SORTEADO.
073300     MOVE WS-NUMERO-SORTEADO    TO WS-VN-QTD.
073400     MOVE WS-VN-QTD             TO WS-VN-QTD-TXT.
073500*
073600     MOVE ZERO                  TO WS-VN-ESP-QTD.
073700     INSPECT WS-VN-QTD-TXT-R TALLYING WS-VN-ESP-QTD
073800         FOR LEADING SPACE.
073900     ADD 1                      TO WS-VN-ESP-QTD.
074000*
074100*    A LINHA JA' MONTADA E' COPIADA PARA UMA AREA SEPARADA ANTES
074200*    DE SER REMONTADA - UM STRING NAO PODE TER O MESMO CAMPO
074300*    COMO ORIGEM E DESTINO AO MESMO TEMPO.
074400     IF WS-SUB-PAR GREATER 1 THEN
074500         MOVE WS-LINHA-SAIDA    TO WS-LINHA-SAIDA-ANT
074600         MOVE SPACES            TO WS-LINHA-SAIDA
074700         STRING WS-LINHA-SAIDA-ANT DELIMITED BY SPACE
074800                ";"             DELIMITED BY SIZE
074900                WS-PRD-G-COD-PRODUTO(WS-VN-IDX-PRD)
075000                                DELIMITED BY SIZE
075100                ";"             DELIMITED BY SIZE
075200                WS-VN-QTD-TXT-R(WS-VN-ESP-QTD:)
075300                                DELIMITED BY SIZE
075400             INTO WS-LINHA-SAIDA
075500     ELSE
075600         STRING WS-PRD-G-COD-PRODUTO(WS-VN-IDX-PRD)
075700                                DELIMITED BY SIZE
075800                ";"             DELIMITED BY SIZE
075900                WS-VN-QTD-TXT-R(WS-VN-ESP-QTD:)
076000                                DELIMITED BY SIZE
076100             INTO WS-LINHA-SAIDA
076200     END-IF.
076300*
076400     ADD 1                      TO WS-SUB-PAR.
076500*
076600 P430-FIM.
076700     EXIT.
076800*-----------------------------------------------------------------
076900 P431-SORTEIA-PRODUTO.
077000*-----------------------------------------------------------------
077010*    TENTA UM PRODUTO E DEVOLVE SE JA SAIU NESTA MESMA LINHA,      RQ-1475
077020*    PARA O PERFORM EM P430 SORTEAR OUTRO.                        RQ-1475
077100     MOVE 1                     TO WS-LIMITE-INF.
077200     MOVE WS-QTD-PRODUTO        TO WS-LIMITE-SUP.
077300     CALL "SCV0910" USING WS-LIMITE-INF WS-LIMITE-SUP
077400                          WS-NUMERO-SORTEADO.
077500     MOVE WS-NUMERO-SORTEADO    TO WS-VN-IDX-PRD.
077600*
077700     MOVE "N"                   TO WS-PRODUTO-NA-LINHA.
077800     IF WS-PRD-USADO(WS-VN-IDX-PRD) EQUAL "S" THEN
077900         MOVE "S"               TO WS-PRODUTO-NA-LINHA
078000     END-IF.
078100*
078200 P431-FIM.
078300     EXIT.
078400*-----------------------------------------------------------------
078500 P700-RESUMO-GERACAO.
078600*-----------------------------------------------------------------
078700*    03/04/2009 - E.P.MOURAO - RQ-1355 - MEDIA POR DIVISAO        RQ-1355 
078800*                 INTEIRA, SEM FUNCAO INTRINSECA.                 RQ-1355 
078900     DIVIDE WS-TOTAL-LINHAS-GERADAS BY WS-QTD-VENDEDOR
079000         GIVING WS-MEDIA-LINHAS.
079100*
079110*    RESUMO NO SYSOUT PARA O OPERADOR CONFIRMAR A MASSA GERADA     RQ-1475
079120*    SEM PRECISAR ABRIR OS ARQUIVOS DE SAIDA.                     RQ-1475
079200     DISPLAY "SCV0900 - RESUMO DA GERACAO DE MASSA DE TESTE".
079300     DISPLAY "VENDEDORES GERADOS . . . . : " WS-QTD-VENDEDOR.
079400     DISPLAY "PRODUTOS GERADOS . . . . . : " WS-QTD-PRODUTO.
079500     DISPLAY "ARQUIVOS DE VENDA GERADOS  : " WS-QTD-VENDEDOR.
079600     DISPLAY "LINHAS DE VENDA, NO TOTAL  : "
079700             WS-TOTAL-LINHAS-GERADAS.
079800     DISPLAY "MEDIA DE LINHAS POR VENDEDOR: " WS-MEDIA-LINHAS.
079900*
080000 P700-FIM.
080100     EXIT.
080200*-----------------------------------------------------------------
080300 P900-FIM.
080400*-----------------------------------------------------------------
080420*    FECHA OS TRES ARQUIVOS DE SAIDA GERADOS (MESTRES DE          RQ-1475
080440*    VENDEDOR E PRODUTO E O CONTROLE DE VENDAS) E ENCERRA.         RQ-1475
080500     CLOSE VEND-MESTRE PROD-MESTRE VEND-CONTROLE.
080600     GOBACK.
080700 END PROGRAM SCV0900.
