000100*****************************************************************
000200* PROGRAMA . . : SCV0300
000300* TITULO . . . : PROCESSAMENTO DE UM ARQUIVO DE VENDAS
000400*-----------------------------------------------------------------
000500 IDENTIFICATION DIVISION.
000600 PROGRAM-ID.    SCV0300.
000700 AUTHOR.        M. SILVA FILHO.
000800 INSTALLATION.  CIA MERCADO CENTRAL - CPD NUCLEO DE VENDAS.
000900 DATE-WRITTEN.  19/10/1996.
001000 DATE-COMPILED.
001100 SECURITY.      USO RESTRITO - DEPARTAMENTO COMERCIAL.
001200*-----------------------------------------------------------------
001300* PROPOSITO:
001400*   RECEBE DO LOTE PRINCIPAL (SCV0000) O NOME DE UM ARQUIVO DE
001500*   VENDAS LISTADO NO ARQUIVO DE CONTROLE E O PROCESSA POR
001600*   INTEIRO: LE O CABECALHO (TIPO E NUMERO DO DOCUMENTO DO
001700*   VENDEDOR), LOCALIZA O VENDEDOR NA TABELA EM MEMORIA E, PARA
001800*   CADA LINHA DE DETALHE, ACUMULA OS PARES PRODUTO/QUANTIDADE
001900*   NOS TOTAIS DO VENDEDOR E DO PRODUTO.
002000*-----------------------------------------------------------------
002100* HISTORICO DE ALTERACOES:
002200*   19/10/1996 - M.SILVA FILHO - RQ-0610 - VERSAO INICIAL, PARA   RQ-0610 
002300*                SUBSTITUIR A LEITURA DE DIRETORIO PREVISTA NO    RQ-0610 
002400*                DESENHO ORIGINAL (INEXISTENTE NO JCL DO LOTE).   RQ-0610 
002500*   14/04/1997 - R.TEIXEIRA    - RQ-0650 - VENDEDOR NAO           RQ-0650 
002600*                CADASTRADO PASSOU A DESCARTAR O ARQUIVO INTEIRO  RQ-0650 
002700*                EM VEZ DE ABORTAR O LOTE.                        RQ-0650 
002800*   17/11/1998 - L.B.ARAGAO    - RQ-0799 - REVISAO Y2K - SEM      RQ-0799 
002900*                CAMPOS DE DATA NESTE MODULO, NADA A AJUSTAR.     RQ-0799 
003000*   25/06/2001 - R.TEIXEIRA    - RQ-0960 - PASSOU A ACEITAR ATE   RQ-0960 
003100*                6 PARES PRODUTO/QUANTIDADE POR LINHA DE DETALHE. RQ-0960 
003200*   11/09/2003 - V.H.NOGUEIRA  - RQ-1055 - QUANTIDADE NEGATIVA    RQ-1055
003300*                PASSOU A SER GRAVADA EM MODULO, COM AVISO, NO    RQ-1055
003400*                MESMO PADRAO JA' ADOTADO PARA PRECO (SCV0200).   RQ-1055
003420*   02/03/2016 - E.P.MOURAO    - RQ-1465 - VENDEDOR NAO           RQ-1465
003440*                CADASTRADO NO CABECALHO PASSOU A USAR UM         RQ-1465
003460*                MARCADOR PROPRIO (CA-FLAG-VEND-DESCONHECIDO) EM  RQ-1465
003470*                VEZ DO MARCADOR DE ERRO DE ARQUIVO - O LOTE      RQ-1465
003480*                CONTAVA ESSE ARQUIVO COMO ERRO QUANDO DEVERIA    RQ-1465
003490*                CONTAR COMO PROCESSADO COM SUCESSO.              RQ-1465
003493*   19/05/2016 - E.P.MOURAO    - RQ-1470 - STATUS DE ARQUIVO E     RQ-1470
003496*                MARCADORES DE CONTROLE VOLTARAM PARA O NIVEL 77. RQ-1470
003497*   23/05/2016 - E.P.MOURAO    - RQ-1475 - REFORCO DE COMENTARIOS RQ-1475
003498*                NAS SECOES DE TRABALHO E NOS PARAGRAFOS, SEM      RQ-1475
003499*                MUDANCA DE LOGICA.                                RQ-1475
003500*   30/05/2016 - E.P.MOURAO    - RQ-1480 - RETIRADA A SECTION DE   RQ-1480
003510*                CONFIGURATION: A CLASS DIGITO-VALIDO NUNCA FOI    RQ-1480
003520*                TESTADA NO PROGRAMA - AS CONFERENCIAS DE DIGITO   RQ-1480
003530*                CONTINUAM PELA CLASSE NUMERIC PADRAO DA           RQ-1480
003540*                LINGUAGEM.                                        RQ-1480
003550*-----------------------------------------------------------------
003600 ENVIRONMENT DIVISION.
004100 INPUT-OUTPUT SECTION.
004200 FILE-CONTROL.
004300*    25/10/1996 - M.SILVA FILHO - RQ-0610 - O NOME LOGICO E'      RQ-0610 
004400*                 RESOLVIDO EM TEMPO DE EXECUCAO, A PARTIR DO     RQ-0610 
004500*                 REGISTRO LIDO PELO LOTE NO ARQUIVO DE CONTROLE. RQ-0610 
004600     SELECT ARQ-VENDA ASSIGN TO WS-NOME-ARQ-VENDA
004700         ORGANIZATION   IS LINE SEQUENTIAL
004800         FILE STATUS    IS WS-FS-ARQ-VENDA.
004900*
005000 DATA DIVISION.
005100 FILE SECTION.
005200 FD  ARQ-VENDA.
005300 01  REG-ARQ-VENDA                 PIC X(200).
005400*
005500 WORKING-STORAGE SECTION.
005600*
005700 01  WS-NOME-ARQ-VENDA             PIC X(40).
005800*
005850*    STATUS DE ARQUIVO E MARCADORES DE CONTROLE DA LEITURA, NO    RQ-1470
005870*    NIVEL 77, PADRAO DA CASA PARA CAMPO ISOLADO DESTE TIPO.      RQ-1470
005900 77  WS-FS-ARQ-VENDA               PIC X(02).
006000     88  WS-FS-ARQ-VENDA-OK        VALUE "00".
006100*
006200 01  WS-LINHA-LIDA                 PIC X(200).
006300 01  WS-NUM-LINHA                  PIC 9(06) COMP.
006400*
006500 77  WS-FIM-ARQ-VENDA              PIC X(01).
006700     88  FLAG-FIM-ARQ-VENDA        VALUE "S".
006800 77  WS-CAB-LIDO                   PIC X(01).
006900     88  FLAG-CAB-LIDO             VALUE "S".
007000 77  WS-VENDEDOR-ACHADO            PIC X(01).
007100     88  FLAG-VENDEDOR-ACHADO      VALUE "S".
007200*
007300 01  WS-CONTADORES.
007400     05  WS-SUB-VND                PIC 9(04) COMP.
007500     05  WS-IDX-VENDEDOR           PIC 9(04) COMP.
007600     05  WS-SUB-PRD                PIC 9(04) COMP.
007700     05  WS-IDX-PRODUTO            PIC 9(04) COMP.
007800     05  WS-QTD-CAMPOS             PIC 9(02) COMP.
007900     05  WS-QTD-PARES-LINHA        PIC 9(02) COMP.
008000     05  WS-RESTO-PARES            PIC 9(02) COMP.
008100     05  WS-SUB-PAR                PIC 9(02) COMP.
008200     05  WS-IDX-CAMPO-PRD          PIC 9(02) COMP.
008300     05  WS-IDX-CAMPO-QTD          PIC 9(02) COMP.
008350     05  FILLER                    PIC X(02).
008400*
008500*-----------------------------------------------------------------
008600* CABECALHO DO ARQUIVO DE VENDAS: "TIPO-DOC;NUM-DOC".
008700*-----------------------------------------------------------------
008800 01  WS-CABECALHO.
008900     05  WS-CAB-TIPO-DOC           PIC X(02).
009000     05  WS-CAB-NUM-DOC-TXT        PIC X(10) JUSTIFIED RIGHT.
009050     05  FILLER                    PIC X(02).
009100 01  WS-CAB-NUM-DOC-9 REDEFINES WS-CAB-NUM-DOC-TXT
009200                                   PIC 9(10).
009300*
009400*-----------------------------------------------------------------
009500* LINHA DE DETALHE: ATE 6 PARES PRODUTO;QUANTIDADE (12 CAMPOS).
009600*-----------------------------------------------------------------
009700 01  WS-CAMPOS-DETALHE.
009800     05  WS-CAMPO-DET OCCURS 12 TIMES PIC X(15).
009850     05  FILLER                    PIC X(02).
009900*
010000 01  WS-COD-PRODUTO-PAR            PIC X(07).
010100 01  WS-COD-PRODUTO-PAR-R REDEFINES WS-COD-PRODUTO-PAR.
010200     05  WS-COD-PAR-PREFIXO        PIC X(04).
010300     05  WS-COD-PAR-SEQUENCIA      PIC X(03).
010400 01  WS-QTD-TXT-PAR                PIC X(15).
010500 01  WS-QTD-TXT-MAG                PIC X(15).
010600 01  WS-QTD-TXT-ALINHADA REDEFINES WS-QTD-TXT-MAG
010700                                   PIC X(15) JUSTIFIED RIGHT.
010800 01  WS-QTD-NEG                    PIC X(01).
010900     88  QTD-NEGATIVA              VALUE "S".
011000 01  WS-QTD-VALOR                  PIC 9(09) COMP.
011100*
011200 LINKAGE SECTION.
011300*
011400 01  AREA-LIGACAO.
011500     COPY "AreaLig.cpy".
011600 01  LK-REG-CONTROLE               PIC X(40).
011700*
011800 PROCEDURE DIVISION USING AREA-LIGACAO LK-REG-CONTROLE.
011900*-----------------------------------------------------------------
012000 MAIN-PROCEDURE.
012100*-----------------------------------------------------------------
012110*    CHAMADO UMA VEZ PARA CADA ARQUIVO DE VENDAS LISTADO NO       RQ-1475
012120*    CONTROLE (VER SCV0000) - ABRE, LE LINHA A LINHA, ACUMULA     RQ-1475
012130*    NOS TOTAIS DO VENDEDOR E DO PRODUTO, E FECHA.                RQ-1475
012200     PERFORM P100-INICIALIZA THRU P100-FIM.
012300*
012400     PERFORM P200-LE-ARQUIVO THRU P200-FIM
012500         UNTIL FLAG-FIM-ARQ-VENDA.
012600*
012700     PERFORM P900-FIM.
012800*-----------------------------------------------------------------
012900 P100-INICIALIZA.
013000*-----------------------------------------------------------------
013050*    ZERA OS MARCADORES, PEGA O NOME DO ARQUIVO PASSADO PELO      RQ-1475
013060*    LOTE (LK-REG-CONTROLE) E ABRE O ARQUIVO DE VENDAS.           RQ-1475
013100     MOVE "N"                  TO WS-FIM-ARQ-VENDA.
013200     MOVE "N"                  TO WS-CAB-LIDO.
013300     MOVE "N"                  TO WS-VENDEDOR-ACHADO.
013400     SET  CA-ERRO-ARQUIVO-NAO  TO TRUE.
013450     SET  CA-VEND-DESCONHEC-NAO TO TRUE.
013500     MOVE ZERO                 TO WS-NUM-LINHA.
013600*
013700     MOVE LK-REG-CONTROLE      TO WS-NOME-ARQ-VENDA.
013800*
013900     OPEN INPUT ARQ-VENDA.
014000*
014100     IF NOT WS-FS-ARQ-VENDA-OK THEN
014200         DISPLAY "SCV0300 - ARQUIVO DE VENDAS " WS-NOME-ARQ-VENDA
014300                 " INEXISTENTE. FS: " WS-FS-ARQ-VENDA
014400         SET  CA-ERRO-ARQUIVO-SIM TO TRUE
014500         MOVE "S"              TO WS-FIM-ARQ-VENDA
014600     END-IF.
014700*
014800 P100-FIM.
014900     EXIT.
015000*-----------------------------------------------------------------
015100 P200-LE-ARQUIVO.
015200*-----------------------------------------------------------------
015250*    LE UMA LINHA DO ARQUIVO DE VENDAS; A PRIMEIRA LINHA NAO      RQ-1475
015260*    BRANCA E O CABECALHO, AS DEMAIS SAO LINHAS DE DETALHE.       RQ-1475
015300     READ ARQ-VENDA INTO WS-LINHA-LIDA
015400         AT END
015500             MOVE "S"           TO WS-FIM-ARQ-VENDA
015600         NOT AT END
015700             ADD 1              TO WS-NUM-LINHA
015800             IF WS-LINHA-LIDA NOT EQUAL SPACES THEN
015900                 PERFORM P205-TRATA-REGISTRO THRU P205-FIM
016000             END-IF
016100     END-READ.
016200*
016300     IF FLAG-FIM-ARQ-VENDA AND WS-CAB-LIDO EQUAL "N" THEN
016400*        25/10/1996 - M.SILVA FILHO - RQ-0610 - ARQUIVO SEM       RQ-0610 
016500*        CABECALHO (VAZIO OU SO' COM LINHAS EM BRANCO) E'         RQ-0610 
016600*        CONTADO COMO ERRO, MAS NAO ABORTA O LOTE.                RQ-0610 
016700         DISPLAY "SCV0300 - ARQUIVO DE VENDAS " WS-NOME-ARQ-VENDA
016800                 " VAZIO - NENHUM CABECALHO ENCONTRADO"
016900         SET  CA-ERRO-ARQUIVO-SIM TO TRUE
017000     END-IF.
017100*
017200 P200-FIM.
017300     EXIT.
017400*-----------------------------------------------------------------
017500 P205-TRATA-REGISTRO.
017600*-----------------------------------------------------------------
017650*    DESVIA PARA A TRATATIVA DE CABECALHO OU DE DETALHE. SE O     RQ-1475
017660*    VENDEDOR DO CABECALHO NAO FOI ACHADO, AS LINHAS DE DETALHE   RQ-1475
017670*    SAO SIMPLESMENTE IGNORADAS.                                 RQ-1475
017700     IF WS-CAB-LIDO EQUAL "N" THEN
017800         PERFORM P210-TRATA-CABECALHO THRU P210-FIM
017900     ELSE
018000         IF FLAG-VENDEDOR-ACHADO THEN
018100             PERFORM P220-TRATA-DETALHE THRU P220-FIM
018200         END-IF
018300     END-IF.
018400*
018500 P205-FIM.
018600     EXIT.
018700*-----------------------------------------------------------------
018800 P210-TRATA-CABECALHO.
018900*-----------------------------------------------------------------
018950*    CABECALHO TRAZ O TIPO E O NUMERO DE DOCUMENTO DO VENDEDOR    RQ-1475
018960*    DO ARQUIVO INTEIRO (TIPODOC;NUMDOC) - SO' E LIDO UMA VEZ,    RQ-1475
018970*    NA PRIMEIRA LINHA NAO BRANCA.                                RQ-1475
019000     MOVE "S"                  TO WS-CAB-LIDO.
019100     MOVE SPACES               TO WS-CAB-TIPO-DOC
019200                                   WS-CAB-NUM-DOC-TXT.
019300*
019400     UNSTRING WS-LINHA-LIDA DELIMITED BY ";"
019500         INTO WS-CAB-TIPO-DOC
019600              WS-CAB-NUM-DOC-TXT
019700     END-UNSTRING.
019800*
019900     IF WS-CAB-TIPO-DOC EQUAL SPACES OR
020000        WS-CAB-NUM-DOC-TXT EQUAL SPACES OR
020100        WS-CAB-NUM-DOC-TXT IS NOT NUMERIC THEN
020200         DISPLAY "SCV0300 - ARQUIVO DE VENDAS " WS-NOME-ARQ-VENDA
020300                 " COM CABECALHO INVALIDO - DESCARTADO"
020400         SET  CA-ERRO-ARQUIVO-SIM TO TRUE
020500         MOVE "S"              TO WS-FIM-ARQ-VENDA
020600         GO TO P210-FIM
020700     END-IF.
020800*
020900     PERFORM P215-BUSCA-VENDEDOR THRU P215-FIM.
021000*
021100     IF NOT FLAG-VENDEDOR-ACHADO THEN
021200*        14/04/1997 - R.TEIXEIRA - RQ-0650 - VENDEDOR NAO         RQ-0650
021300*                     CADASTRADO: DESCARTA O ARQUIVO INTEIRO.     RQ-0650
021350*        02/03/2016 - E.P.MOURAO - RQ-1465 - VENDEDOR NAO         RQ-1465
021360*                     CADASTRADO NAO E' ERRO DE ARQUIVO - USA     RQ-1465
021370*                     MARCADOR PROPRIO, O LOTE CONTA O ARQUIVO    RQ-1465
021380*                     COMO PROCESSADO COM SUCESSO (VER SCV0000).  RQ-1465
021400         DISPLAY "SCV0300 - ARQUIVO DE VENDAS " WS-NOME-ARQ-VENDA
021500                 " - VENDEDOR " WS-CAB-NUM-DOC-9
021600                 " NAO CADASTRADO - ARQUIVO IGNORADO"
021700         SET  CA-VEND-DESCONHEC-SIM TO TRUE
021800         MOVE "S"              TO WS-FIM-ARQ-VENDA
021900     END-IF.
022000*
022100 P210-FIM.
022200     EXIT.
022300*-----------------------------------------------------------------
022400 P215-BUSCA-VENDEDOR.
022500*-----------------------------------------------------------------
022550*    BUSCA SEQUENCIAL DO NUMERO DE DOCUMENTO DO CABECALHO NA      RQ-1475
022560*    TABELA DE VENDEDORES EM MEMORIA (SEM INDICE ORDENADO, A      RQ-1475
022570*    TABELA E PEQUENA O BASTANTE PARA VARREDURA LINEAR).          RQ-1475
022600     MOVE 1                    TO WS-SUB-VND.
022700*
022800     PERFORM P216-COMPARA-VENDEDOR THRU P216-FIM
022900         UNTIL WS-SUB-VND GREATER CA-QTD-VENDEDOR
023000            OR FLAG-VENDEDOR-ACHADO.
023100*
023200 P215-FIM.
023300     EXIT.
023400*-----------------------------------------------------------------
023500 P216-COMPARA-VENDEDOR.
023600*-----------------------------------------------------------------
023700     IF CA-VND-NUM-DOC(WS-SUB-VND) EQUAL WS-CAB-NUM-DOC-9 THEN
023800         MOVE "S"              TO WS-VENDEDOR-ACHADO
023900         MOVE WS-SUB-VND       TO WS-IDX-VENDEDOR
024000     ELSE
024100         ADD 1                 TO WS-SUB-VND
024200     END-IF.
024300*
024400 P216-FIM.
024500     EXIT.
024600*-----------------------------------------------------------------
024700 P220-TRATA-DETALHE.
024800*-----------------------------------------------------------------
024810*    QUEBRA A LINHA DE DETALHE EM ATE 12 CAMPOS (6 PARES          RQ-1475
024820*    PRODUTO;QUANTIDADE) E PROCESSA CADA PAR ENCONTRADO.          RQ-1475
024900     MOVE SPACES               TO WS-CAMPOS-DETALHE.
025000     MOVE ZERO                 TO WS-QTD-CAMPOS.
025100*
025200     UNSTRING WS-LINHA-LIDA DELIMITED BY ";"
025300         INTO WS-CAMPO-DET(1)  COUNT IN WS-QTD-CAMPOS
025400              WS-CAMPO-DET(2)
025500              WS-CAMPO-DET(3)
025600              WS-CAMPO-DET(4)
025700              WS-CAMPO-DET(5)
025800              WS-CAMPO-DET(6)
025900              WS-CAMPO-DET(7)
026000              WS-CAMPO-DET(8)
026100              WS-CAMPO-DET(9)
026200              WS-CAMPO-DET(10)
026300              WS-CAMPO-DET(11)
026400              WS-CAMPO-DET(12)
026500     END-UNSTRING.
026600*
026700*    25/06/2001 - R.TEIXEIRA - RQ-0960 - NUMERO IMPAR DE CAMPOS   RQ-0960 
026800*                 NAO FORMA PARES COMPLETOS - LINHA DESCARTADA.   RQ-0960 
026900     DIVIDE WS-QTD-CAMPOS BY 2 GIVING WS-QTD-PARES-LINHA
027000         REMAINDER WS-RESTO-PARES.
027100*
027200     IF WS-RESTO-PARES NOT EQUAL ZERO THEN
027300         DISPLAY "SCV0300 - AVISO: LINHA " WS-NUM-LINHA
027400                 " DE " WS-NOME-ARQ-VENDA
027500                 " COM NUMERO IMPAR DE CAMPOS - DESCARTADA"
027600         GO TO P220-FIM
027700     END-IF.
027800*
027900     MOVE 1                    TO WS-SUB-PAR.
028000*
028100     PERFORM P230-TRATA-PAR THRU P230-FIM
028200         UNTIL WS-SUB-PAR GREATER WS-QTD-PARES-LINHA.
028300*
028400 P220-FIM.
028500     EXIT.
028600*-----------------------------------------------------------------
028700 P230-TRATA-PAR.
028800*-----------------------------------------------------------------
028810*    CALCULA OS DOIS INDICES DO PAR DENTRO DE WS-CAMPO-DET A      RQ-1475
028820*    PARTIR DO NUMERO DO PAR (1O PAR = CAMPOS 1 E 2, E ASSIM POR  RQ-1475
028830*    DIANTE).                                                     RQ-1475
028900     COMPUTE WS-IDX-CAMPO-PRD = (WS-SUB-PAR * 2) - 1.
029000     COMPUTE WS-IDX-CAMPO-QTD = WS-SUB-PAR * 2.
029100*
029200     MOVE WS-CAMPO-DET(WS-IDX-CAMPO-PRD) TO WS-COD-PRODUTO-PAR.
029300     MOVE WS-CAMPO-DET(WS-IDX-CAMPO-QTD) TO WS-QTD-TXT-PAR.
029400*
029500*    25/06/2001 - R.TEIXEIRA - RQ-0960 - CODIGO DE PRODUTO FORA   RQ-0960 
029600*                 DA MASCARA "PROD" + 3 DIGITOS NEM PRECISA IR    RQ-0960 
029700*                 A' TABELA - JA' E' TRATADO COMO DESCONHECIDO.   RQ-0960 
029800     IF WS-COD-PAR-PREFIXO NOT EQUAL "PROD" OR
029900        WS-COD-PAR-SEQUENCIA IS NOT NUMERIC THEN
030000         DISPLAY "SCV0300 - AVISO: LINHA " WS-NUM-LINHA
030100                 " DE " WS-NOME-ARQ-VENDA " - CODIGO DE PRODUTO "
030200                 WS-COD-PRODUTO-PAR
030300                 " FORA DO PADRAO - PAR IGNORADO"
030400         GO TO P230-FIM
030500     END-IF.
030600*
030700     MOVE "N"                  TO WS-QTD-NEG.
030800     MOVE SPACES               TO WS-QTD-TXT-MAG.
030900*
031000     IF WS-QTD-TXT-PAR(1:1) EQUAL "-" THEN
031100         MOVE "S"              TO WS-QTD-NEG
031200         MOVE WS-QTD-TXT-PAR(2:14) TO WS-QTD-TXT-MAG
031300     ELSE
031400         MOVE WS-QTD-TXT-PAR   TO WS-QTD-TXT-MAG
031500     END-IF.
031600*
031700*    A MAGNITUDE FICA ALINHADA A ESQUERDA PELO UNSTRING; O
031800*    REDEFINES JUSTIFIED RIGHT ABAIXO REALINHA OS DIGITOS PARA
031900*    QUE O MOVE PARA O CAMPO NUMERICO FIQUE CORRETO.
032000     INSPECT WS-QTD-TXT-ALINHADA REPLACING LEADING SPACE BY ZERO.
032100*
032200     IF WS-QTD-TXT-ALINHADA IS NOT NUMERIC THEN
032300         DISPLAY "SCV0300 - AVISO: LINHA " WS-NUM-LINHA
032400                 " DE " WS-NOME-ARQ-VENDA
032500                 " COM QUANTIDADE INVALIDA - PAR IGNORADO"
032600         GO TO P230-FIM
032700     END-IF.
032800*
032900     MOVE WS-QTD-TXT-ALINHADA  TO WS-QTD-VALOR.
033000*
033100*    11/09/2003 - V.H.NOGUEIRA - RQ-1055 - QUANTIDADE NEGATIVA    RQ-1055 
033200*                 GRAVA O VALOR ABSOLUTO, COM AVISO.              RQ-1055 
033300     IF QTD-NEGATIVA THEN
033400         DISPLAY "SCV0300 - AVISO: LINHA " WS-NUM-LINHA
033500                 " DE " WS-NOME-ARQ-VENDA
033600                 " COM QUANTIDADE NEGATIVA - GRAVADA EM MODULO"
033700     END-IF.
033800*
033900     PERFORM P235-BUSCA-PRODUTO THRU P235-FIM.
034000*
034100     IF WS-IDX-PRODUTO EQUAL ZERO THEN
034200         DISPLAY "SCV0300 - AVISO: LINHA " WS-NUM-LINHA
034300                 " DE " WS-NOME-ARQ-VENDA " - PRODUTO "
034400                 WS-COD-PRODUTO-PAR
034500                 " NAO CADASTRADO - PAR IGNORADO"
034600         GO TO P230-FIM
034700     END-IF.
034800*
034900     ADD WS-QTD-VALOR TO CA-PRD-QTD-VENDIDA(WS-IDX-PRODUTO).
035000*
035100     COMPUTE CA-VND-TOTAL-RECEITA(WS-IDX-VENDEDOR) =
035200         CA-VND-TOTAL-RECEITA(WS-IDX-VENDEDOR) +
035300         (CA-PRD-PRECO-UNITARIO(WS-IDX-PRODUTO) * WS-QTD-VALOR).
035400*
035500 P230-FIM.
035600     EXIT.
035700*-----------------------------------------------------------------
035800 P235-BUSCA-PRODUTO.
035900*-----------------------------------------------------------------
035950*    BUSCA SEQUENCIAL DO CODIGO DO PRODUTO NA TABELA EM MEMORIA;  RQ-1475
035960*    WS-IDX-PRODUTO PERMANECE ZERO QUANDO O PRODUTO NAO E         RQ-1475
035970*    ENCONTRADO.                                                  RQ-1475
036000     MOVE ZERO                 TO WS-IDX-PRODUTO.
036100     MOVE 1                    TO WS-SUB-PRD.
036200*
036300     PERFORM P236-COMPARA-PRODUTO THRU P236-FIM
036400         UNTIL WS-SUB-PRD GREATER CA-QTD-PRODUTO
036500            OR WS-IDX-PRODUTO NOT EQUAL ZERO.
036600*
036700 P235-FIM.
036800     EXIT.
036900*-----------------------------------------------------------------
037000 P236-COMPARA-PRODUTO.
037100*-----------------------------------------------------------------
037200     IF CA-PRD-COD-PRODUTO(WS-SUB-PRD) EQUAL
037300        WS-COD-PRODUTO-PAR THEN
037400         MOVE WS-SUB-PRD       TO WS-IDX-PRODUTO
037500     ELSE
037600         ADD 1                 TO WS-SUB-PRD
037700     END-IF.
037800*
037900 P236-FIM.
038000     EXIT.
038100*-----------------------------------------------------------------
038200 P900-FIM.
038300*-----------------------------------------------------------------
038350*    FECHA O ARQUIVO DE VENDAS E DEVOLVE O CONTROLE AO LOTE       RQ-1475
038360*    (SCV0000) COM OS TOTAIS DO VENDEDOR E DO PRODUTO JA          RQ-1475
038370*    ACUMULADOS NA AREA DE LIGACAO.                               RQ-1475
038400     CLOSE ARQ-VENDA.
038500     GOBACK.
038600 END PROGRAM SCV0300.
