000100*****************************************************************
000200* PROGRAMA . . : SCV0200
000300* TITULO . . . : CARGA DO CADASTRO MESTRE DE PRODUTOS
000400*-----------------------------------------------------------------
000500 IDENTIFICATION DIVISION.
000600 PROGRAM-ID.    SCV0200.
000700 AUTHOR.        M. SILVA FILHO.
000800 INSTALLATION.  CIA MERCADO CENTRAL - CPD NUCLEO DE VENDAS.
000900 DATE-WRITTEN.  02/09/1991.
001000 DATE-COMPILED.
001100 SECURITY.      USO RESTRITO - DEPARTAMENTO COMERCIAL.
001200*-----------------------------------------------------------------
001300* PROPOSITO:
001400*   LE O ARQUIVO SEQUENCIAL DE PRODUTOS (CAMPOS SEPARADOS POR
001500*   ";"), VALIDA CADA LINHA E MONTA A TABELA DE PRODUTOS NA
001600*   AREA DE LIGACAO RECEBIDA DO PROGRAMA CHAMADOR (SCV0000).
001700*   PRECO NEGATIVO NA CARGA E' CONSIDERADO ERRO DE DIGITACAO
001800*   DO FORNECEDOR: EMITE AVISO E GRAVA O VALOR ABSOLUTO.
001900*-----------------------------------------------------------------
002000* HISTORICO DE ALTERACOES:
002100*   02/09/1991 - M.SILVA FILHO - RQ-0288 - VERSAO INICIAL,        RQ-0288
002200*                MODELADA NA MESMA TECNICA DE CARGA INDEXADA JA   RQ-0288
002300*                USADA EM OUTROS CADASTROS DO NUCLEO DE VENDAS.    RQ-0288
002400*   30/01/1995 - R.TEIXEIRA    - RQ-0402 - PASSOU A AVISAR E      RQ-0402 
002500*                DESCARTAR LINHA EM VEZ DE ABORTAR O LOTE.        RQ-0402 
002600*   11/07/1996 - E.P.MOURAO    - RQ-0598 - PRECO NEGATIVO PASSOU  RQ-0598 
002700*                A SER GRAVADO COM VALOR ABSOLUTO, COM AVISO.     RQ-0598 
002800*   17/11/1998 - L.B.ARAGAO    - RQ-0799 - REVISAO Y2K - SEM      RQ-0799 
002900*                CAMPOS DE DATA NESTE MODULO, NADA A AJUSTAR.     RQ-0799 
003000*   25/06/2001 - R.TEIXEIRA    - RQ-0960 - LIMITE DA TABELA       RQ-0960 
003100*                AMPLIADO PARA 999 PRODUTOS (VER ARELIG.CPY).     RQ-0960
003150*   05/09/2013 - E.P.MOURAO    - RQ-1425 - PASSOU A CONFERIR A     RQ-1425
003160*                MASCARA DO CODIGO DO PRODUTO (PROD + 3 DIGITOS)  RQ-1425
003170*                ANTES DE GRAVAR NA TABELA, DESCARTANDO A LINHA   RQ-1425
003180*                QUANDO O CODIGO NAO BATE COM A MASCARA.           RQ-1425
003190*   19/05/2016 - E.P.MOURAO    - RQ-1470 - STATUS DE ARQUIVO E     RQ-1470
003195*                MARCADOR DE FIM VOLTARAM PARA O NIVEL 77.         RQ-1470
003196*   23/05/2016 - E.P.MOURAO    - RQ-1475 - REFORCO DE COMENTARIOS  RQ-1475
003197*                NAS SECOES DE TRABALHO E NOS PARAGRAFOS, SEM      RQ-1475
003198*                MUDANCA DE LOGICA.                                RQ-1475
003202*   30/05/2016 - E.P.MOURAO    - RQ-1480 - RETIRADA A SECTION DE   RQ-1480
003204*                CONFIGURATION: A CLASS DIGITO-VALIDO NUNCA FOI    RQ-1480
003206*                TESTADA NO PROGRAMA - AS CONFERENCIAS DE DIGITO   RQ-1480
003208*                CONTINUAM PELA CLASSE NUMERIC PADRAO DA           RQ-1480
003210*                LINGUAGEM.                                        RQ-1480
003212*-----------------------------------------------------------------
003300 ENVIRONMENT DIVISION.
003800 INPUT-OUTPUT SECTION.
003900 FILE-CONTROL.
004000     SELECT PROD-MESTRE ASSIGN TO PRODMSTR
004100         ORGANIZATION   IS LINE SEQUENTIAL
004200         FILE STATUS    IS WS-FS-PROD-MESTRE.
004300*
004400 DATA DIVISION.
004500 FILE SECTION.
004600 FD  PROD-MESTRE.
004700 01  REG-PROD-MESTRE               PIC X(100).
004800*
004900 WORKING-STORAGE SECTION.
005000*
005050*    STATUS DE ARQUIVO E MARCADOR DE FIM NO NIVEL 77, PADRAO      RQ-1470
005060*    DA CASA PARA CAMPO ISOLADO DESTE TIPO.                       RQ-1470
005100 77  WS-FS-PROD-MESTRE             PIC X(02).
005200     88  WS-FS-PROD-MESTRE-OK      VALUE "00".
005300*
005330*    AREA DE ENTRADA DA LINHA LIDA E CONTADOR DE LINHAS LIDAS,     RQ-1475
005360*    USADO NAS MENSAGENS DE AVISO PARA LOCALIZAR A LINHA COM      RQ-1475
005380*    PROBLEMA NO ARQUIVO ORIGINAL.                                RQ-1475
005400 01  WS-LINHA-LIDA                 PIC X(100).
005500 01  WS-NUM-LINHA                  PIC 9(06) COMP.
005600*
005700 77  WS-FIM-PROD-MESTRE            PIC X(01).
005900     88  FLAG-FIM-PROD-MESTRE      VALUE "S".
006000*
006100*-----------------------------------------------------------------
006200* CAMPOS DE TRABALHO DA LINHA LIDA, APOS O UNSTRING PELO ";".
006300*-----------------------------------------------------------------
006400 01  WS-CAMPOS-PRODUTO.
006500     05  WS-QTD-CAMPOS             PIC 9(02) COMP.
006600     05  WS-CAMPO-1                PIC X(20).
006700     05  WS-CAMPO-2                PIC X(40).
006800     05  WS-CAMPO-3                PIC X(20).
006820     05  FILLER                    PIC X(02).
006850*
006860*-----------------------------------------------------------------
006870* 05/09/2013 - E.P.MOURAO - RQ-1425 - VISAO REDEFINIDA DO CODIGO   RQ-1425
006880*              LIDO, PARA CONFERIR A MASCARA "PROD" + 3 DIGITOS   RQ-1425
006890*              ANTES DE GRAVAR NA TABELA (VER P210-TRATA-LINHA).  RQ-1425
006900*-----------------------------------------------------------------
006910 01  WS-CAMPO-1-R REDEFINES WS-CAMPO-1.
006920     05  WS-C1-PREFIXO             PIC X(04).
006930     05  WS-C1-SEQUENCIA           PIC X(03).
006940     05  FILLER                    PIC X(13).
006950*
007000*-----------------------------------------------------------------
007100* REMONTAGEM DO PRECO LIDO: A PARTE INTEIRA E A PARTE DECIMAL
007200* SAO SEPARADAS PELO UNSTRING NO ".", VALIDADAS E REUNIDAS NO
007300* GRUPO ABAIXO, QUE E' REDEFINIDO COMO UM CAMPO NUMERICO UNICO
007400* COM 2 DECIMAIS. NAO HA TRATAMENTO DE SINAL AQUI: UM "-" NA
007500* FRENTE DO CAMPO E' DESCARTADO ANTES (SOBRA SO' A MAGNITUDE),
007600* E O FATO DE TER VINDO NEGATIVO FICA GUARDADO EM WS-PRECO-NEG.
007700*-----------------------------------------------------------------
007800 01  WS-TEXTO-PRECO                PIC X(20).
007900 01  WS-PARTE-INT-PRECO            PIC X(09) JUSTIFIED RIGHT.
008000 01  WS-PARTE-DEC-PRECO            PIC X(02).
008100 01  WS-PRECO-NEG                  PIC X(01).
008200     88  PRECO-NEGATIVO            VALUE "S".
008300*
008400 01  WS-PRECO-MONTADO.
008500     05  WS-PRECO-INT              PIC 9(09).
008600     05  WS-PRECO-DEC              PIC 9(02).
008650     05  FILLER                    PIC X(02).
008700 01  WS-PRECO-MONTADO-R REDEFINES WS-PRECO-MONTADO.
008750     05  WS-PRECO-VALOR            PIC 9(09)V99.
008760     05  FILLER                    PIC X(02).
008900*
009000 01  WS-REG-PRODUTO.
009100     COPY "Produto.cpy".
009200*
009300 LINKAGE SECTION.
009400*
009500 01  AREA-LIGACAO.
009600     COPY "AreaLig.cpy".
009700*
009800 PROCEDURE DIVISION USING AREA-LIGACAO.
009900*-----------------------------------------------------------------
010000 MAIN-PROCEDURE.
010100*-----------------------------------------------------------------
010110*    ABRE O MESTRE, LE LINHA A LINHA ATE O FIM, MONTANDO A        RQ-1475
010120*    TABELA CA-PRODUTO NA AREA DE LIGACAO, E FECHA O ARQUIVO.     RQ-1475
010200     PERFORM P100-INICIALIZA THRU P100-FIM.
010300*
010400     PERFORM P200-LE-PRODUTO THRU P200-FIM
010500         UNTIL FLAG-FIM-PROD-MESTRE.
010600*
010700     PERFORM P900-FIM.
010800*-----------------------------------------------------------------
010900 P100-INICIALIZA.
011000*-----------------------------------------------------------------
011050*    ZERA CONTADORES, ABRE O MESTRE E CONFERE SE O ARQUIVO        RQ-1475
011060*    EXISTE ANTES DE COMECAR A LER.                               RQ-1475
011100     MOVE "N"                  TO WS-FIM-PROD-MESTRE.
011200     MOVE ZERO                 TO WS-NUM-LINHA
011300                                   CA-QTD-PRODUTO.
011400*
011500     OPEN INPUT PROD-MESTRE.
011600*
011700     IF NOT WS-FS-PROD-MESTRE-OK THEN
011800         DISPLAY "SCV0200 - ARQUIVO DE PRODUTOS "
011900                 "INEXISTENTE. FS: " WS-FS-PROD-MESTRE
012000         MOVE "S"              TO WS-FIM-PROD-MESTRE
012100     END-IF.
012200*
012300 P100-FIM.
012400     EXIT.
012500*-----------------------------------------------------------------
012600 P200-LE-PRODUTO.
012700*-----------------------------------------------------------------
012750*    LE UMA LINHA DO MESTRE E MANDA PARA A TRATATIVA DE CAMPOS;   RQ-1475
012760*    NO FIM DE ARQUIVO, APENAS LIGA O MARCADOR DE TERMINO.        RQ-1475
012800     READ PROD-MESTRE INTO WS-LINHA-LIDA
012900         AT END
013000             MOVE "S"           TO WS-FIM-PROD-MESTRE
013100         NOT AT END
013200             ADD 1              TO WS-NUM-LINHA
013300             PERFORM P210-TRATA-LINHA THRU P210-FIM
013400     END-READ.
013500*
013600 P200-FIM.
013700     EXIT.
013800*-----------------------------------------------------------------
013900 P210-TRATA-LINHA.
014000*-----------------------------------------------------------------
014050*    LINHA EM BRANCO E IGNORADA SEM AVISO (ESPACAMENTO NORMAL    RQ-1475
014060*    DO ARQUIVO, NAO E ERRO DE CARGA).                            RQ-1475
014100     IF WS-LINHA-LIDA EQUAL SPACES THEN
014200         GO TO P210-FIM
014300     END-IF.
014400*
014500     MOVE SPACES                TO WS-CAMPO-1 WS-CAMPO-2
014600                                    WS-CAMPO-3.
014700     MOVE ZERO                  TO WS-QTD-CAMPOS.
014750*    QUEBRA A LINHA PELO SEPARADOR ";" NOS TRES CAMPOS ESPERADOS  RQ-1475
014760*    (CODIGO;NOME;PRECO).                                         RQ-1475
014900     UNSTRING WS-LINHA-LIDA DELIMITED BY ";"
015000         INTO WS-CAMPO-1  COUNT IN WS-QTD-CAMPOS
015100              WS-CAMPO-2
015200              WS-CAMPO-3
015300     END-UNSTRING.
015400*
015500     IF WS-CAMPO-1 EQUAL SPACES OR
015600        WS-CAMPO-2 EQUAL SPACES OR
015700        WS-CAMPO-3 EQUAL SPACES THEN
015800         DISPLAY "SCV0200 - AVISO: LINHA " WS-NUM-LINHA
015900                 " COM NUMERO DE CAMPOS INVALIDO - DESCARTADA"
016000         GO TO P210-FIM
016100     END-IF.
016200*
016300*    O CAMPO DE PRECO PODE VIR COM SINAL. O "-" DA FRENTE, SE
016400*    HOUVER, E' SOMENTE MARCADO EM WS-PRECO-NEG - NUNCA E'
016500*    LEVADO PARA O UNSTRING, DE MODO QUE O VALOR REMONTADO EM
016600*    WS-PRECO-VALOR JA' NASCE EM MODULO (SEM SINAL).
016700     MOVE SPACES                TO WS-TEXTO-PRECO.
016800     MOVE "N"                   TO WS-PRECO-NEG.
016900     MOVE ZERO                  TO WS-PRECO-MONTADO.
017000*
017100     IF WS-CAMPO-3(1:1) EQUAL "-" THEN
017200         MOVE "S"               TO WS-PRECO-NEG
017300         MOVE WS-CAMPO-3(2:19)  TO WS-TEXTO-PRECO
017400     ELSE
017500         MOVE WS-CAMPO-3        TO WS-TEXTO-PRECO
017600     END-IF.
017700*
017800     MOVE SPACES                TO WS-PARTE-INT-PRECO
017900                                    WS-PARTE-DEC-PRECO.
018000     UNSTRING WS-TEXTO-PRECO DELIMITED BY "."
018100         INTO WS-PARTE-INT-PRECO
018200              WS-PARTE-DEC-PRECO
018300     END-UNSTRING.
018400*
018500     IF WS-PARTE-DEC-PRECO EQUAL SPACES THEN
018600         MOVE ZERO              TO WS-PARTE-DEC-PRECO
018700     END-IF.
018800*
018900*    A PARTE INTEIRA VEM DO UNSTRING ALINHADA A ESQUERDA; O
019000*    CAMPO E' JUSTIFIED RIGHT PARA REALINHAR OS DIGITOS A
019100*    DIREITA, E O INSPECT COMPLETA COM ZEROS A ESQUERDA - SO'
019200*    ASSIM O MOVE PARA O CAMPO NUMERICO ABAIXO FICA CORRETO.
019300     INSPECT WS-PARTE-INT-PRECO REPLACING LEADING SPACE BY ZERO.
019400*
019500     IF WS-PARTE-INT-PRECO IS NOT NUMERIC OR
019600        WS-PARTE-DEC-PRECO IS NOT NUMERIC THEN
019700         DISPLAY "SCV0200 - AVISO: LINHA " WS-NUM-LINHA
019800                 " COM PRECO INVALIDO - DESCARTADA"
019900         GO TO P210-FIM
020000     END-IF.
020100*
020200     MOVE WS-PARTE-INT-PRECO    TO WS-PRECO-INT.
020300     MOVE WS-PARTE-DEC-PRECO    TO WS-PRECO-DEC.
020400*
020500*    11/07/1996 - E.P.MOURAO - RQ-0598 - PRECO NEGATIVO GRAVA     RQ-0598 
020600*                 O VALOR ABSOLUTO, COM AVISO. O VALOR JA'        RQ-0598 
020700*                 FOI REMONTADO EM MODULO ACIMA; BASTA AVISAR.    RQ-0598 
020800     IF PRECO-NEGATIVO THEN
020900         DISPLAY "SCV0200 - AVISO: LINHA " WS-NUM-LINHA
021000                 " COM PRECO NEGATIVO - GRAVADO EM MODULO"
021100     END-IF.
021200*
021300     IF CA-QTD-PRODUTO GREATER OR EQUAL 999 THEN
021400         DISPLAY "SCV0200 - LIMITE DA TABELA DE PRODUTOS "
021500                 "ULTRAPASSADO (999) - RESTANTE IGNORADO"
021600         MOVE "S"               TO WS-FIM-PROD-MESTRE
021700         GO TO P210-FIM
021800     END-IF.
021900*
021950*    05/09/2013 - E.P.MOURAO - RQ-1425 - CONFERE A MASCARA DO     RQ-1425
021960*                 CODIGO (VIA REDEFINES WS-CAMPO-1-R) ANTES DE    RQ-1425
021970*                 GRAVAR NA TABELA.                                RQ-1425
021980     IF WS-C1-PREFIXO NOT EQUAL "PROD" OR
021990        WS-C1-SEQUENCIA IS NOT NUMERIC THEN
021995         DISPLAY "SCV0200 - AVISO: LINHA " WS-NUM-LINHA
021996                 " COM MASCARA DE CODIGO INVALIDA - DESCARTADA"
021997         GO TO P210-FIM
021998     END-IF.
022000     MOVE WS-CAMPO-1            TO PRD-COD-PRODUTO.
022100     MOVE WS-CAMPO-2            TO PRD-NOME-PRODUTO.
022200     MOVE WS-PRECO-VALOR        TO PRD-PRECO-UNITARIO.
022300*
022400     ADD 1                      TO CA-QTD-PRODUTO.
022500     MOVE PRD-COD-PRODUTO  TO CA-PRD-COD-PRODUTO(CA-QTD-PRODUTO).
022600     MOVE PRD-NOME-PRODUTO TO CA-PRD-NOME-PRODUTO(CA-QTD-PRODUTO).
022700     MOVE PRD-PRECO-UNITARIO
022800                            TO CA-PRD-PRECO-UNITARIO(CA-QTD-PRODUTO).
022900     MOVE ZERO              TO CA-PRD-QTD-VENDIDA(CA-QTD-PRODUTO).
023000*
023100 P210-FIM.
023200     EXIT.
023300*-----------------------------------------------------------------
023400 P900-FIM.
023500*-----------------------------------------------------------------
023550*    FECHA O MESTRE E DEVOLVE O CONTROLE AO CHAMADOR (SCV0000)    RQ-1475
023560*    COM A TABELA DE PRODUTOS JA MONTADA NA AREA DE LIGACAO.      RQ-1475
023600     CLOSE PROD-MESTRE.
023700     GOBACK.
023800 END PROGRAM SCV0200.
