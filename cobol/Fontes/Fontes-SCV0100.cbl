000100*****************************************************************
000200* PROGRAMA . . : SCV0100
000300* TITULO . . . : CARGA DO CADASTRO MESTRE DE VENDEDORES
000400*-----------------------------------------------------------------
000500 IDENTIFICATION DIVISION.
000600 PROGRAM-ID.    SCV0100.
000700 AUTHOR.        J. A. CARDOSO.
000800 INSTALLATION.  CIA MERCADO CENTRAL - CPD NUCLEO DE VENDAS.
000900 DATE-WRITTEN.  14/06/1989.
001000 DATE-COMPILED.
001100 SECURITY.      USO RESTRITO - DEPARTAMENTO COMERCIAL.
001200*-----------------------------------------------------------------
001300* PROPOSITO:
001400*   LE O ARQUIVO SEQUENCIAL DE VENDEDORES (CAMPOS SEPARADOS POR
001500*   ";"), VALIDA CADA LINHA E MONTA A TABELA DE VENDEDORES NA
001600*   AREA DE LIGACAO RECEBIDA DO PROGRAMA CHAMADOR (SCV0000).
001700*   LINHAS EM BRANCO SAO IGNORADAS. LINHAS MAL FORMADAS GERAM
001800*   AVISO COM O NUMERO DA LINHA E SAO DESCARTADAS.
001900*-----------------------------------------------------------------
002000* HISTORICO DE ALTERACOES:
002100*   14/06/1989 - J.A.CARDOSO   - RQ-0147 - VERSAO INICIAL, COPIADORQ-0147 
002200*                DO PADRAO DE CARGA SEQUENCIAL COM CONTADORES.    RQ-0147 
002300*   30/01/1995 - R.TEIXEIRA    - RQ-0402 - PASSOU A AVISAR E      RQ-0402 
002400*                DESCARTAR LINHA EM VEZ DE ABORTAR O LOTE.        RQ-0402 
002500*   17/11/1998 - L.B.ARAGAO    - RQ-0799 - REVISAO Y2K - SEM      RQ-0799 
002600*                CAMPOS DE DATA NESTE MODULO, NADA A AJUSTAR.     RQ-0799 
002700*   25/06/2001 - R.TEIXEIRA    - RQ-0960 - LIMITE DA TABELA       RQ-0960
002800*                AMPLIADO PARA 500 VENDEDORES (VER ARELIG.CPY).   RQ-0960
002850*   22/05/2003 - V.H.NOGUEIRA   - RQ-1055 - PASSOU A CONFERIR O    RQ-1055
002860*                1O DIGITO DO NUMERO DE DOCUMENTO CONTRA A FAIXA  RQ-1055
002870*                ESPERADA PARA O TIPO DE DOCUMENTO (VER AS         RQ-1055
002880*                FAIXAS DOCUMENTADAS EM VENDEDOR.CPY).             RQ-1055
002885*   19/05/2016 - E.P.MOURAO    - RQ-1470 - STATUS DE ARQUIVO E     RQ-1470
002890*                MARCADOR DE FIM VOLTARAM PARA O NIVEL 77, NO      RQ-1470
002895*                PADRAO ANTIGO DA CASA PARA ESTE TIPO DE CAMPO.    RQ-1470
002896*   23/05/2016 - E.P.MOURAO    - RQ-1475 - REFORCO DE COMENTARIOS  RQ-1475
002897*                NAS SECOES DE TRABALHO E NOS PARAGRAFOS, SEM      RQ-1475
002898*                MUDANCA DE LOGICA.                                RQ-1475
002900*   30/05/2016 - E.P.MOURAO    - RQ-1480 - RETIRADA A SECTION DE   RQ-1480
002902*                CONFIGURATION: A CLASS DIGITO-VALIDO NUNCA FOI    RQ-1480
002904*                TESTADA NO PROGRAMA - AS CONFERENCIAS DE DIGITO   RQ-1480
002906*                CONTINUAM PELA CLASSE NUMERIC PADRAO DA           RQ-1480
002908*                LINGUAGEM.                                        RQ-1480
002910*-----------------------------------------------------------------
003000 ENVIRONMENT DIVISION.
003500 INPUT-OUTPUT SECTION.
003600 FILE-CONTROL.
003700     SELECT VEND-MESTRE ASSIGN TO VENDMSTR
003800         ORGANIZATION   IS LINE SEQUENTIAL
003900         FILE STATUS    IS WS-FS-VEND-MESTRE.
004000*
004100 DATA DIVISION.
004200 FILE SECTION.
004300 FD  VEND-MESTRE.
004400 01  REG-VEND-MESTRE               PIC X(120).
004500*
004600 WORKING-STORAGE SECTION.
004700*
004750*    CAMPO DE STATUS DE ARQUIVO E MARCADOR DE FIM, NO PADRAO      RQ-1470
004760*    77-LEVEL DA CASA PARA ESTE TIPO DE CAMPO ISOLADO.            RQ-1470
004800 77  WS-FS-VEND-MESTRE             PIC X(02).
004900     88  WS-FS-VEND-MESTRE-OK      VALUE "00".
005000*
005020*    AREA DE ENTRADA DA LINHA LIDA E CONTADOR DE LINHAS LIDAS,     RQ-1475
005040*    USADO NAS MENSAGENS DE AVISO PARA O OPERADOR LOCALIZAR A      RQ-1475
005060*    LINHA COM PROBLEMA NO ARQUIVO ORIGINAL.                       RQ-1475
005100 01  WS-LINHA-LIDA                 PIC X(120).
005200 01  WS-NUM-LINHA                  PIC 9(06) COMP.
005300*
005400 77  WS-FIM-VEND-MESTRE            PIC X(01).
005600     88  FLAG-FIM-VEND-MESTRE      VALUE "S".
005700*
005800*-----------------------------------------------------------------
005900* CAMPOS DE TRABALHO DA LINHA LIDA, APOS O UNSTRING PELO ";".
006000*-----------------------------------------------------------------
006100 01  WS-CAMPOS-VENDEDOR.
006200     05  WS-QTD-CAMPOS             PIC 9(02) COMP.
006300     05  WS-CAMPO-1                PIC X(30).
006400     05  WS-CAMPO-2                PIC X(30).
006500     05  WS-CAMPO-3                PIC X(30).
006600     05  WS-CAMPO-4                PIC X(30).
006620     05  FILLER                    PIC X(02).
006650*
006660*-----------------------------------------------------------------
006670* 22/05/2003 - V.H.NOGUEIRA - RQ-1055 - VISAO REDEFINIDA DO        RQ-1055
006680*              CAMPO DO NUMERO DE DOCUMENTO, PARA CONFERIR O 1O    RQ-1055
006690*              DIGITO CONTRA A FAIXA ESPERADA (VER P210-TRATA-     RQ-1055
006695*              LINHA).                                             RQ-1055
006696*-----------------------------------------------------------------
006697 01  WS-CAMPO-2-R REDEFINES WS-CAMPO-2.
006698     05  WS-C2-1A-POS              PIC X(01).
006699     05  FILLER                    PIC X(29).
006700*
006701 01  WS-CAMPO-1-R REDEFINES WS-CAMPO-1.
006702     05  WS-C1-TIPO-DOC            PIC X(02).
006703     05  FILLER                    PIC X(28).
006704*
006800 01  WS-REG-VENDEDOR.
006900     COPY "Vendedor.cpy".
007000*
007100 LINKAGE SECTION.
007200*
007300 01  AREA-LIGACAO.
007400     COPY "AreaLig.cpy".
007500*
007600 PROCEDURE DIVISION USING AREA-LIGACAO.
007700*-----------------------------------------------------------------
007800 MAIN-PROCEDURE.
007900*-----------------------------------------------------------------
007910*    ABRE O MESTRE, LE LINHA A LINHA ATE O FIM, MONTANDO A         RQ-1475
007920*    TABELA CA-VENDEDOR NA AREA DE LIGACAO, E FECHA O ARQUIVO.     RQ-1475
008000     PERFORM P100-INICIALIZA THRU P100-FIM.
008100*
008200     PERFORM P200-LE-VENDEDOR THRU P200-FIM
008300         UNTIL FLAG-FIM-VEND-MESTRE.
008400*
008500     PERFORM P900-FIM.
008600*-----------------------------------------------------------------
008700 P100-INICIALIZA.
008800*-----------------------------------------------------------------
008850*    ZERA CONTADORES, ABRE O MESTRE E CONFERE SE O ARQUIVO         RQ-1475
008860*    EXISTE ANTES DE COMECAR A LER.                                RQ-1475
008900     MOVE "N"                  TO WS-FIM-VEND-MESTRE.
009000     MOVE ZERO                 TO WS-NUM-LINHA
009100                                   CA-QTD-VENDEDOR.
009200*
009300     OPEN INPUT VEND-MESTRE.
009400*
009500     IF NOT WS-FS-VEND-MESTRE-OK THEN
009600         DISPLAY "SCV0100 - ARQUIVO DE VENDEDORES "
009700                 "INEXISTENTE. FS: " WS-FS-VEND-MESTRE
009800         MOVE "S"              TO WS-FIM-VEND-MESTRE
009900     END-IF.
010000*
010100 P100-FIM.
010200     EXIT.
010300*-----------------------------------------------------------------
010400 P200-LE-VENDEDOR.
010500*-----------------------------------------------------------------
010550*    LE UMA LINHA DO MESTRE E MANDA PARA A TRATATIVA DE CAMPOS;    RQ-1475
010560*    NO FIM DE ARQUIVO, APENAS LIGA O MARCADOR DE TERMINO.        RQ-1475
010600     READ VEND-MESTRE INTO WS-LINHA-LIDA
010700         AT END
010800             MOVE "S"           TO WS-FIM-VEND-MESTRE
010900         NOT AT END
011000             ADD 1              TO WS-NUM-LINHA
011100             PERFORM P210-TRATA-LINHA THRU P210-FIM
011200     END-READ.
011300*
011400 P200-FIM.
011500     EXIT.
011600*-----------------------------------------------------------------
011700 P210-TRATA-LINHA.
011800*-----------------------------------------------------------------
011810*    LINHA EM BRANCO E IGNORADA SEM AVISO (ESPACAMENTO NORMAL     RQ-1475
011820*    DO ARQUIVO, NAO E ERRO DE CARGA).                            RQ-1475
011900     IF WS-LINHA-LIDA EQUAL SPACES THEN
012000         GO TO P210-FIM
012100     END-IF.
012200*
012300     MOVE SPACES                TO WS-CAMPO-1 WS-CAMPO-2
012400                                    WS-CAMPO-3 WS-CAMPO-4.
012500     MOVE ZERO                  TO WS-QTD-CAMPOS.
012600*
012610*    QUEBRA A LINHA PELO SEPARADOR ";" NOS QUATRO CAMPOS          RQ-1475
012620*    ESPERADOS (TIPO DOC;NUM DOC;PRIM NOMES;ULT NOMES).            RQ-1475
012700     UNSTRING WS-LINHA-LIDA DELIMITED BY ";"
012800         INTO WS-CAMPO-1  COUNT IN WS-QTD-CAMPOS
012900              WS-CAMPO-2
013000              WS-CAMPO-3
013100              WS-CAMPO-4
013200     END-UNSTRING.
013300*
013400     IF WS-CAMPO-1 EQUAL SPACES OR
013500        WS-CAMPO-2 EQUAL SPACES OR
013600        WS-CAMPO-3 EQUAL SPACES OR
013700        WS-CAMPO-4 EQUAL SPACES THEN
013800         DISPLAY "SCV0100 - AVISO: LINHA " WS-NUM-LINHA
013900                 " COM NUMERO DE CAMPOS INVALIDO - DESCARTADA"
014000         GO TO P210-FIM
014100     END-IF.
014200*
014300     IF WS-CAMPO-2 NOT NUMERIC THEN
014400         DISPLAY "SCV0100 - AVISO: LINHA " WS-NUM-LINHA
014500                 " COM NUMERO DE DOCUMENTO INVALIDO - "
014600                 "DESCARTADA"
014700         GO TO P210-FIM
014800     END-IF.
014900*
015000     IF CA-QTD-VENDEDOR GREATER OR EQUAL 500 THEN
015100         DISPLAY "SCV0100 - LIMITE DA TABELA DE VENDEDORES "
015200                 "ULTRAPASSADO (500) - RESTANTE IGNORADO"
015300         MOVE "S"               TO WS-FIM-VEND-MESTRE
015400         GO TO P210-FIM
015500     END-IF.
015600*
015650*    CAMPOS DA LINHA VALIDADOS, PASSAM PARA A AREA DO REGISTRO    RQ-1475
015660*    DE VENDEDOR ANTES DAS CONFERENCIAS DE FAIXA ABAIXO.           RQ-1475
015700     MOVE WS-CAMPO-1            TO VND-TIPO-DOC.
015800     MOVE WS-CAMPO-2            TO VND-NUM-DOC.
015900     MOVE WS-CAMPO-3            TO VND-PRIM-NOMES.
016000     MOVE WS-CAMPO-4            TO VND-ULT-NOMES.
016100*
016200*    02/09/1991 - M.SILVA FILHO - RQ-0288 - CONFERE A FAIXA DO    RQ-0288 
016300*                 NUMERO DE DOCUMENTO PELO 1O DIGITO (VIA         RQ-0288 
016400*                 REDEFINES VND-NUM-DOC-R DO COPYBOOK).           RQ-0288 
016500     IF NOT VND-TIPO-DOC-VALIDO THEN
016600         DISPLAY "SCV0100 - AVISO: LINHA " WS-NUM-LINHA
016700                 " COM TIPO DE DOCUMENTO INVALIDO - DESCARTADA"
016800         GO TO P210-FIM
016900     END-IF.
017000*
017050*    22/05/2003 - V.H.NOGUEIRA - RQ-1055 - CONFERE O 1O DIGITO DO
017060*                 NUMERO DE DOCUMENTO (VIA WS-C2-1A-POS) CONTRA A
017070*                 FAIXA ESPERADA PARA O TIPO DE DOCUMENTO (WS-C1-
017080*                 TIPO-DOC), CONFORME DOCUMENTADO EM VENDEDOR.CPY.
017090     IF (VND-TIPO-DOC-TI AND WS-C2-1A-POS NOT EQUAL "1") OR
017091        (NOT VND-TIPO-DOC-TI AND WS-C2-1A-POS EQUAL "1") THEN
017092         DISPLAY "SCV0100 - AVISO: LINHA " WS-NUM-LINHA
017093                 " COM NUMERO DE DOCUMENTO FORA DA FAIXA DO "
017094                 "TIPO " WS-C1-TIPO-DOC " - DESCARTADA"
017095         GO TO P210-FIM
017096     END-IF.
017097*
017100     ADD 1                      TO CA-QTD-VENDEDOR.
017200     MOVE VND-TIPO-DOC    TO CA-VND-TIPO-DOC(CA-QTD-VENDEDOR).
017300     MOVE VND-NUM-DOC     TO CA-VND-NUM-DOC(CA-QTD-VENDEDOR).
017400     MOVE VND-PRIM-NOMES  TO CA-VND-PRIM-NOMES(CA-QTD-VENDEDOR).
017500     MOVE VND-ULT-NOMES   TO CA-VND-ULT-NOMES(CA-QTD-VENDEDOR).
017600     MOVE ZERO         TO CA-VND-TOTAL-RECEITA(CA-QTD-VENDEDOR).
017700*
017800 P210-FIM.
017900     EXIT.
018000*-----------------------------------------------------------------
018100 P900-FIM.
018200*-----------------------------------------------------------------
018250*    FECHA O MESTRE E DEVOLVE O CONTROLE AO CHAMADOR (SCV0000)    RQ-1475
018260*    COM A TABELA DE VENDEDORES JA MONTADA NA AREA DE LIGACAO.    RQ-1475
018300     CLOSE VEND-MESTRE.
018400     GOBACK.
018500 END PROGRAM SCV0100.
