000100*****************************************************************
000200* PROGRAMA . . : SCV0910
000300* TITULO . . . : SORTEIO DE NUMERO INTEIRO EM FAIXA (UTILITARIO)
000400*-----------------------------------------------------------------
000500 IDENTIFICATION DIVISION.
000600 PROGRAM-ID.    SCV0910.
000700 AUTHOR.        M. SILVA FILHO.
000800 INSTALLATION.  CIA MERCADO CENTRAL - CPD NUCLEO DE VENDAS.
000900 DATE-WRITTEN.  14/08/1994.
001000 DATE-COMPILED.
001100 SECURITY.      USO RESTRITO - DEPARTAMENTO COMERCIAL.
001200*-----------------------------------------------------------------
001300* PROPOSITO:
001400*   SUBROTINA DE USO GERAL QUE DEVOLVE UM NUMERO INTEIRO
001500*   PSEUDO-ALEATORIO, UNIFORME, ENTRE LK-LIMITE-INF E
001600*   LK-LIMITE-SUP (AMBOS INCLUSIVE). USADA PELO GERADOR DE
001700*   ARQUIVOS DE TESTE (SCV0900) PARA SORTEAR TIPO DE DOCUMENTO,
001800*   NUMERO DE DOCUMENTO, NOMES, PRECO E QUANTIDADES.
001900*   A SEMENTE FICA GUARDADA NA WORKING-STORAGE DO PROGRAMA E
002000*   EVOLUI A CADA CHAMADA (CONGRUENCIA LINEAR), DE MODO QUE
002100*   CHAMADAS SUCESSIVAS NO MESMO JOB PRODUZEM UMA SEQUENCIA
002200*   DIFERENTE A CADA VEZ, SEM DEPENDER DE RELOGIO OU DE
002300*   BIBLIOTECA EXTERNA DE NUMEROS ALEATORIOS.
002400*-----------------------------------------------------------------
002500* HISTORICO DE ALTERACOES:
002600*   14/08/1994 - M.SILVA FILHO - RQ-0290 - VERSAO INICIAL.        RQ-0290 
002700*   17/11/1998 - L.B.ARAGAO    - RQ-0799 - REVISAO Y2K - SEM      RQ-0799 
002800*                CAMPOS DE DATA NESTE MODULO, NADA A AJUSTAR.     RQ-0799 
002900*   22/05/2003 - V.H.NOGUEIRA  - RQ-1040 - AMPLITUDE DA FAIXA     RQ-1040 
003000*                PASSOU A SER CALCULADA POR DIVIDE/REMAINDER,     RQ-1040 
003100*                EM VEZ DE SUBTRACAO DIRETA, PARA ACEITAR         RQ-1040 
003200*                FAIXAS DE 10 DIGITOS SEM ESTOURO.                RQ-1040 
003300*   03/04/2009 - E.P.MOURAO    - RQ-1356 - O GERADOR ABENDAVA     RQ-1356 
003400*                (DIVISAO POR ZERO) QUANDO O CHAMADOR PASSAVA     RQ-1356 
003500*                LIMITE-SUP MENOR QUE LIMITE-INF. PASSOU A        RQ-1356 
003600*                INVERTER OS LIMITES NESSE CASO E A EMITIR UMA    RQ-1356 
003700*                LINHA DE RASTREIO COM OS CAMPOS DE CALCULO.      RQ-1356
003720*   30/05/2016 - E.P.MOURAO    - RQ-1480 - RETIRADA A SECTION DE   RQ-1480
003740*                CONFIGURATION: A CLASS DIGITO-VALIDO NUNCA FOI    RQ-1480
003760*                TESTADA NO PROGRAMA - AS CONFERENCIAS DE DIGITO   RQ-1480
003770*                CONTINUAM PELA CLASSE NUMERIC PADRAO DA           RQ-1480
003780*                LINGUAGEM.                                        RQ-1480
003800*-----------------------------------------------------------------
003900 ENVIRONMENT DIVISION.
004400 DATA DIVISION.
004500 WORKING-STORAGE SECTION.
004600*
004700*-----------------------------------------------------------------
004800* SEMENTE DO GERADOR CONGRUENCIAL LINEAR. O VALOR INICIAL E'
004900* FIXO (NAO DEPENDE DE RELOGIO) PARA QUE UMA MASSA DE TESTE
005000* POSSA SER RECRIADA IGUAL QUANDO PRECISO; CADA CHAMADA
005100* RECALCULA A SEMENTE E A MANTEM PARA A PROXIMA CHAMADA.
005200*-----------------------------------------------------------------
005300 01  WS-GERADOR.
005400     05  WS-SEMENTE                PIC 9(10) COMP
005500                                    VALUE 472814113.
005600     05  WS-MULTIPLICADOR          PIC 9(10) COMP
005700                                    VALUE 1103515245.
005800     05  WS-INCREMENTO             PIC 9(05) COMP
005900                                    VALUE 12345.
006000     05  WS-MODULO                 PIC 9(10) COMP
006100                                    VALUE 2147483648.
006200     05  FILLER                    PIC X(04).
006300*
006400 01  WS-AREA-CALCULO.
006500     05  WS-PRODUTO-LCG            PIC 9(18) COMP.
006600     05  WS-QUOCIENTE              PIC 9(18) COMP.
006700     05  WS-AMPLITUDE              PIC 9(10) COMP.
006800     05  WS-RESTO                  PIC 9(10) COMP.
006900     05  FILLER                    PIC X(04).
007000*
007100*-----------------------------------------------------------------
007200* 03/04/2009 - E.P.MOURAO - RQ-1356 - AREA USADA SO' PARA A       RQ-1356 
007300* LINHA DE RASTREIO DO PARAGRAFO P210-LIMITE-INVALIDO (FAIXA      RQ-1356 
007400* RECEBIDA INVERTIDA OU DE AMPLITUDE ZERO). OS CAMPOS SAO OS      RQ-1356 
007500* MESMOS DE WS-PARAMS-SORTEIO-LK, SO' QUE VISTOS COMO TEXTO.      RQ-1356 
007600*-----------------------------------------------------------------
007700 01  WS-PARAMS-SORTEIO-LK.
007800     05  WS-PSL-LIMITE-INF         PIC 9(10).
007900     05  WS-PSL-LIMITE-SUP         PIC 9(10).
008000     05  WS-PSL-AMPLITUDE          PIC 9(10).
008100     05  FILLER                    PIC X(04).
008200 01  WS-PARAMS-SORTEIO-LK-R REDEFINES WS-PARAMS-SORTEIO-LK.
008300     05  WS-PSL-RASTREIO           PIC X(30).
008400     05  FILLER                    PIC X(04).
008500*
008600 01  WS-SEMENTE-RASTREIO           PIC 9(10).
008700 01  WS-SEMENTE-RASTREIO-R REDEFINES WS-SEMENTE-RASTREIO
008800                                   PIC X(10).
008900*
009000 01  WS-RESTO-RASTREIO             PIC 9(10).
009100 01  WS-RESTO-RASTREIO-R REDEFINES WS-RESTO-RASTREIO
009200                                   PIC X(10).
009300*
009400 01  WS-LIMITE-TEMP                PIC 9(10).
009500*
009600 LINKAGE SECTION.
009700*
009800 01  LK-LIMITE-INF                 PIC 9(10).
009900 01  LK-LIMITE-SUP                 PIC 9(10).
010000 01  LK-NUMERO-SORTEADO            PIC 9(10).
010100*
010200 PROCEDURE DIVISION USING LK-LIMITE-INF
010300                           LK-LIMITE-SUP
010400                           LK-NUMERO-SORTEADO.
010500*-----------------------------------------------------------------
010600 MAIN-PROCEDURE.
010700*-----------------------------------------------------------------
010800     PERFORM P100-EVOLUI-SEMENTE THRU P100-FIM.
010900*
011000     PERFORM P200-ENQUADRA-FAIXA THRU P200-FIM.
011100*
011200     GOBACK.
011300*-----------------------------------------------------------------
011400 P100-EVOLUI-SEMENTE.
011500*-----------------------------------------------------------------
011600*    22/05/2003 - V.H.NOGUEIRA - RQ-1040 - CALCULO EM CAMPO DE    RQ-1040 
011700*                 18 DIGITOS PARA NAO ESTOURAR A MULTIPLICACAO.   RQ-1040 
011800     COMPUTE WS-PRODUTO-LCG =
011900             (WS-SEMENTE * WS-MULTIPLICADOR) + WS-INCREMENTO.
012000*
012100     DIVIDE WS-PRODUTO-LCG BY WS-MODULO
012200         GIVING WS-QUOCIENTE REMAINDER WS-SEMENTE.
012300*
012400 P100-FIM.
012500     EXIT.
012600*-----------------------------------------------------------------
012700 P200-ENQUADRA-FAIXA.
012800*-----------------------------------------------------------------
012900*    03/04/2009 - E.P.MOURAO - RQ-1356 - SE O CHAMADOR PASSAR OS  RQ-1356 
013000*                 LIMITES INVERTIDOS, CORRIGE ANTES DE CALCULAR A RQ-1356 
013100*                 AMPLITUDE.                                      RQ-1356 
013200     IF LK-LIMITE-SUP LESS THAN LK-LIMITE-INF THEN
013300         MOVE LK-LIMITE-INF        TO WS-LIMITE-TEMP
013400         MOVE LK-LIMITE-SUP        TO LK-LIMITE-INF
013500         MOVE WS-LIMITE-TEMP       TO LK-LIMITE-SUP
013600     END-IF.
013700*
013800*    TRAZ A SEMENTE (QUE PODE SER UM NUMERO GRANDE) PARA A
013900*    FAIXA PEDIDA PELO CHAMADOR, POR RESTO DE DIVISAO - SEM
014000*    USAR FUNCAO INTRINSECA DE MODULO.
014100     COMPUTE WS-AMPLITUDE =
014200             LK-LIMITE-SUP - LK-LIMITE-INF + 1.
014300*
014400     IF WS-AMPLITUDE EQUAL ZERO THEN
014500         PERFORM P210-LIMITE-INVALIDO THRU P210-FIM
014600         MOVE LK-LIMITE-INF         TO LK-NUMERO-SORTEADO
014700         GO TO P200-FIM
014800     END-IF.
014900*
015000     DIVIDE WS-SEMENTE BY WS-AMPLITUDE
015100         GIVING WS-QUOCIENTE REMAINDER WS-RESTO.
015200*
015300     COMPUTE LK-NUMERO-SORTEADO = LK-LIMITE-INF + WS-RESTO.
015400*
015500 P200-FIM.
015600     EXIT.
015700*-----------------------------------------------------------------
015800 P210-LIMITE-INVALIDO.
015900*-----------------------------------------------------------------
016000*    03/04/2009 - E.P.MOURAO - RQ-1356 - RASTREIO DE DEPURACAO    RQ-1356 
016100*                 PARA O CASO DE AMPLITUDE ZERO (LIMITE-INF       RQ-1356 
016200*                 IGUAL A LIMITE-SUP + 1, SITUACAO ANORMAL).      RQ-1356 
016300     MOVE LK-LIMITE-INF             TO WS-PSL-LIMITE-INF.
016400     MOVE LK-LIMITE-SUP             TO WS-PSL-LIMITE-SUP.
016500     MOVE WS-AMPLITUDE              TO WS-PSL-AMPLITUDE.
016600     MOVE WS-SEMENTE                TO WS-SEMENTE-RASTREIO.
016700     MOVE WS-RESTO                  TO WS-RESTO-RASTREIO.
016800*
016900     DISPLAY "SCV0910 - FAIXA INVALIDA (AMPLITUDE ZERO). "
017000             "INF/SUP/SEMENTE: " WS-PSL-RASTREIO
017100             "/" WS-SEMENTE-RASTREIO-R
017200             "/" WS-RESTO-RASTREIO-R.
017300*
017400 P210-FIM.
017500     EXIT.
017600 END PROGRAM SCV0910.
