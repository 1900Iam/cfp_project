000100*****************************************************************
000200* PROGRAMA . . : SCV0400
000300* TITULO . . . : RELATORIO DE VENDEDORES, RANQUEADO POR RECEITA
000400*-----------------------------------------------------------------
000500 IDENTIFICATION DIVISION.
000600 PROGRAM-ID.    SCV0400.
000700 AUTHOR.        R. TEIXEIRA.
000800 INSTALLATION.  CIA MERCADO CENTRAL - CPD NUCLEO DE VENDAS.
000900 DATE-WRITTEN.  11/02/1995.
001000 DATE-COMPILED.
001100 SECURITY.      USO RESTRITO - DEPARTAMENTO COMERCIAL.
001200*-----------------------------------------------------------------
001300* PROPOSITO:
001400*   ORDENA A TABELA DE VENDEDORES EM MEMORIA, RECEBIDA NA AREA
001500*   DE LIGACAO, POR TOTAL RECAUDADO DECRESCENTE, E GRAVA O
001600*   RELATORIO DE VENDEDORES (CAMPOS SEPARADOS POR ";"). O
001700*   O PADRAO DE ORDENACAO USA SORT COM PROCEDURE DE ENTRADA E DE
001800*   SAIDA, SEM ARQUIVO INTERMEDIARIO, NA MESMA TECNICA JA USADA
001900*   EM OUTRAS ROTINAS DE RELATORIO DO NUCLEO DE VENDAS.
002000*   NENHUM ARQUIVO DE ENTRADA INTERMEDIARIO E' GRAVADO.
002100*-----------------------------------------------------------------
002200* HISTORICO DE ALTERACOES:
002300*   11/02/1995 - R.TEIXEIRA    - RQ-0410 - VERSAO INICIAL,        RQ-0410
002400*                MODELADA NA MESMA TECNICA DE SORT COM            RQ-0410
002500*                PROCEDURE DE ENTRADA E DE SAIDA JA USADA EM       RQ-0410
002550*                OUTRAS ROTINAS DE RELATORIO DO NUCLEO DE VENDAS.  RQ-0410
002600*   17/11/1998 - L.B.ARAGAO    - RQ-0799 - REVISAO Y2K - SEM      RQ-0799
002700*                CAMPOS DE DATA NESTE MODULO, NADA A AJUSTAR.     RQ-0799 
002800*   14/03/2007 - V.H.NOGUEIRA  - RQ-1201 - VENDEDOR SEM VENDAS    RQ-1201 
002900*                PASSOU A APARECER NO RELATORIO COM TOTAL 0,00    RQ-1201
003000*                EM VEZ DE SER OMITIDO.                           RQ-1201
003050*   19/05/2016 - E.P.MOURAO    - RQ-1470 - STATUS DE ARQUIVO E     RQ-1470
003060*                MARCADOR DE FIM VOLTARAM PARA O NIVEL 77.         RQ-1470
003070*   23/05/2016 - E.P.MOURAO    - RQ-1475 - REFORCO DE COMENTARIOS  RQ-1475
003080*                NAS SECOES DE TRABALHO E NOS PARAGRAFOS, SEM      RQ-1475
003090*                MUDANCA DE LOGICA.                                RQ-1475
003092*   30/05/2016 - E.P.MOURAO    - RQ-1480 - RETIRADA A SECTION DE   RQ-1480
003094*                CONFIGURATION: A CLASS DIGITO-VALIDO NUNCA FOI    RQ-1480
003096*                TESTADA NO PROGRAMA - AS CONFERENCIAS DE DIGITO   RQ-1480
003098*                CONTINUAM PELA CLASSE NUMERIC PADRAO DA           RQ-1480
003099*                LINGUAGEM.                                        RQ-1480
003100*-----------------------------------------------------------------
003200 ENVIRONMENT DIVISION.
003700 INPUT-OUTPUT SECTION.
003800 FILE-CONTROL.
003900     SELECT REL-VENDEDOR ASSIGN TO RELVEND
004000         ORGANIZATION   IS LINE SEQUENTIAL
004100         FILE STATUS    IS WS-FS-REL-VENDEDOR.
004200*
004300     SELECT SORT-VENDEDOR ASSIGN TO SORTVND.
004400*
004500 DATA DIVISION.
004600 FILE SECTION.
004700 FD  REL-VENDEDOR.
004800 01  REG-REL-VENDEDOR              PIC X(100).
004900*
005000 SD  SORT-VENDEDOR.
005100 01  REG-SORT-VENDEDOR.
005200     05  SD-VND-TOTAL-RECEITA      PIC 9(13)V99.
005300     05  SD-VND-PRIM-NOMES         PIC X(30).
005400     05  SD-VND-ULT-NOMES          PIC X(30).
005500     05  FILLER                    PIC X(05).
005600 01  REG-SORT-VENDEDOR-R REDEFINES REG-SORT-VENDEDOR
005700                                   PIC X(80).
005800*
005900 WORKING-STORAGE SECTION.
006000*
006050*    STATUS DE ARQUIVO NO NIVEL 77, PADRAO DA CASA PARA CAMPO     RQ-1470
006060*    ISOLADO DESTE TIPO.                                         RQ-1470
006100 77  WS-FS-REL-VENDEDOR            PIC X(02).
006200     88  WS-FS-REL-VENDEDOR-OK     VALUE "00".
006300*
006400 01  WS-CONTADORES.
006500     05  WS-SUB-VND                PIC 9(04) COMP.
006600     05  WS-QTD-ESP-PRIM           PIC 9(02) COMP.
006700     05  WS-QTD-ESP-ULT            PIC 9(02) COMP.
006800     05  WS-TAM-PRIM               PIC 9(02) COMP.
006900     05  WS-TAM-ULT                PIC 9(02) COMP.
006950     05  FILLER                    PIC X(02).
007000*
007100 77  WS-FIM-SORT-VENDEDOR          PIC X(01).
007300     88  FLAG-FIM-SORT-VENDEDOR    VALUE "S".
007400*
007500 01  WS-REG-SORT-VENDEDOR.
007600     05  WS-SD-VND-TOTAL-RECEITA   PIC 9(13)V99.
007700     05  WS-SD-VND-PRIM-NOMES      PIC X(30).
007800     05  WS-SD-VND-ULT-NOMES       PIC X(30).
007900     05  FILLER                    PIC X(05).
008000 01  WS-REG-SORT-VENDEDOR-R REDEFINES WS-REG-SORT-VENDEDOR
008100                                   PIC X(80).
008200*
008300*-----------------------------------------------------------------
008400* MASCARA DE EDICAO DO TOTAL RECAUDADO, SEM ZEROS A ESQUERDA,
008500* COM 2 DECIMAIS, CONFORME O PADRAO DO RELATORIO.
008600*-----------------------------------------------------------------
008700 01  WS-TOTAL-EDITADO               PIC Z(11)9.99.
008800 01  WS-TOTAL-EDITADO-R REDEFINES WS-TOTAL-EDITADO
008900                                   PIC X(14).
009000 01  WS-QTD-ESPACOS                 PIC 9(02) COMP.
009100*
009200 01  WS-LINHA-SAIDA                 PIC X(100).
009300*
009400 LINKAGE SECTION.
009500*
009600 01  AREA-LIGACAO.
009700     COPY "AreaLig.cpy".
009800*
009900 PROCEDURE DIVISION USING AREA-LIGACAO.
010000*-----------------------------------------------------------------
010100 MAIN-PROCEDURE.
010200*-----------------------------------------------------------------
010210*    ABRE O RELATORIO, GRAVA O CABECALHO E MANDA ORDENAR E        RQ-1475
010220*    IMPRIMIR A TABELA DE VENDEDORES RECEBIDA NA AREA DE LIGACAO. RQ-1475
010300     PERFORM P100-INICIALIZA THRU P100-FIM.
010400*
010500     PERFORM P300-LISTA THRU P300-FIM.
010600*
010700     PERFORM P900-FIM.
010800*-----------------------------------------------------------------
010900 P100-INICIALIZA.
011000*-----------------------------------------------------------------
011100     OPEN OUTPUT REL-VENDEDOR.
011200*
011300     IF NOT WS-FS-REL-VENDEDOR-OK THEN
011400         DISPLAY "SCV0400 - NAO FOI POSSIVEL ABRIR O RELATORIO "
011500                 "DE VENDEDORES. FS: " WS-FS-REL-VENDEDOR
011600         PERFORM P900-FIM
011700     END-IF.
011800*
011900     MOVE "NombresVendedor;ApellidosVendedor;TotalRecaudado"
012000                                TO REG-REL-VENDEDOR.
012100     WRITE REG-REL-VENDEDOR.
012200*
012300 P100-FIM.
012400     EXIT.
012500*-----------------------------------------------------------------
012600 P300-LISTA.
012700*-----------------------------------------------------------------
012750*    SORT COM PROCEDURE DE ENTRADA E DE SAIDA, SEM ARQUIVO        RQ-1475
012760*    INTERMEDIARIO - A PROCEDURE DE ENTRADA RELEASE A TABELA EM   RQ-1475
012770*    MEMORIA E A DE SAIDA GRAVA O RELATORIO JA ORDENADO.          RQ-1475
012800     SORT SORT-VENDEDOR
012900             ON DESCENDING KEY SD-VND-TOTAL-RECEITA
013000         INPUT  PROCEDURE IS P400-GRAVA-SORT THRU P400-FIM
013100         OUTPUT PROCEDURE IS P500-ESCREVE-REL THRU P500-FIM.
013200*
013300 P300-FIM.
013400     EXIT.
013500*-----------------------------------------------------------------
013600 P400-GRAVA-SORT.
013700*-----------------------------------------------------------------
013750*    PROCEDURE DE ENTRADA DO SORT: PERCORRE A TABELA DE           RQ-1475
013760*    VENDEDORES DA AREA DE LIGACAO, LIBERANDO UM REGISTRO DE      RQ-1475
013770*    SORT PARA CADA VENDEDOR.                                     RQ-1475
013800     MOVE 1                     TO WS-SUB-VND.
013900*
014000     PERFORM P410-RELEASE-VENDEDOR THRU P410-FIM
014100         UNTIL WS-SUB-VND GREATER CA-QTD-VENDEDOR.
014200*
014300 P400-FIM.
014400     EXIT.
014500*-----------------------------------------------------------------
014600 P410-RELEASE-VENDEDOR.
014700*-----------------------------------------------------------------
014800     MOVE SPACES                TO REG-SORT-VENDEDOR-R.
014900*
015000     MOVE CA-VND-TOTAL-RECEITA(WS-SUB-VND)
015100                                TO SD-VND-TOTAL-RECEITA.
015200     MOVE CA-VND-PRIM-NOMES(WS-SUB-VND)
015300                                TO SD-VND-PRIM-NOMES.
015400     MOVE CA-VND-ULT-NOMES(WS-SUB-VND)
015500                                TO SD-VND-ULT-NOMES.
015600*
015700     RELEASE REG-SORT-VENDEDOR.
015800*
015900     ADD 1                      TO WS-SUB-VND.
016000*
016100 P410-FIM.
016200     EXIT.
016300*-----------------------------------------------------------------
016400 P500-ESCREVE-REL.
016500*-----------------------------------------------------------------
016550*    PROCEDURE DE SAIDA DO SORT: RETORNA OS REGISTROS JA          RQ-1475
016560*    ORDENADOS POR TOTAL RECAUDADO DECRESCENTE E GRAVA UMA        RQ-1475
016570*    LINHA DO RELATORIO PARA CADA UM.                             RQ-1475
016600     MOVE "N"                   TO WS-FIM-SORT-VENDEDOR.
016700*
016800     PERFORM P510-RETORNA-VENDEDOR THRU P510-FIM
016900         UNTIL FLAG-FIM-SORT-VENDEDOR.
017000*
017100 P500-FIM.
017200     EXIT.
017300*-----------------------------------------------------------------
017400 P510-RETORNA-VENDEDOR.
017500*-----------------------------------------------------------------
017600     RETURN SORT-VENDEDOR INTO WS-REG-SORT-VENDEDOR
017700         AT END
017800             MOVE "S"            TO WS-FIM-SORT-VENDEDOR
017900         NOT AT END
018000             PERFORM P520-GRAVA-LINHA THRU P520-FIM
018100     END-RETURN.
018200*
018300 P510-FIM.
018400     EXIT.
018500*-----------------------------------------------------------------
018600 P520-GRAVA-LINHA.
018700*-----------------------------------------------------------------
018800*    OS NOMES PODEM TER MAIS DE UMA PALAVRA (ESPACO NO MEIO) -
018900*    POR ISSO A FOLGA A DIREITA E' DESCONTADA PELO TAMANHO, EM
019000*    VEZ DE CORTAR O CAMPO NO PRIMEIRO ESPACO COM STRING
019100*    DELIMITED BY SPACE, O QUE TRUNCARIA UM SEGUNDO NOME.
019200     MOVE ZERO                  TO WS-QTD-ESP-PRIM WS-QTD-ESP-ULT.
019300     INSPECT WS-SD-VND-PRIM-NOMES TALLYING WS-QTD-ESP-PRIM
019400         FOR TRAILING SPACE.
019500     INSPECT WS-SD-VND-ULT-NOMES  TALLYING WS-QTD-ESP-ULT
019600         FOR TRAILING SPACE.
019700     COMPUTE WS-TAM-PRIM = 30 - WS-QTD-ESP-PRIM.
019800     COMPUTE WS-TAM-ULT  = 30 - WS-QTD-ESP-ULT.
019900     IF WS-TAM-PRIM LESS THAN 1 THEN
020000         MOVE 1 TO WS-TAM-PRIM
020100     END-IF.
020200     IF WS-TAM-ULT LESS THAN 1 THEN
020300         MOVE 1 TO WS-TAM-ULT
020400     END-IF.
020500*
020600     MOVE WS-SD-VND-TOTAL-RECEITA TO WS-TOTAL-EDITADO.
020700*
020800     MOVE ZERO                  TO WS-QTD-ESPACOS.
020900     INSPECT WS-TOTAL-EDITADO-R TALLYING WS-QTD-ESPACOS
021000         FOR LEADING SPACE.
021100     ADD 1                      TO WS-QTD-ESPACOS.
021200*
021300     MOVE SPACES                TO WS-LINHA-SAIDA.
021400     STRING WS-SD-VND-PRIM-NOMES(1:WS-TAM-PRIM)
021500                                   DELIMITED BY SIZE
021600            ";"                    DELIMITED BY SIZE
021700            WS-SD-VND-ULT-NOMES(1:WS-TAM-ULT)
021800                                   DELIMITED BY SIZE
021900            ";"                    DELIMITED BY SIZE
022000            WS-TOTAL-EDITADO-R(WS-QTD-ESPACOS:)
022100                                   DELIMITED BY SIZE
022200         INTO WS-LINHA-SAIDA.
022300*
022400     MOVE WS-LINHA-SAIDA        TO REG-REL-VENDEDOR.
022500     WRITE REG-REL-VENDEDOR.
022600*
022700 P520-FIM.
022800     EXIT.
022900*-----------------------------------------------------------------
023000 P900-FIM.
023100*-----------------------------------------------------------------
023200     CLOSE REL-VENDEDOR.
023300     GOBACK.
023400 END PROGRAM SCV0400.
