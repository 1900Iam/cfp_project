000100*****************************************************************
000200* PROGRAMA . . : SCV0000
000300* TITULO . . . : LOTE PRINCIPAL DE CONSOLIDACAO DE VENDAS
000400*-----------------------------------------------------------------
000500 IDENTIFICATION DIVISION.
000600 PROGRAM-ID.    SCV0000.
000700 AUTHOR.        J. A. CARDOSO.
000800 INSTALLATION.  CIA MERCADO CENTRAL - CPD NUCLEO DE VENDAS.
000900 DATE-WRITTEN.  14/06/1989.
001000 DATE-COMPILED.
001100 SECURITY.      USO RESTRITO - DEPARTAMENTO COMERCIAL.
001200*-----------------------------------------------------------------
001300* PROPOSITO:
001400*   CONDUZ O LOTE DE CONSOLIDACAO DE VENDAS: CARREGA O CADASTRO
001500*   MESTRE DE VENDEDORES E DE PRODUTOS, PROCESSA TODOS OS
001600*   ARQUIVOS DE VENDAS LISTADOS NO ARQUIVO DE CONTROLE, EMITE
001700*   OS DOIS RELATORIOS RANQUEADOS E O RESUMO DE EXECUCAO.
001800*-----------------------------------------------------------------
001900* HISTORICO DE ALTERACOES:
002000*   14/06/1989 - J.A.CARDOSO   - RQ-0147 - VERSAO INICIAL DO      RQ-0147 
002100*                LOTE, SUBSTITUINDO A CARGA MANUAL POR TELA.      RQ-0147 
002200*   02/09/1991 - M.SILVA FILHO - RQ-0288 - INCLUIDA A CHAMADA     RQ-0288 
002300*                AO MODULO DE CARGA DO CADASTRO DE PRODUTOS.      RQ-0288 
002400*   30/01/1995 - R.TEIXEIRA    - RQ-0402 - LOTE PASSOU A ABORTAR  RQ-0402 
002500*                QUANDO NENHUM VENDEDOR OU PRODUTO E' CARREGADO.  RQ-0402 
002600*   19/10/1996 - M.SILVA FILHO - RQ-0610 - INCLUIDO O ARQUIVO DE  RQ-0610 
002700*                CONTROLE DE VENDAS (SUBSTITUI LEITURA DE         RQ-0610 
002800*                DIRETORIO, QUE NAO EXISTIA NO JCL DESTE LOTE).   RQ-0610 
002900*   17/11/1998 - L.B.ARAGAO    - RQ-0799 - REVISAO GERAL PARA A   RQ-0799 
003000*                VIRADA DO ANO 2000 (Y2K) - CAMPOS DE CONTROLE    RQ-0799 
003100*                CONFERIDOS, NENHUM CAMPO DE DATA NESTE LOTE.     RQ-0799 
003200*   14/03/2007 - V.H.NOGUEIRA  - RQ-1201 - INCLUIDO O RESUMO DE   RQ-1201 
003300*                EXECUCAO COM MELHOR VENDEDOR E PRODUTO.          RQ-1201 
003400*   22/08/2011 - E.P.MOURAO    - RQ-1390 - UM ARQUIVO DE VENDAS   RQ-1390
003500*                COM ERRO NAO MAIS INTERROMPE O LOTE INTEIRO.     RQ-1390
003550*   30/01/2013 - E.P.MOURAO    - RQ-1420 - LINHAS DO ARQUIVO DE   RQ-1420
003560*                CONTROLE INICIADAS POR "*" PASSARAM A SER        RQ-1420
003570*                TRATADAS COMO COMENTARIO E IGNORADAS. INCLUIDA   RQ-1420
003580*                UMA LINHA DE RASTREIO DOS CONTADORES E DOS       RQ-1420
003590*                MARCADORES NO ABORTO DO LOTE, PARA FACILITAR A   RQ-1420
003595*                ANALISE DO OPERADOR.                             RQ-1420
003596*   02/03/2016 - E.P.MOURAO    - RQ-1465 - UM ARQUIVO DE VENDAS   RQ-1465
003597*                DESCARTADO POR VENDEDOR NAO CADASTRADO ESTAVA    RQ-1465
003598*                CONTADO COMO ERRO; PASSA A CONTAR COMO OK (VER   RQ-1465
003599*                SCV0300).                                        RQ-1465
003600*   19/05/2016 - E.P.MOURAO    - RQ-1470 - STATUS DE ARQUIVO E    RQ-1470
003601*                MARCADOR DE FIM PASSARAM DO NIVEL 01 PARA O      RQ-1470
003602*                NIVEL 77, PADRAO DA CASA PARA CAMPO ISOLADO       RQ-1470
003603*                DESTE TIPO.                                      RQ-1470
003605*   23/05/2016 - E.P.MOURAO    - RQ-1475 - REFORCO DE COMENTARIOS RQ-1475
003606*                NAS SECOES DE TRABALHO E NOS PARAGRAFOS, SEM      RQ-1475
003607*                MUDANCA DE LOGICA.                                RQ-1475
003608*   30/05/2016 - E.P.MOURAO    - RQ-1480 - RETIRADA A SECTION DE   RQ-1480
003610*                CONFIGURATION: O UPSI-0 E A CLASS DIGITO-VALIDO   RQ-1480
003612*                NUNCA FORAM TESTADOS - AS CONFERENCIAS DE DIGITO  RQ-1480
003614*                CONTINUAM PELA CLASSE NUMERIC PADRAO DA           RQ-1480
003616*                LINGUAGEM.                                        RQ-1480
003618*-----------------------------------------------------------------
003700 ENVIRONMENT DIVISION.
004300 INPUT-OUTPUT SECTION.
004400 FILE-CONTROL.
004500     SELECT VEND-CONTROLE ASSIGN TO VENDCTL
004600         ORGANIZATION   IS LINE SEQUENTIAL
004700         FILE STATUS    IS WS-FS-VEND-CONTROLE.
004800*
004900 DATA DIVISION.
005000 FILE SECTION.
005100 FD  VEND-CONTROLE.
005200 01  REG-VEND-CONTROLE            PIC X(40).
005210*
005220*    30/01/2013 - E.P.MOURAO - RQ-1420 - VISAO REDEFINIDA PARA     RQ-1420
005230*                 DETECTAR LINHA DE COMENTARIO NO ARQUIVO DE      RQ-1420
005240*                 CONTROLE (1A POSICAO IGUAL A "*").               RQ-1420
005250 01  REG-VEND-CONTROLE-R REDEFINES REG-VEND-CONTROLE.
005260     05  WS-VC-MARCA               PIC X(01).
005270     05  WS-VC-NOME-ARQUIVO        PIC X(39).
005300*
005400 WORKING-STORAGE SECTION.
005500*-----------------------------------------------------------------
005600* AREA DE COMUNICACAO COMPARTILHADA COM OS MODULOS CHAMADOS.
005700*-----------------------------------------------------------------
005750 01  AREA-LIGACAO.
005800     COPY "AreaLig.cpy".
005900*
005950*    STATUS DE ARQUIVO E MARCADOR DE FIM, NO NIVEL 77, PADRAO      RQ-1470
005970*    DA CASA PARA CAMPO ISOLADO DESTE TIPO.                       RQ-1470
006000 77  WS-FS-VEND-CONTROLE           PIC X(02).
006100     88  WS-FS-VEND-CONTROLE-OK    VALUE "00".
006200     88  WS-FS-VEND-CONTROLE-FIM   VALUE "10".
006300*
006400 77  WS-FIM-CONTROLE               PIC X(01).
006500     88  FLAG-FIM-CONTROLE         VALUE "S".
006700*
006800 01  WS-CONTADORES.
006900     05  WS-QTD-ARQ-LOTE            PIC 9(05) COMP.
007000     05  WS-SUB-VND                 PIC 9(04) COMP.
007100     05  WS-SUB-PRD                 PIC 9(04) COMP.
007110     05  FILLER                     PIC X(02).
007200*
007210*-----------------------------------------------------------------
007220* 30/01/2013 - E.P.MOURAO - RQ-1420 - AREAS DE RASTREIO USADAS    RQ-1420
007230*              SO' NO ABORTO DO LOTE (VER P900-FIM), PARA         RQ-1420
007240*              MOSTRAR NO CONSOLE O ESTADO DOS CONTADORES E DOS   RQ-1420
007250*              MARCADORES DA AREA-LIGACAO SEM PRECISAR ABRIR UM   RQ-1420
007260*              DUMP.                                              RQ-1420
007270*-----------------------------------------------------------------
007280 01  WS-APURACAO-TRACE.
007290     05  WS-AT-QTD-VENDEDOR         PIC 9(04).
007300     05  WS-AT-QTD-PRODUTO          PIC 9(04).
007310     05  FILLER                     PIC X(02).
007320 01  WS-APURACAO-TRACE-R REDEFINES WS-APURACAO-TRACE
007330                                    PIC X(10).
007340 01  WS-FLAG-TRACE.
007350     05  WS-FT-ABORTA               PIC X(01).
007360     05  WS-FT-ERRO-ARQUIVO         PIC X(01).
007365     05  FILLER                     PIC X(02).
007370 01  WS-FLAG-TRACE-R REDEFINES WS-FLAG-TRACE
007380                                    PIC X(04).
007390*
007395 01  WS-MASCARA-TOTAL               PIC $Z(11)9.99.
007398 01  WS-MASCARA-UNIDADES            PIC ZZZ.ZZZ.ZZ9.
007500*
007600*-----------------------------------------------------------------
007700* MENSAGENS FIXAS DO LOTE - PADRAO DE CONSOLE DO SISTEMA.
007800*-----------------------------------------------------------------
007900 01  WS-MSG-ABERTURA                PIC X(60) VALUE
008000     "SCV0000 - LOTE DE CONSOLIDACAO DE VENDAS - INICIO".
008100 01  WS-MSG-ENCERRAMENTO             PIC X(60) VALUE
008200     "SCV0000 - LOTE DE CONSOLIDACAO DE VENDAS - FIM NORMAL".
008300 01  WS-MSG-ABORTO                   PIC X(60) VALUE
008400     "SCV0000 - LOTE ABORTADO - VER MENSAGENS ACIMA".
008500*
008600 PROCEDURE DIVISION.
008700*-----------------------------------------------------------------
008800 MAIN-PROCEDURE.
008900*-----------------------------------------------------------------
008910*    SEQUENCIA FIXA DO LOTE: CARGA DOS DOIS CADASTROS, LEITURA    RQ-1475
008920*    DO ARQUIVO DE CONTROLE COM A CHAMADA AO SCV0300 PARA CADA    RQ-1475
008930*    ARQUIVO DE VENDAS, OS DOIS RELATORIOS RANQUEADOS E O         RQ-1475
008940*    RESUMO DE EXECUCAO.                                          RQ-1475
009000     DISPLAY WS-MSG-ABERTURA.
009100*
009200     PERFORM P100-INICIALIZA    THRU P100-FIM.
009300     PERFORM P200-CARREGA-VEND  THRU P200-FIM.
009400     PERFORM P300-CARREGA-PROD  THRU P300-FIM.
009500     PERFORM P400-PROCESSA-VENDAS THRU P400-FIM.
009600     PERFORM P500-REL-VENDEDOR  THRU P500-FIM.
009700     PERFORM P600-REL-PRODUTO   THRU P600-FIM.
009800     PERFORM P700-RESUMO-EXECUCAO THRU P700-FIM.
009900*
010000     DISPLAY WS-MSG-ENCERRAMENTO.
010100     PERFORM P900-FIM.
010200*-----------------------------------------------------------------
010300 P100-INICIALIZA.
010400*-----------------------------------------------------------------
010410*    ZERA OS CONTADORES E AS AREAS DE MELHOR VENDEDOR/PRODUTO     RQ-1475
010420*    DA AREA-LIGACAO ANTES DE QUALQUER CARGA OU LEITURA.          RQ-1475
010500     MOVE ZEROS               TO CA-QTD-VENDEDOR
010600                                  CA-QTD-PRODUTO
010700                                  CA-QTD-ARQ-VENDA-OK
010800                                  CA-QTD-ARQ-VENDA-ERRO
010900                                  CA-TOTAL-GERAL-RECEITA
011000                                  CA-TOTAL-GERAL-UNIDADES.
011100     SET  CA-ABORTA-NAO       TO TRUE.
011200     SET  CA-ERRO-ARQUIVO-NAO TO TRUE.
011250     SET  CA-VEND-DESCONHEC-NAO TO TRUE.
011300     MOVE SPACES               TO CA-MV-PRIM-NOMES
011400                                   CA-MV-ULT-NOMES
011500                                   CA-MP-NOME-PRODUTO.
011600     MOVE ZERO                 TO CA-MV-TOTAL-RECEITA
011700                                   CA-MP-QTD-VENDIDA.
011800*
011900 P100-FIM.
012000     EXIT.
012100*-----------------------------------------------------------------
012200 P200-CARREGA-VEND.
012300*-----------------------------------------------------------------
012400*    14/06/1989 - J.A.CARDOSO - RQ-0147 - PARAGRAFO ORIGINAL.     RQ-0147 
012500     CALL "SCV0100" USING AREA-LIGACAO.
012600*
012700     IF CA-QTD-VENDEDOR EQUAL ZERO THEN
012800         DISPLAY "SCV0000 - NENHUM VENDEDOR CARREGADO - ABORTA"
012900         SET CA-ABORTA-SIM    TO TRUE
013000         PERFORM P900-FIM
013100     END-IF.
013200*
013300 P200-FIM.
013400     EXIT.
013500*-----------------------------------------------------------------
013600 P300-CARREGA-PROD.
013700*-----------------------------------------------------------------
013800*    02/09/1991 - M.SILVA FILHO - RQ-0288 - PARAGRAFO INCLUIDO.   RQ-0288 
013900     CALL "SCV0200" USING AREA-LIGACAO.
014000*
014100     IF CA-QTD-PRODUTO EQUAL ZERO THEN
014200         DISPLAY "SCV0000 - NENHUM PRODUTO CARREGADO - ABORTA"
014300         SET CA-ABORTA-SIM    TO TRUE
014400         PERFORM P900-FIM
014500     END-IF.
014600*
014700 P300-FIM.
014800     EXIT.
014900*-----------------------------------------------------------------
015000 P400-PROCESSA-VENDAS.
015100*-----------------------------------------------------------------
015200*    19/10/1996 - M.SILVA FILHO - RQ-0610 - PARAGRAFO INCLUIDO,   RQ-0610
015300*                 LE O ARQUIVO DE CONTROLE DE VENDAS.             RQ-0610
015350*    CADA LINHA DO CONTROLE NOMEIA UM ARQUIVO DE VENDAS A SER     RQ-1475
015360*    PROCESSADO PELO SCV0300 (VER P410-LE-CONTROLE).              RQ-1475
015400     MOVE "N"                  TO WS-FIM-CONTROLE.
015500     MOVE ZERO                 TO WS-QTD-ARQ-LOTE.
015600*
015700     OPEN INPUT VEND-CONTROLE.
015800*
015900     IF NOT WS-FS-VEND-CONTROLE-OK THEN
016000         DISPLAY "SCV0000 - ARQUIVO DE CONTROLE DE VENDAS "
016100                 "INEXISTENTE - ABORTA"
016200         SET CA-ABORTA-SIM     TO TRUE
016300         PERFORM P900-FIM
016400     END-IF.
016500*
016600     PERFORM P410-LE-CONTROLE THRU P410-FIM
016700         UNTIL FLAG-FIM-CONTROLE.
016800*
016900     CLOSE VEND-CONTROLE.
017000*
017100*    22/08/2011 - E.P.MOURAO - RQ-1390 - UM ARQUIVO COM ERRO NAO  RQ-1390 
017200*                 MAIS ABORTA O LOTE. O LOTE SO' ABORTA SE        RQ-1390 
017300*                 NENHUM ARQUIVO DE VENDAS FOI ENCONTRADO.        RQ-1390 
017400     IF WS-QTD-ARQ-LOTE EQUAL ZERO THEN
017500         DISPLAY "SCV0000 - NENHUM ARQUIVO DE VENDAS NO "
017600                 "CONTROLE - ABORTA"
017700         SET CA-ABORTA-SIM     TO TRUE
017800         PERFORM P900-FIM
017900     END-IF.
018000*
018100 P400-FIM.
018200     EXIT.
018300*-----------------------------------------------------------------
018400 P410-LE-CONTROLE.
018500*-----------------------------------------------------------------
018600     READ VEND-CONTROLE
018700         AT END
018800             MOVE "S"           TO WS-FIM-CONTROLE
018900         NOT AT END
018950*            30/01/2013 - E.P.MOURAO - RQ-1420 - LINHA INICIADA   RQ-1420
018960*                         POR "*" E' COMENTARIO, NAO E' ARQUIVO.  RQ-1420
018970             IF WS-VC-MARCA EQUAL "*" THEN
018980                 NEXT SENTENCE
018990             ELSE
019000                 IF REG-VEND-CONTROLE NOT EQUAL SPACES THEN
019100                     ADD 1          TO WS-QTD-ARQ-LOTE
019200                     CALL "SCV0300" USING AREA-LIGACAO
019300                                          REG-VEND-CONTROLE
019320*                    02/03/2016 - E.P.MOURAO - RQ-1465 - VENDEDOR RQ-1465
019340*                    DESCONHECIDO (CA-VEND-DESCONHEC-SIM) CAI NO  RQ-1465
019360*                    ELSE ABAIXO E CONTA COMO OK, NAO COMO ERRO.  RQ-1465
019400                     IF CA-ERRO-ARQUIVO-SIM THEN
019500                         ADD 1      TO CA-QTD-ARQ-VENDA-ERRO
019600                     ELSE
019700                         ADD 1      TO CA-QTD-ARQ-VENDA-OK
019800                     END-IF
019900                 END-IF
019950             END-IF
020000     END-READ.
020100*
020200 P410-FIM.
020300     EXIT.
020400*-----------------------------------------------------------------
020500 P500-REL-VENDEDOR.
020600*-----------------------------------------------------------------
020650*    RANKING DE VENDEDORES POR RECEITA, IMPRESSO PELO SCV0400.    RQ-1475
020700     CALL "SCV0400" USING AREA-LIGACAO.
020800 P500-FIM.
020900     EXIT.
021000*-----------------------------------------------------------------
021100 P600-REL-PRODUTO.
021200*-----------------------------------------------------------------
021250*    RANKING DE PRODUTOS POR UNIDADES, IMPRESSO PELO SCV0500.     RQ-1475
021300     CALL "SCV0500" USING AREA-LIGACAO.
021400 P600-FIM.
021500     EXIT.
021600*-----------------------------------------------------------------
021700 P700-RESUMO-EXECUCAO.
021800*-----------------------------------------------------------------
021900*    14/03/2007 - V.H.NOGUEIRA - RQ-1201 - PARAGRAFO INCLUIDO.    RQ-1201
021950*    APURA OS TOTAIS GERAIS E O MELHOR VENDEDOR/PRODUTO E         RQ-1475
021960*    IMPRIME O BLOCO DE RESUMO NO SYSOUT PARA O OPERADOR.         RQ-1475
022000     PERFORM P710-APURA-TOTAIS THRU P710-FIM.
022100*
022200     MOVE CA-TOTAL-GERAL-RECEITA   TO WS-MASCARA-TOTAL.
022300     MOVE CA-TOTAL-GERAL-UNIDADES  TO WS-MASCARA-UNIDADES.
022400*
022500     DISPLAY "-----------------------------------------------".
022600     DISPLAY "RESUMO DE EXECUCAO DO LOTE SCV0000".
022700     DISPLAY "VENDEDORES CADASTRADOS . : " CA-QTD-VENDEDOR.
022800     DISPLAY "PRODUTOS CADASTRADOS . . : " CA-QTD-PRODUTO.
022900     DISPLAY "ARQUIVOS DE VENDAS OK .  : " CA-QTD-ARQ-VENDA-OK.
023000     DISPLAY "ARQUIVOS DE VENDAS ERRO  : " CA-QTD-ARQ-VENDA-ERRO.
023100     DISPLAY "TOTAL GERAL RECAUDADO .  : $" WS-MASCARA-TOTAL.
023200     DISPLAY "TOTAL GERAL DE UNIDADES  : " WS-MASCARA-UNIDADES.
023300     DISPLAY "MELHOR VENDEDOR . . . .  : "
023400             CA-MV-PRIM-NOMES " " CA-MV-ULT-NOMES.
023500     DISPLAY "PRODUTO MAIS VENDIDO . . : " CA-MP-NOME-PRODUTO.
023600     DISPLAY "-----------------------------------------------".
023700*
023800 P700-FIM.
023900     EXIT.
024000*-----------------------------------------------------------------
024100 P710-APURA-TOTAIS.
024200*-----------------------------------------------------------------
024210*    PERCORRE AS DUAS TABELAS DA AREA-LIGACAO SOMANDO OS TOTAIS   RQ-1475
024220*    GERAIS E ACHANDO O MELHOR VENDEDOR E O PRODUTO MAIS VENDIDO. RQ-1475
024300     MOVE ZERO                 TO CA-TOTAL-GERAL-RECEITA
024400                                   CA-TOTAL-GERAL-UNIDADES.
024500     MOVE 1                    TO WS-SUB-VND.
024600*
024700     PERFORM P711-SOMA-VENDEDOR THRU P711-FIM
024800         UNTIL WS-SUB-VND GREATER CA-QTD-VENDEDOR.
024900*
025000     MOVE 1                    TO WS-SUB-PRD.
025100*
025200     PERFORM P712-SOMA-PRODUTO THRU P712-FIM
025300         UNTIL WS-SUB-PRD GREATER CA-QTD-PRODUTO.
025400*
025500 P710-FIM.
025600     EXIT.
025700*-----------------------------------------------------------------
025800 P711-SOMA-VENDEDOR.
025900*-----------------------------------------------------------------
026000     ADD CA-VND-TOTAL-RECEITA(WS-SUB-VND)
026100                               TO CA-TOTAL-GERAL-RECEITA.
026200     IF CA-VND-TOTAL-RECEITA(WS-SUB-VND) GREATER
026300        CA-MV-TOTAL-RECEITA THEN
026400         MOVE CA-VND-PRIM-NOMES(WS-SUB-VND)
026500                               TO CA-MV-PRIM-NOMES
026600         MOVE CA-VND-ULT-NOMES(WS-SUB-VND)
026700                               TO CA-MV-ULT-NOMES
026800         MOVE CA-VND-TOTAL-RECEITA(WS-SUB-VND)
026900                               TO CA-MV-TOTAL-RECEITA
027000     END-IF.
027100     ADD 1                     TO WS-SUB-VND.
027200*
027300 P711-FIM.
027400     EXIT.
027500*-----------------------------------------------------------------
027600 P712-SOMA-PRODUTO.
027700*-----------------------------------------------------------------
027800     ADD CA-PRD-QTD-VENDIDA(WS-SUB-PRD)
027900                               TO CA-TOTAL-GERAL-UNIDADES.
028000     IF CA-PRD-QTD-VENDIDA(WS-SUB-PRD) GREATER
028100        CA-MP-QTD-VENDIDA THEN
028200         MOVE CA-PRD-NOME-PRODUTO(WS-SUB-PRD)
028300                               TO CA-MP-NOME-PRODUTO
028400         MOVE CA-PRD-QTD-VENDIDA(WS-SUB-PRD)
028500                               TO CA-MP-QTD-VENDIDA
028600     END-IF.
028700     ADD 1                     TO WS-SUB-PRD.
028800*
028900 P712-FIM.
029000     EXIT.
029100*-----------------------------------------------------------------
029200 P900-FIM.
029300*-----------------------------------------------------------------
029310*    PARAGRAFO UNICO DE SAIDA DO LOTE, NORMAL OU ABORTADA. SO'    RQ-1475
029320*    MONTA O RASTREIO E O RETURN-CODE 16 QUANDO HOUVE ABORTO.     RQ-1475
029400     IF CA-ABORTA-SIM THEN
029450         MOVE CA-QTD-VENDEDOR      TO WS-AT-QTD-VENDEDOR
029460         MOVE CA-QTD-PRODUTO       TO WS-AT-QTD-PRODUTO
029470         MOVE CA-FLAG-ABORTA       TO WS-FT-ABORTA
029480         MOVE CA-FLAG-ERRO-ARQUIVO TO WS-FT-ERRO-ARQUIVO
029500         DISPLAY WS-MSG-ABORTO
029510         DISPLAY "SCV0000 - RASTREIO VND/PRD: "
029520                 WS-APURACAO-TRACE-R
029530                 " MARCADORES: " WS-FLAG-TRACE-R
029600         MOVE 16               TO RETURN-CODE
029700     END-IF.
029800     STOP RUN.
029900 END PROGRAM SCV0000.
